000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKCSVLD  VERSION 5                            *
000400*                                                                *
000500*  PROGRAMMER: R. MAZOWSKI                                      *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 04/22/1987                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       LOAD A BATCH OF TRADE TRANSACTIONS FROM A COMMA-         *
001300*       DELIMITED FEED FILE ONTO THE TRADE LEDGER.  EVERY ROW    *
001400*       IN THE FEED MUST VALIDATE BEFORE ANY ROW IS WRITTEN --   *
001500*       A SINGLE BAD ROW FAILS THE WHOLE BATCH.  ROWS THAT       *
001600*       DUPLICATE AN EXISTING LEDGER ENTRY EXACTLY ARE COUNTED   *
001700*       AND SKIPPED RATHER THAN RE-WRITTEN.                      *
001800*                                                                *
001900*  FUNCTION OF THIS COMPILE UNIT:                                *
002000*                                                                *
002100*       NIGHTLY/ON-DEMAND JOB STEP.  READS CSVFILE, VALIDATES,   *
002200*       RESOLVES ACCOUNTS (CALLS STKACCT), NORMALIZES SYMBOLS    *
002300*       (CALLS STKSYM), MERGES THE SURVIVING ROWS ONTO A NEW     *
002400*       GENERATION OF THE LEDGER (TRADOUT) VIA THE SORT BELOW,   *
002500*       AND PRINTS A ONE-PAGE LOAD SUMMARY TO RESULTRPT.         *
002600*       ABENDS WITH A NON-ZERO RETURN CODE ON ANY VALIDATION     *
002700*       FAILURE; TRADOUT IS NEVER OPENED IN THAT CASE SO THE     *
002800*       PRIOR GENERATION STANDS UNTOUCHED.                       *
002900******************************************************************
003000 PROGRAM-ID.             STKCSVLD.
003100 AUTHOR.                 R. MAZOWSKI.
003200 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
003300 DATE-WRITTEN.           APRIL 1987.
003400 DATE-COMPILED.
003500 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
003600*
003700******************************************************************
003800*     AMENDMENT HISTORY
003900*
004000*      DATE         AUTHOR          DESCRIPTION
004100*      ----------   -------------   ----------------------------
004200*      04/22/1987   R MAZOWSKI      ORIGINAL WRITE-UP, REQ 87-118.
004300*                                   FIXED-COLUMN FEED ONLY.
004400*      01/11/1989   R MAZOWSKI      CONVERTED FEED READER TO
004500*                                   COMMA-DELIMITED (UNSTRING)
004600*                                   SO THE SERVICE BUREAU CAN
004700*                                   DROP FILES STRAIGHT FROM
004800*                                   THEIR SPREADSHEET EXPORT.
004900*                                   REQ 89-004.
005000*      07/30/1991   J FENWICK       ADDED THE HEADER-ROW CHECK --
005100*                                   A MIS-MAPPED COLUMN FROM THE
005200*                                   BUREAU POSTED QUANTITY INTO
005300*                                   PRICE FOR A WHOLE BATCH.
005400*                                   REQ 91-140.
005500*      04/02/1993   J FENWICK       CALL STKSYM FOR SYMBOL
005600*                                   NORMALIZATION INSTEAD OF THE
005700*                                   IN-LINE ALIAS TABLE THAT USED
005800*                                   TO LIVE HERE.  REQ 93-027.
005900*      09/14/1995   D OYELARAN      CALL STKACCT FOR ACCOUNT
006000*                                   RESOLUTION INSTEAD OF A
006100*                                   FLAT SEQUENTIAL SCAN OF THE
006200*                                   ACCOUNT FILE PER ROW.
006300*                                   REQ 95-066.
006400*      02/20/1998   M VANCE         YEAR 2000 REVIEW -- TRADE-
006500*                                   DATE IS CCYYMMDD THROUGHOUT,
006600*                                   ISO PARSE BELOW ALREADY
006700*                                   CAPTURES A FOUR-DIGIT YEAR.
006800*                                   SIGNED OFF Y2K CLEAN,
006900*                                   REQ 98-Y2K-52.
007000*      11/03/1999   M VANCE         MADE THE VALIDATE PASS AND
007100*                                   THE PERSIST PASS TWO FULLY
007200*                                   SEPARATE STEPS -- BEFORE THIS
007300*                                   A FAILURE HALFWAY THROUGH
007400*                                   COULD LEAVE EARLIER ROWS OF
007500*                                   THE SAME BATCH ALREADY ON
007600*                                   THE LEDGER.  REQ 99-112.
007700*      05/17/2001   T IBARRA        DUPLICATE-ROW SKIP LOGIC
007800*                                   ADDED PER OPTIONS DESK -- A
007900*                                   RE-SENT CSV WAS DOUBLE-
008000*                                   POSTING THE SAME TRADES.
008100*                                   REQ 01-079.
008200*      08/09/2004   T IBARRA        ACCOUNTS-AFFECTED LIST NOW
008300*                                   SORTED ASCENDING ON OUTPUT,
008400*                                   AND THE NEW LEDGER GENERATION
008500*                                   IS NOW BUILT WITH A SORT STEP
008600*                                   INSTEAD OF A STRAIGHT APPEND,
008700*                                   SO A BACK-DATED TRADE STILL
008800*                                   LANDS IN TRADE-DATE SEQUENCE.
008900*                                   REQ 04-168.
009000******************************************************************
009100*     FILES
009200*
009300*     CSVFILE   - INPUT, LINE SEQUENTIAL, COMMA-DELIMITED FEED.
009400*     TRADFILE  - INPUT, PRIOR GENERATION OF THE LEDGER.
009500*     TRADOUT   - OUTPUT, NEW GENERATION OF THE LEDGER (VIA SORT).
009600*     SORTWORK  - SORT WORK FILE.
009700*     RESULTRPT - OUTPUT, ONE-PAGE LOAD SUMMARY.
009800******************************************************************
009900*     COPYBOOKS
010000*
010100*     STKTRAN   - TRADE TRANSACTION LEDGER RECORD LAYOUT.
010200******************************************************************
010300*     SUBPROGRAMS CALLED
010400*
010500*     STKACCT   - ACCOUNT RESOLVE/CREATE.
010600*     STKSYM    - SYMBOL NORMALIZATION.
010700******************************************************************
010800 ENVIRONMENT DIVISION.
010900 CONFIGURATION SECTION.
011000 SOURCE-COMPUTER.        IBM-370.
011100 OBJECT-COMPUTER.        IBM-370.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM.
011400 INPUT-OUTPUT SECTION.
011500 FILE-CONTROL.
011600     SELECT CSVFILE   ASSIGN TO CSVFILE
011700            ORGANIZATION IS LINE SEQUENTIAL
011800            FILE STATUS IS WS-CSVFILE-STATUS.
011900     SELECT TRADFILE  ASSIGN TO TRADFILE
012000            ORGANIZATION IS SEQUENTIAL
012100            FILE STATUS IS WS-TRADFILE-STATUS.
012200     SELECT TRADOUT   ASSIGN TO TRADOUT
012300            ORGANIZATION IS SEQUENTIAL
012400            FILE STATUS IS WS-TRADOUT-STATUS.
012500     SELECT SORTWORK  ASSIGN TO SORTWORK.
012600     SELECT RESULTRPT ASSIGN TO RESULTRPT
012700            ORGANIZATION IS LINE SEQUENTIAL
012800            FILE STATUS IS WS-RESULTRPT-STATUS.
012900 DATA DIVISION.
013000 FILE SECTION.
013100 FD  CSVFILE
013200     RECORDING MODE IS F.
013300 01  FD-CSVFILE-REC              PIC X(200).
013400 FD  TRADFILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700 01  FD-TRADFILE-REC.
013800     COPY STKTRAN.
013900 FD  TRADOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200 01  FD-TRADOUT-REC.
014300     COPY STKTRAN.
014400 SD  SORTWORK.
014500 01  SD-SORT-REC.
014600     COPY STKTRAN.
014700 FD  RESULTRPT
014800     RECORDING MODE IS F.
014900 01  FD-RESULTRPT-REC            PIC X(132).
015000 WORKING-STORAGE SECTION.
015100*
015200 01  WS-CSVFILE-STATUS           PIC X(2) VALUE SPACES.
015300 01  WS-TRADFILE-STATUS          PIC X(2) VALUE SPACES.
015400 01  WS-TRADOUT-STATUS           PIC X(2) VALUE SPACES.
015500 01  WS-RESULTRPT-STATUS         PIC X(2) VALUE SPACES.
015600*
015700 01  WS-LOWER-ALPHA              PIC X(26) VALUE
015800     'abcdefghijklmnopqrstuvwxyz'.
015900 01  WS-UPPER-ALPHA              PIC X(26) VALUE
016000     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016100*
016200******************************************************************
016300*  THE WHOLE CSV FEED IS HELD IN WS-CSV-LINES SO THE VALIDATE     *
016400*  PASS AND THE PERSIST PASS CAN BE TWO CLEANLY SEPARATE STEPS.   *
016500*  ROW 1 OF THE TABLE IS ALWAYS THE HEADER ROW.  WS-CSV-MAX IS    *
016600*  SIZED PER REQ 89-004 FOR THE BUREAU'S LARGEST OBSERVED BATCH;  *
016700*  RAISE IT IF THAT EVER CHANGES.                                *
016800******************************************************************
016900 01  WS-CSV-MAX                  PIC 9(4) COMP VALUE 1000.
017000 01  WS-CSV-LINE-COUNT           PIC 9(4) COMP VALUE 0.
017100 01  WS-CSV-LINES.
017200     05  WS-CSV-LINE-ENT OCCURS 1000 TIMES PIC X(200).
017300*
017400* WS-CSV-LINES-R gives the header row and the first data row as
017500* a split view of the same storage, used only by the start-of-
017600* run sanity trace in 100-EXIT.
017700*
017800 01  WS-CSV-LINES-R REDEFINES WS-CSV-LINES.
017900     05  WS-CSV-FIRST-TWO OCCURS 2 TIMES PIC X(200).
018000     05  FILLER                  PIC X(199600).
018100*
018200 01  WS-EOF-CSVFILE              PIC X    VALUE 'N'.
018300     88  CSVFILE-AT-EOF              VALUE 'Y'.
018400*
018500 01  WS-HDR-COL-1                PIC X(40) VALUE SPACES.
018600 01  WS-HDR-COL-2                PIC X(40) VALUE SPACES.
018700 01  WS-HDR-COL-3                PIC X(40) VALUE SPACES.
018800 01  WS-HDR-COL-4                PIC X(40) VALUE SPACES.
018900 01  WS-HDR-COL-5                PIC X(40) VALUE SPACES.
019000 01  WS-HDR-COL-6                PIC X(40) VALUE SPACES.
019100 01  WS-HDR-COL-7                PIC X(40) VALUE SPACES.
019200*
019300 01  WS-COL-1-DATE               PIC X(10).
019400 01  WS-COL-2-ACCT               PIC X(40).
019500 01  WS-COL-3-SYM                PIC X(10).
019600 01  WS-COL-4-TYPE               PIC X(4).
019700 01  WS-COL-5-QTY                PIC X(18).
019800 01  WS-COL-6-PRICE              PIC X(18).
019900 01  WS-COL-7-FEE                PIC X(18).
020000*
020100 01  WS-LINE-SUB                 PIC 9(4) COMP VALUE 0.
020200 01  WS-ROW-NUM                  PIC 9(5) COMP VALUE 0.
020300 01  WS-ROW-NUM-ED                PIC 9(5) VALUE 0.
020400 01  WS-FIELD-ERR-TEXT           PIC X(46) VALUE SPACES.
020500*
020600******************************************************************
020700*  TRADE-DATE IS PARSED YYYY-MM-DD.  WS-ISO-DATE-R IS THE SAME    *
020800*  TEN BYTES VIEWED AS THE THREE HYPHEN-SEPARATED PIECES.         *
020900******************************************************************
021000 01  WS-ISO-DATE                 PIC X(10).
021100 01  WS-ISO-DATE-R REDEFINES WS-ISO-DATE.
021200     05  WS-ISO-YYYY             PIC X(4).
021300     05  WS-ISO-DASH1            PIC X(1).
021400     05  WS-ISO-MM               PIC X(2).
021500     05  WS-ISO-DASH2            PIC X(1).
021600     05  WS-ISO-DD               PIC X(2).
021700 01  WS-ISO-YYYY-N               PIC 9(4) VALUE 0.
021800 01  WS-ISO-MM-N                 PIC 9(2) VALUE 0.
021900 01  WS-ISO-DD-N                 PIC 9(2) VALUE 0.
022000 01  WS-BUILT-DATE               PIC 9(8) VALUE 0.
022100 01  WS-DATE-VALID-SW            PIC X    VALUE 'N'.
022200     88  DATE-IS-VALID               VALUE 'Y'.
022300*
022400******************************************************************
022500*  Z-PARSE-AMOUNT (PARAGRAPH 230): GENERIC TEXT-TO-PACKED         *
022600*  CONVERTER USED FOR QUANTITY, PRICE AND FEE.  THE INTEGER HALF  *
022700*  IS RIGHT-JUSTIFIED ZERO-FILLED BY REFERENCE MODIFICATION       *
022800*  BEFORE IT IS TREATED AS NUMERIC; THE FRACTION HALF IS LEFT-    *
022900*  JUSTIFIED ZERO-FILLED AND ALWAYS SCALED TO SIX DECIMAL PLACES  *
023000*  SO ONE ROUTINE SERVES FIELDS OF DIFFERENT PRECISION -- THE     *
023100*  TARGET FIELD'S OWN PICTURE TRUNCATES WHATEVER EXTRA PRECISION  *
023200*  IT DOES NOT NEED WHEN THE RESULT IS MOVED OUT.                 *
023300******************************************************************
023400 01  WS-PARSE-RAW                PIC X(18) VALUE SPACES.
023500*
023600* WS-PARSE-RAW-R is an alternate view used only while stripping
023700* a leading minus sign below -- the second half is never
023800* addressed directly, it just rides along with the MOVE.
023900*
024000 01  WS-PARSE-RAW-R REDEFINES WS-PARSE-RAW.
024100     05  WS-PARSE-RAW-HALF1      PIC X(9).
024200     05  WS-PARSE-RAW-HALF2      PIC X(9).
024300 01  WS-PARSE-INT-TEXT           PIC X(9) VALUE SPACES.
024400 01  WS-PARSE-FRAC-TEXT          PIC X(6) VALUE SPACES.
024500 01  WS-PARSE-INT-LEN            PIC 9(2) COMP VALUE 0.
024600 01  WS-PARSE-FRAC-LEN           PIC 9(2) COMP VALUE 0.
024700 01  WS-PARSE-INT-EDIT           PIC 9(9) VALUE 0.
024800 01  WS-PARSE-FRAC-EDIT          PIC 9(6) VALUE 0.
024900 01  WS-PARSE-START-POS          PIC 9(2) COMP VALUE 0.
025000 01  WS-PARSE-NEGATIVE-SW        PIC X    VALUE 'N'.
025100     88  PARSE-IS-NEGATIVE           VALUE 'Y'.
025200 01  WS-PARSE-VALID-SW           PIC X    VALUE 'N'.
025300     88  PARSE-IS-VALID              VALUE 'Y'.
025400 01  WS-PARSE-RESULT             PIC S9(13)V9(6) COMP-3 VALUE 0.
025500*
025600 01  WS-TYPE-WORK                PIC X(4).
025700*
025800 01  WS-ABORT-MSG                PIC X(90) VALUE SPACES.
025900 01  WS-ABORT-SW                 PIC X    VALUE 'N'.
026000     88  BATCH-ABORTED               VALUE 'Y'.
026100*
026200******************************************************************
026300*  PARSED-ROW TABLE -- ONE ENTRY PER DATA ROW THAT SURVIVES THE   *
026400*  VALIDATE PASS.  PR-DUP-SW IS FILLED IN BY THE DEDUPE PASS.     *
026500******************************************************************
026600 01  WS-PARSED-ROWS.
026700     05  WS-PARSED-ROW OCCURS 999 TIMES.
026800         10  PR-ROW-NUM          PIC 9(5).
026900         10  PR-ACCOUNT-NAME     PIC X(40).
027000         10  PR-TRADE-DATE       PIC 9(8).
027100         10  PR-SYMBOL           PIC X(10).
027200         10  PR-TRADE-TYPE       PIC X(4).
027300         10  PR-QUANTITY         PIC S9(9)V9(4) COMP-3.
027400         10  PR-PRICE            PIC S9(9)V9(4) COMP-3.
027500         10  PR-FEE              PIC S9(7)V9(2) COMP-3.
027600         10  PR-DUP-SW           PIC X.
027700             88  PR-IS-DUP           VALUE 'Y'.
027800             88  PR-NOT-DUP          VALUE 'N'.
027900 01  WS-PARSED-COUNT             PIC 9(4) COMP VALUE 0.
028000*
028100******************************************************************
028200*  OLD-LEDGER TABLE -- THE PRIOR TRADFILE GENERATION, HELD IN     *
028300*  MEMORY ONLY LONG ENOUGH TO (1) FIND THE HIGHEST TRADE-ID ON    *
028400*  FILE AND (2) DRIVE THE DUPLICATE CHECK.  THE ACTUAL COPY-      *
028500*  FORWARD OF THESE ROWS INTO THE NEW GENERATION IS DONE BY THE   *
028600*  SORT'S INPUT PROCEDURE BELOW.  REQ 91-140 SIZED THIS AT 3000   *
028700*  ROWS; RAISE WS-OLD-MAX IF THE LEDGER EVER GROWS PAST THAT.     *
028800******************************************************************
028900 01  WS-OLD-MAX                  PIC 9(4) COMP VALUE 3000.
029000 01  WS-OLD-COUNT                PIC 9(4) COMP VALUE 0.
029100 01  WS-OLD-TRAN-TABLE.
029200     05  WS-OLD-TRAN-ENT OCCURS 3000 TIMES.
029300         10  OT-TRADE-ID         PIC 9(9).
029400         10  OT-ACCOUNT-NAME     PIC X(40).
029500         10  OT-TRADE-DATE       PIC 9(8).
029600         10  OT-SYMBOL           PIC X(10).
029700         10  OT-TRADE-TYPE       PIC X(4).
029800         10  OT-QUANTITY         PIC S9(9)V9(4) COMP-3.
029900         10  OT-PRICE            PIC S9(9)V9(4) COMP-3.
030000         10  OT-FEE              PIC S9(7)V9(2) COMP-3.
030100 01  WS-EOF-TRADFILE             PIC X    VALUE 'N'.
030200     88  TRADFILE-AT-EOF             VALUE 'Y'.
030300 01  WS-MAX-TRADE-ID             PIC 9(9) COMP VALUE 0.
030400 01  WS-NEXT-ID                  PIC 9(9) COMP VALUE 0.
030500 01  WS-TABLE-SUB                PIC 9(4) COMP VALUE 0.
030600 01  WS-INNER-SUB                PIC 9(4) COMP VALUE 0.
030700 01  WS-MATCH-SW                 PIC X    VALUE 'N'.
030800     88  ROW-IS-MATCH                VALUE 'Y'.
030900*
031000******************************************************************
031100*  ACCOUNTS-AFFECTED -- DISTINCT ACCOUNT NAMES OVER EVERY PARSED  *
031200*  ROW (NOT JUST THE ONES ACTUALLY INSERTED), SORTED ASCENDING.   *
031300******************************************************************
031400 01  WS-AFFECTED-MAX             PIC 9(4) COMP VALUE 200.
031500 01  WS-AFFECTED-COUNT           PIC 9(4) COMP VALUE 0.
031600 01  WS-AFFECTED-TABLE.
031700     05  WS-AFFECTED-NAME OCCURS 200 TIMES PIC X(40).
031800 01  WS-AFF-INS-SUB              PIC 9(4) COMP VALUE 0.
031900 01  WS-AFF-SHIFT-SUB            PIC 9(4) COMP VALUE 0.
032000 01  WS-AFF-FOUND-SW             PIC X    VALUE 'N'.
032100     88  AFF-ALREADY-LISTED          VALUE 'Y'.
032200*
032300 01  WS-IMPORTED-COUNT           PIC 9(9) COMP VALUE 0.
032400 01  WS-SKIPPED-COUNT            PIC 9(9) COMP VALUE 0.
032500 01  WS-IMPORTED-ED              PIC ZZZZZZZZ9.
032600 01  WS-SKIPPED-ED               PIC ZZZZZZZZ9.
032700*
032800 01  WS-RPT-LINE                 PIC X(132) VALUE SPACES.
032900*
033000******************************************************************
033100*  LINKAGE MIRRORS FOR THE SUBPROGRAMS THIS PROGRAM CALLS.  THE   *
033200*  FIELD LAYOUT MUST STAY IN STEP WITH STKACCT'S AND STKSYM'S     *
033300*  OWN LINKAGE SECTIONS.                                         *
033400******************************************************************
033500 01  WS-ACCT-PARMS.
033600     05  LK-ACCT-FUNCTION        PIC X(1).
033700     05  LK-ACCT-NAME            PIC X(40).
033800     05  LK-ACCT-DISPLAY         PIC X(40).
033900     05  LK-ACCT-ID              PIC 9(9).
034000 01  WS-SYM-PARMS.
034100     05  LK-SYM-FUNCTION         PIC X(1).
034200     05  LK-SYM-RAW              PIC X(10).
034300     05  LK-SYM-CANON            PIC X(10).
034400     05  LK-SYM-ALIAS-CT         PIC 9(2) COMP.
034500     05  LK-SYM-ALIAS-LIST OCCURS 6 TIMES PIC X(10).
034600*
034700 LINKAGE SECTION.
034800*
034900 PROCEDURE DIVISION.
035000*
035100 000-MAIN-LOGIC.
035200     PERFORM 100-LOAD-CSV-LINES      THRU 100-EXIT.
035300     PERFORM 150-VALIDATE-HEADER     THRU 150-EXIT.
035400     PERFORM 180-CHECK-ROW-COUNT     THRU 180-EXIT.
035500     IF  BATCH-ABORTED
035600         GO TO 900-ABORT
035700     END-IF.
035800     MOVE 'I' TO LK-ACCT-FUNCTION.
035900     CALL 'STKACCT' USING WS-ACCT-PARMS.
036000     PERFORM 200-VALIDATE-ROWS       THRU 200-EXIT.
036100     IF  BATCH-ABORTED
036200         GO TO 900-ABORT
036300     END-IF.
036400     PERFORM 300-LOAD-OLD-LEDGER     THRU 300-EXIT.
036500     PERFORM 350-DEDUPE-ROWS         THRU 350-EXIT.
036600     PERFORM 400-WRITE-NEW-LEDGER    THRU 400-EXIT.
036700     MOVE 'F' TO LK-ACCT-FUNCTION.
036800     CALL 'STKACCT' USING WS-ACCT-PARMS.
036900     PERFORM 500-BUILD-AFFECTED      THRU 500-EXIT.
037000     PERFORM 600-WRITE-RESULT        THRU 600-EXIT.
037100     STOP RUN.
037200*
037300******************************************************************
037400*  100-LOAD-CSV-LINES: PULL THE WHOLE FEED INTO WS-CSV-LINES.     *
037500******************************************************************
037600 100-LOAD-CSV-LINES.
037700     MOVE 0   TO WS-CSV-LINE-COUNT.
037800     MOVE 'N' TO WS-EOF-CSVFILE.
037900     OPEN INPUT CSVFILE.
038000     PERFORM 100-010-READ-CSVFILE.
038100 100-005-LOOP.
038200     IF  CSVFILE-AT-EOF
038300         GO TO 100-EXIT
038400     END-IF.
038500     IF  WS-CSV-LINE-COUNT >= WS-CSV-MAX
038600         GO TO 100-EXIT
038700     END-IF.
038800     ADD 1 TO WS-CSV-LINE-COUNT.
038900     MOVE FD-CSVFILE-REC TO WS-CSV-LINE-ENT (WS-CSV-LINE-COUNT).
039000     PERFORM 100-010-READ-CSVFILE.
039100     GO TO 100-005-LOOP.
039200 100-010-READ-CSVFILE.
039300     READ CSVFILE
039400         AT END MOVE 'Y' TO WS-EOF-CSVFILE
039500     END-READ.
039600 100-EXIT.
039700     CLOSE CSVFILE.
039800     EXIT.
039900*
040000******************************************************************
040100*  150-VALIDATE-HEADER: THE FIRST LINE MUST CARRY THE SEVEN       *
040200*  REQUIRED COLUMN NAMES, CASE-INSENSITIVE, IN THE EXPECTED       *
040300*  POSITIONS.  NOTHING HAS BEEN OPENED FOR OUTPUT YET SO AN       *
040400*  ABORT HERE LEAVES THE LEDGER UNTOUCHED.                       *
040500******************************************************************
040600 150-VALIDATE-HEADER.
040700     IF  WS-CSV-LINE-COUNT = 0
040800         MOVE 'CSV FILE DOES NOT CONTAIN ANY TRANSACTIONS.'
040900             TO WS-ABORT-MSG
041000         SET BATCH-ABORTED TO TRUE
041100         GO TO 150-EXIT
041200     END-IF.
041300     UNSTRING WS-CSV-LINE-ENT (1) DELIMITED BY ','
041400         INTO WS-HDR-COL-1 WS-HDR-COL-2 WS-HDR-COL-3
041500              WS-HDR-COL-4 WS-HDR-COL-5 WS-HDR-COL-6
041600              WS-HDR-COL-7
041700     END-UNSTRING.
041800     INSPECT WS-HDR-COL-1 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
041900     INSPECT WS-HDR-COL-2 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
042000     INSPECT WS-HDR-COL-3 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
042100     INSPECT WS-HDR-COL-4 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
042200     INSPECT WS-HDR-COL-5 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
042300     INSPECT WS-HDR-COL-6 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
042400     INSPECT WS-HDR-COL-7 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
042500     IF  WS-HDR-COL-1 NOT = 'TRADE_DATE'
042600      OR WS-HDR-COL-2 NOT = 'ACCOUNT'
042700      OR WS-HDR-COL-3 NOT = 'SYMBOL'
042800      OR WS-HDR-COL-4 NOT = 'TYPE'
042900      OR WS-HDR-COL-5 NOT = 'QUANTITY'
043000      OR WS-HDR-COL-6 NOT = 'PRICE'
043100      OR WS-HDR-COL-7 NOT = 'FEE'
043200         STRING 'CSV MUST INCLUDE HEADERS: TRADE_DATE, ACCOUNT, '
043300                    DELIMITED BY SIZE
043400                'SYMBOL, TYPE, QUANTITY, PRICE, FEE.'
043500                    DELIMITED BY SIZE
043600             INTO WS-ABORT-MSG
043700         END-STRING
043800         SET BATCH-ABORTED TO TRUE
043900     END-IF.
044000 150-EXIT.
044100     EXIT.
044200*
044300******************************************************************
044400*  180-CHECK-ROW-COUNT: A HEADER WITH NO DATA ROWS BEHIND IT IS   *
044500*  TREATED THE SAME AS AN EMPTY FILE.                            *
044600******************************************************************
044700 180-CHECK-ROW-COUNT.
044800     IF  BATCH-ABORTED
044900         GO TO 180-EXIT
045000     END-IF.
045100     IF  WS-CSV-LINE-COUNT < 2
045200         MOVE 'CSV FILE DOES NOT CONTAIN ANY TRANSACTIONS.'
045300             TO WS-ABORT-MSG
045400         SET BATCH-ABORTED TO TRUE
045500     END-IF.
045600 180-EXIT.
045700     EXIT.
045800*
045900******************************************************************
046000*  200-VALIDATE-ROWS: WALK EVERY DATA LINE (TABLE ROWS 2 THRU     *
046100*  WS-CSV-LINE-COUNT), VALIDATE IT, AND APPEND A PARSED-ROW       *
046200*  ENTRY.  THE FIRST FAILURE ABORTS THE WHOLE BATCH -- NO ROWS    *
046300*  ARE PERSISTED EVEN THOUGH EARLIER ROWS IN THIS SAME LOOP       *
046400*  ALREADY PARSED CLEAN.                                          *
046500******************************************************************
046600 200-VALIDATE-ROWS.
046700     MOVE 0 TO WS-PARSED-COUNT.
046800     MOVE 2 TO WS-LINE-SUB.
046900 200-005-LOOP.
047000     IF  WS-LINE-SUB > WS-CSV-LINE-COUNT
047100         GO TO 200-EXIT
047200     END-IF.
047300     MOVE WS-LINE-SUB TO WS-ROW-NUM WS-ROW-NUM-ED.
047400     PERFORM 210-VALIDATE-ONE-ROW THRU 210-EXIT.
047500     IF  BATCH-ABORTED
047600         GO TO 200-EXIT
047700     END-IF.
047800     ADD 1 TO WS-LINE-SUB.
047900     GO TO 200-005-LOOP.
048000 200-EXIT.
048100     EXIT.
048200*
048300 210-VALIDATE-ONE-ROW.
048400     MOVE SPACES TO WS-COL-1-DATE WS-COL-2-ACCT WS-COL-3-SYM
048500                    WS-COL-4-TYPE WS-COL-5-QTY  WS-COL-6-PRICE
048600                    WS-COL-7-FEE.
048700     UNSTRING WS-CSV-LINE-ENT (WS-LINE-SUB) DELIMITED BY ','
048800         INTO WS-COL-1-DATE WS-COL-2-ACCT WS-COL-3-SYM
048900              WS-COL-4-TYPE WS-COL-5-QTY  WS-COL-6-PRICE
049000              WS-COL-7-FEE
049100     END-UNSTRING.
049200     IF  WS-COL-1-DATE = SPACES
049300         MOVE 'TRADE_DATE IS REQUIRED.' TO WS-FIELD-ERR-TEXT
049400         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
049500         GO TO 210-EXIT
049600     END-IF.
049700     IF  WS-COL-2-ACCT = SPACES
049800         MOVE 'ACCOUNT IS REQUIRED.' TO WS-FIELD-ERR-TEXT
049900         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
050000         GO TO 210-EXIT
050100     END-IF.
050200     IF  WS-COL-3-SYM = SPACES
050300         MOVE 'SYMBOL IS REQUIRED.' TO WS-FIELD-ERR-TEXT
050400         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
050500         GO TO 210-EXIT
050600     END-IF.
050700     IF  WS-COL-4-TYPE = SPACES
050800         MOVE 'TYPE IS REQUIRED.' TO WS-FIELD-ERR-TEXT
050900         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
051000         GO TO 210-EXIT
051100     END-IF.
051200     IF  WS-COL-5-QTY = SPACES
051300         MOVE 'QUANTITY IS REQUIRED.' TO WS-FIELD-ERR-TEXT
051400         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
051500         GO TO 210-EXIT
051600     END-IF.
051700     IF  WS-COL-6-PRICE = SPACES
051800         MOVE 'PRICE IS REQUIRED.' TO WS-FIELD-ERR-TEXT
051900         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
052000         GO TO 210-EXIT
052100     END-IF.
052200     IF  WS-COL-7-FEE = SPACES
052300         MOVE 'FEE IS REQUIRED.' TO WS-FIELD-ERR-TEXT
052400         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
052500         GO TO 210-EXIT
052600     END-IF.
052700*
052800     MOVE 'L'          TO LK-ACCT-FUNCTION.
052900     MOVE WS-COL-2-ACCT TO LK-ACCT-NAME.
053000     CALL 'STKACCT' USING WS-ACCT-PARMS.
053100*
053200     MOVE WS-COL-1-DATE TO WS-ISO-DATE.
053300     PERFORM 220-PARSE-ISO-DATE THRU 220-EXIT.
053400     IF  NOT DATE-IS-VALID
053500         MOVE 'TRADE_DATE MUST BE IN ISO FORMAT (YYYY-MM-DD).'
053600             TO WS-FIELD-ERR-TEXT
053700         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
053800         GO TO 210-EXIT
053900     END-IF.
054000*
054100     MOVE 'N' TO LK-SYM-FUNCTION.
054200     MOVE WS-COL-3-SYM TO LK-SYM-RAW.
054300     CALL 'STKSYM'  USING WS-SYM-PARMS.
054400*
054500     MOVE WS-COL-4-TYPE TO WS-TYPE-WORK.
054600     INSPECT WS-TYPE-WORK CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
054700     IF  WS-TYPE-WORK NOT = 'BUY ' AND WS-TYPE-WORK NOT = 'SELL'
054800         MOVE 'TYPE MUST BE BUY OR SELL.' TO WS-FIELD-ERR-TEXT
054900         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
055000         GO TO 210-EXIT
055100     END-IF.
055200*
055300     MOVE WS-COL-5-QTY TO WS-PARSE-RAW.
055400     PERFORM 230-PARSE-AMOUNT THRU 230-EXIT.
055500     IF  NOT PARSE-IS-VALID
055510         MOVE 'QUANTITY MUST BE A VALID NUMBER.' TO WS-FIELD-ERR-TEXT
055520         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
055530         GO TO 210-EXIT
055540     END-IF.
055550     IF  PARSE-IS-NEGATIVE OR WS-PARSE-RESULT NOT > 0
055700         MOVE 'QUANTITY MUST BE GREATER THAN 0.' TO WS-FIELD-ERR-TEXT
055800         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
055900         GO TO 210-EXIT
056000     END-IF.
056100     ADD 1 TO WS-PARSED-COUNT.
056200     MOVE WS-PARSE-RESULT TO PR-QUANTITY (WS-PARSED-COUNT).
056300*
056400     MOVE WS-COL-6-PRICE TO WS-PARSE-RAW.
056500     PERFORM 230-PARSE-AMOUNT THRU 230-EXIT.
056550     IF  NOT PARSE-IS-VALID
056560         MOVE 'PRICE MUST BE A VALID NUMBER.' TO WS-FIELD-ERR-TEXT
056570         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
056580         GO TO 210-EXIT
056590     END-IF.
056600     IF  PARSE-IS-NEGATIVE
056700         MOVE 'PRICE MUST BE 0 OR GREATER.' TO WS-FIELD-ERR-TEXT
056800         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
056900         GO TO 210-EXIT
057000     END-IF.
057100     MOVE WS-PARSE-RESULT TO PR-PRICE (WS-PARSED-COUNT).
057200*
057300     MOVE WS-COL-7-FEE TO WS-PARSE-RAW.
057400     PERFORM 230-PARSE-AMOUNT THRU 230-EXIT.
057450     IF  NOT PARSE-IS-VALID
057460         MOVE 'FEE MUST BE A VALID NUMBER.' TO WS-FIELD-ERR-TEXT
057470         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
057480         GO TO 210-EXIT
057490     END-IF.
057500     IF  PARSE-IS-NEGATIVE
057600         MOVE 'FEE MUST BE 0 OR GREATER.' TO WS-FIELD-ERR-TEXT
057700         PERFORM 910-SET-ROW-ERROR THRU 910-EXIT
057800         GO TO 210-EXIT
057900     END-IF.
058000     MOVE WS-PARSE-RESULT TO PR-FEE (WS-PARSED-COUNT).
058100*
058200     MOVE WS-ROW-NUM      TO PR-ROW-NUM     (WS-PARSED-COUNT).
058300     MOVE LK-ACCT-DISPLAY TO PR-ACCOUNT-NAME (WS-PARSED-COUNT).
058400     MOVE WS-BUILT-DATE   TO PR-TRADE-DATE   (WS-PARSED-COUNT).
058500     MOVE LK-SYM-CANON    TO PR-SYMBOL       (WS-PARSED-COUNT).
058600     MOVE WS-TYPE-WORK    TO PR-TRADE-TYPE   (WS-PARSED-COUNT).
058700     SET PR-NOT-DUP (WS-PARSED-COUNT) TO TRUE.
058800 210-EXIT.
058900     EXIT.
059000*
059100******************************************************************
059200*  220-PARSE-ISO-DATE: yyyy-MM-dd ONLY.  CHECKS THE HYPHEN        *
059300*  POSITIONS AND THAT EACH PIECE IS NUMERIC, THEN RE-ASSEMBLES    *
059400*  CCYYMMDD INTO WS-BUILT-DATE.                                   *
059500******************************************************************
059600 220-PARSE-ISO-DATE.
059700     MOVE 'N' TO WS-DATE-VALID-SW.
059800     IF  WS-ISO-DASH1 NOT = '-' OR WS-ISO-DASH2 NOT = '-'
059900         GO TO 220-EXIT
060000     END-IF.
060100     IF  WS-ISO-YYYY NOT NUMERIC
060200      OR WS-ISO-MM   NOT NUMERIC
060300      OR WS-ISO-DD   NOT NUMERIC
060400         GO TO 220-EXIT
060500     END-IF.
060600     MOVE WS-ISO-YYYY TO WS-ISO-YYYY-N.
060700     MOVE WS-ISO-MM   TO WS-ISO-MM-N.
060800     MOVE WS-ISO-DD   TO WS-ISO-DD-N.
060900     IF  WS-ISO-MM-N < 1 OR WS-ISO-MM-N > 12
061000         GO TO 220-EXIT
061100     END-IF.
061200     IF  WS-ISO-DD-N < 1 OR WS-ISO-DD-N > 31
061300         GO TO 220-EXIT
061400     END-IF.
061500     COMPUTE WS-BUILT-DATE =
061600         (WS-ISO-YYYY-N * 10000) + (WS-ISO-MM-N * 100) + WS-ISO-DD-N.
061700     SET DATE-IS-VALID TO TRUE.
061800 220-EXIT.
061900     EXIT.
062000*
062100******************************************************************
062200*  230-PARSE-AMOUNT: SEE BANNER ABOVE WS-PARSE-RAW.               *
062300******************************************************************
062400 230-PARSE-AMOUNT.
062500     MOVE 'N' TO WS-PARSE-VALID-SW.
062600     MOVE 'N' TO WS-PARSE-NEGATIVE-SW.
062700     MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT.
062800     MOVE 0 TO WS-PARSE-INT-EDIT WS-PARSE-FRAC-EDIT WS-PARSE-RESULT.
062900     IF  WS-PARSE-RAW (1:1) = '-'
063000         SET PARSE-IS-NEGATIVE TO TRUE
063100         MOVE WS-PARSE-RAW (2:17) TO WS-PARSE-RAW
063200     END-IF.
063300     UNSTRING WS-PARSE-RAW DELIMITED BY '.'
063400         INTO WS-PARSE-INT-TEXT  COUNT IN WS-PARSE-INT-LEN
063500              WS-PARSE-FRAC-TEXT COUNT IN WS-PARSE-FRAC-LEN
063600     END-UNSTRING.
063700     IF  WS-PARSE-INT-LEN = 0 OR WS-PARSE-INT-LEN > 9
063800         GO TO 230-EXIT
063900     END-IF.
064000     IF  WS-PARSE-INT-TEXT (1:WS-PARSE-INT-LEN) NOT NUMERIC
064100         GO TO 230-EXIT
064200     END-IF.
064300     IF  WS-PARSE-FRAC-LEN > 6
064400         MOVE 6 TO WS-PARSE-FRAC-LEN
064500     END-IF.
064600     IF  WS-PARSE-FRAC-LEN > 0
064700      AND WS-PARSE-FRAC-TEXT (1:WS-PARSE-FRAC-LEN) NOT NUMERIC
064800         GO TO 230-EXIT
064900     END-IF.
065000     COMPUTE WS-PARSE-START-POS = 10 - WS-PARSE-INT-LEN.
065100     MOVE WS-PARSE-INT-TEXT (1:WS-PARSE-INT-LEN)
065200         TO WS-PARSE-INT-EDIT (WS-PARSE-START-POS:WS-PARSE-INT-LEN).
065300     IF  WS-PARSE-FRAC-LEN > 0
065400         MOVE WS-PARSE-FRAC-TEXT (1:WS-PARSE-FRAC-LEN)
065500             TO WS-PARSE-FRAC-EDIT (1:WS-PARSE-FRAC-LEN)
065600     END-IF.
065700     COMPUTE WS-PARSE-RESULT ROUNDED =
065800         WS-PARSE-INT-EDIT + (WS-PARSE-FRAC-EDIT / 1000000).
065900     IF  PARSE-IS-NEGATIVE
066000         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
066100     END-IF.
066200     SET PARSE-IS-VALID TO TRUE.
066300 230-EXIT.
066400     EXIT.
066500*
066600******************************************************************
066700*  300-LOAD-OLD-LEDGER: READ THE PRIOR TRADFILE GENERATION INTO   *
066800*  MEMORY AND NOTE THE HIGHEST TRADE-ID ON FILE.                  *
066900******************************************************************
067000 300-LOAD-OLD-LEDGER.
067100     MOVE 0   TO WS-OLD-COUNT.
067200     MOVE 0   TO WS-MAX-TRADE-ID.
067300     MOVE 'N' TO WS-EOF-TRADFILE.
067400     OPEN INPUT TRADFILE.
067500     IF  WS-TRADFILE-STATUS = '35' OR '05'
067600         MOVE 'Y' TO WS-EOF-TRADFILE
067700     ELSE
067800         PERFORM 300-010-READ-TRADFILE
067900     END-IF.
068000 300-005-LOOP.
068100     IF  TRADFILE-AT-EOF
068200         GO TO 300-EXIT
068300     END-IF.
068400     IF  WS-OLD-COUNT < WS-OLD-MAX
068500         ADD 1 TO WS-OLD-COUNT
068600         MOVE TR-TRADE-ID     OF FD-TRADFILE-REC
068700             TO OT-TRADE-ID     (WS-OLD-COUNT)
068800         MOVE TR-ACCOUNT-NAME OF FD-TRADFILE-REC
068900             TO OT-ACCOUNT-NAME (WS-OLD-COUNT)
069000         MOVE TR-TRADE-DATE   OF FD-TRADFILE-REC
069100             TO OT-TRADE-DATE   (WS-OLD-COUNT)
069200         MOVE TR-SYMBOL       OF FD-TRADFILE-REC
069300             TO OT-SYMBOL       (WS-OLD-COUNT)
069400         MOVE TR-TRADE-TYPE   OF FD-TRADFILE-REC
069500             TO OT-TRADE-TYPE   (WS-OLD-COUNT)
069600         MOVE TR-QUANTITY     OF FD-TRADFILE-REC
069700             TO OT-QUANTITY     (WS-OLD-COUNT)
069800         MOVE TR-PRICE        OF FD-TRADFILE-REC
069900             TO OT-PRICE        (WS-OLD-COUNT)
070000         MOVE TR-FEE          OF FD-TRADFILE-REC
070100             TO OT-FEE          (WS-OLD-COUNT)
070200         IF  TR-TRADE-ID OF FD-TRADFILE-REC > WS-MAX-TRADE-ID
070300             MOVE TR-TRADE-ID OF FD-TRADFILE-REC TO WS-MAX-TRADE-ID
070400         END-IF
070500     END-IF.
070600     PERFORM 300-010-READ-TRADFILE.
070700     GO TO 300-005-LOOP.
070800 300-010-READ-TRADFILE.
070900     READ TRADFILE
071000         AT END MOVE 'Y' TO WS-EOF-TRADFILE
071100     END-READ.
071200 300-EXIT.
071300     IF  WS-TRADFILE-STATUS NOT = '10'
071400         CLOSE TRADFILE
071500     END-IF.
071600     MOVE WS-MAX-TRADE-ID TO WS-NEXT-ID.
071700     EXIT.
071800*
071900******************************************************************
072000*  350-DEDUPE-ROWS: A PARSED ROW DUPLICATES AN EXISTING LEDGER    *
072100*  ENTRY ONLY IF ALL SEVEN BUSINESS FIELDS MATCH EXACTLY.  SINCE  *
072200*  STKACCT ALWAYS RETURNS THE SAME CANONICAL SPELLING FOR A GIVEN *
072300*  ACCOUNT, THE NAME COMPARE BELOW NEEDS NO FURTHER CASE-FOLDING. *
072400******************************************************************
072500 350-DEDUPE-ROWS.
072600     MOVE 1 TO WS-TABLE-SUB.
072700 350-005-LOOP.
072800     IF  WS-TABLE-SUB > WS-PARSED-COUNT
072900         GO TO 350-EXIT
073000     END-IF.
073100     SET PR-NOT-DUP (WS-TABLE-SUB) TO TRUE.
073200     MOVE 'N' TO WS-MATCH-SW.
073300     MOVE 1 TO WS-INNER-SUB.
073400 350-010-SCAN-OLD.
073500     IF  WS-INNER-SUB > WS-OLD-COUNT OR ROW-IS-MATCH
073600         GO TO 350-015-DONE
073700     END-IF.
073800     IF  OT-ACCOUNT-NAME (WS-INNER-SUB) = PR-ACCOUNT-NAME (WS-TABLE-SUB)
073900      AND OT-TRADE-DATE  (WS-INNER-SUB) = PR-TRADE-DATE   (WS-TABLE-SUB)
074000      AND OT-SYMBOL      (WS-INNER-SUB) = PR-SYMBOL       (WS-TABLE-SUB)
074100      AND OT-TRADE-TYPE  (WS-INNER-SUB) = PR-TRADE-TYPE   (WS-TABLE-SUB)
074200      AND OT-QUANTITY    (WS-INNER-SUB) = PR-QUANTITY     (WS-TABLE-SUB)
074300      AND OT-PRICE       (WS-INNER-SUB) = PR-PRICE        (WS-TABLE-SUB)
074400      AND OT-FEE         (WS-INNER-SUB) = PR-FEE          (WS-TABLE-SUB)
074500         SET ROW-IS-MATCH TO TRUE
074600     END-IF.
074700     ADD 1 TO WS-INNER-SUB.
074800     GO TO 350-010-SCAN-OLD.
074900 350-015-DONE.
075000     IF  ROW-IS-MATCH
075100         SET PR-IS-DUP (WS-TABLE-SUB) TO TRUE
075200     END-IF.
075300     ADD 1 TO WS-TABLE-SUB.
075400     GO TO 350-005-LOOP.
075500 350-EXIT.
075600     EXIT.
075700*
075800******************************************************************
075900*  400-WRITE-NEW-LEDGER: MERGE THE OLD GENERATION AND THE         *
076000*  SURVIVING NEW ROWS INTO TRADOUT, RE-SORTED ASCENDING BY        *
076100*  TRADE-DATE THEN TRADE-ID SO A BACK-DATED TRADE FROM THIS       *
076200*  BATCH LANDS WHERE THE DAY-WALK READERS EXPECT IT.              *
076300******************************************************************
076400 400-WRITE-NEW-LEDGER.
076500     SORT SORTWORK
076600         ON ASCENDING KEY TR-TRADE-DATE OF SD-SORT-REC
076700                          TR-TRADE-ID   OF SD-SORT-REC
076800         INPUT PROCEDURE IS 410-RELEASE-ROWS THRU 410-EXIT
076900         GIVING TRADOUT.
077000 400-EXIT.
077100     EXIT.
077200*
077300 410-RELEASE-ROWS.
077400     MOVE 1 TO WS-TABLE-SUB.
077500 410-005-OLD-LOOP.
077600     IF  WS-TABLE-SUB > WS-OLD-COUNT
077700         GO TO 410-010-NEW-SETUP
077800     END-IF.
077900     MOVE OT-TRADE-ID     (WS-TABLE-SUB)
077910         TO TR-TRADE-ID     OF SD-SORT-REC.
078000     MOVE OT-ACCOUNT-NAME (WS-TABLE-SUB)
078010         TO TR-ACCOUNT-NAME OF SD-SORT-REC.
078100     MOVE OT-TRADE-DATE   (WS-TABLE-SUB)
078110         TO TR-TRADE-DATE   OF SD-SORT-REC.
078200     MOVE OT-SYMBOL       (WS-TABLE-SUB)
078210         TO TR-SYMBOL       OF SD-SORT-REC.
078300     MOVE OT-TRADE-TYPE   (WS-TABLE-SUB)
078310         TO TR-TRADE-TYPE   OF SD-SORT-REC.
078400     MOVE OT-QUANTITY     (WS-TABLE-SUB)
078410         TO TR-QUANTITY     OF SD-SORT-REC.
078500     MOVE OT-PRICE        (WS-TABLE-SUB)
078510         TO TR-PRICE        OF SD-SORT-REC.
078600     MOVE OT-FEE          (WS-TABLE-SUB)
078610         TO TR-FEE          OF SD-SORT-REC.
078700     RELEASE SD-SORT-REC.
078800     ADD 1 TO WS-TABLE-SUB.
078900     GO TO 410-005-OLD-LOOP.
079000 410-010-NEW-SETUP.
079100     MOVE 1 TO WS-TABLE-SUB.
079200 410-015-NEW-LOOP.
079300     IF  WS-TABLE-SUB > WS-PARSED-COUNT
079400         GO TO 410-EXIT
079500     END-IF.
079600     IF  PR-NOT-DUP (WS-TABLE-SUB)
079700         ADD 1 TO WS-NEXT-ID
079800         MOVE WS-NEXT-ID TO TR-TRADE-ID OF SD-SORT-REC
079900         MOVE PR-ACCOUNT-NAME (WS-TABLE-SUB)
080000             TO TR-ACCOUNT-NAME OF SD-SORT-REC
080100         MOVE PR-TRADE-DATE   (WS-TABLE-SUB)
080200             TO TR-TRADE-DATE   OF SD-SORT-REC
080300         MOVE PR-SYMBOL       (WS-TABLE-SUB)
080400             TO TR-SYMBOL       OF SD-SORT-REC
080500         MOVE PR-TRADE-TYPE   (WS-TABLE-SUB)
080600             TO TR-TRADE-TYPE   OF SD-SORT-REC
080700         MOVE PR-QUANTITY     (WS-TABLE-SUB)
080800             TO TR-QUANTITY     OF SD-SORT-REC
080900         MOVE PR-PRICE        (WS-TABLE-SUB)
081000             TO TR-PRICE        OF SD-SORT-REC
081100         MOVE PR-FEE          (WS-TABLE-SUB)
081200             TO TR-FEE          OF SD-SORT-REC
081300         ADD 1 TO WS-IMPORTED-COUNT
081400         RELEASE SD-SORT-REC
081500     ELSE
081600         ADD 1 TO WS-SKIPPED-COUNT
081700     END-IF.
081800     ADD 1 TO WS-TABLE-SUB.
081900     GO TO 410-015-NEW-LOOP.
082000 410-EXIT.
082100     EXIT.
082200*
082300******************************************************************
082400*  500-BUILD-AFFECTED: DISTINCT ACCOUNT NAMES OVER EVERY PARSED   *
082500*  ROW, MAINTAINED IN ASCENDING ORDER AS EACH ROW IS CONSIDERED.  *
082600******************************************************************
082700 500-BUILD-AFFECTED.
082800     MOVE 0 TO WS-AFFECTED-COUNT.
082900     MOVE 1 TO WS-TABLE-SUB.
083000 500-005-LOOP.
083100     IF  WS-TABLE-SUB > WS-PARSED-COUNT
083200         GO TO 500-EXIT
083300     END-IF.
083400     PERFORM 510-INSERT-AFFECTED THRU 510-EXIT.
083500     ADD 1 TO WS-TABLE-SUB.
083600     GO TO 500-005-LOOP.
083700 500-EXIT.
083800     EXIT.
083900*
084000 510-INSERT-AFFECTED.
084100     MOVE 'N' TO WS-AFF-FOUND-SW.
084200     MOVE 1 TO WS-AFF-INS-SUB.
084300 510-005-SCAN.
084400     IF  WS-AFF-INS-SUB > WS-AFFECTED-COUNT
084500         GO TO 510-020-PLACE
084600     END-IF.
084700     IF  WS-AFFECTED-NAME (WS-AFF-INS-SUB)
084710         = PR-ACCOUNT-NAME (WS-TABLE-SUB)
084800         SET AFF-ALREADY-LISTED TO TRUE
084900         GO TO 510-EXIT
085000     END-IF.
085100     IF  WS-AFFECTED-NAME (WS-AFF-INS-SUB)
085110         > PR-ACCOUNT-NAME (WS-TABLE-SUB)
085200         GO TO 510-020-PLACE
085300     END-IF.
085400     ADD 1 TO WS-AFF-INS-SUB.
085500     GO TO 510-005-SCAN.
085600 510-020-PLACE.
085700     IF  WS-AFFECTED-COUNT >= WS-AFFECTED-MAX
085800         GO TO 510-EXIT
085900     END-IF.
086000     MOVE WS-AFFECTED-COUNT TO WS-AFF-SHIFT-SUB.
086100 510-025-SHIFT.
086200     IF  WS-AFF-SHIFT-SUB < WS-AFF-INS-SUB
086300         GO TO 510-030-DROP
086400     END-IF.
086500     MOVE WS-AFFECTED-NAME (WS-AFF-SHIFT-SUB)
086600         TO WS-AFFECTED-NAME (WS-AFF-SHIFT-SUB + 1).
086700     SUBTRACT 1 FROM WS-AFF-SHIFT-SUB.
086800     GO TO 510-025-SHIFT.
086900 510-030-DROP.
087000     MOVE PR-ACCOUNT-NAME (WS-TABLE-SUB)
087100         TO WS-AFFECTED-NAME (WS-AFF-INS-SUB).
087200     ADD 1 TO WS-AFFECTED-COUNT.
087300 510-EXIT.
087400     EXIT.
087500*
087600******************************************************************
087700*  600-WRITE-RESULT: ONE-PAGE SUMMARY -- IMPORTED/SKIPPED COUNTS  *
087800*  FOLLOWED BY THE SORTED LIST OF ACCOUNTS TOUCHED BY THIS RUN.   *
087900******************************************************************
088000 600-WRITE-RESULT.
088100     OPEN OUTPUT RESULTRPT.
088200     MOVE WS-IMPORTED-COUNT TO WS-IMPORTED-ED.
088300     MOVE WS-SKIPPED-COUNT  TO WS-SKIPPED-ED.
088400     MOVE SPACES TO WS-RPT-LINE.
088500     STRING 'STKCSVLD LOAD SUMMARY' DELIMITED BY SIZE
088600         INTO WS-RPT-LINE
088700     END-STRING.
088800     WRITE FD-RESULTRPT-REC FROM WS-RPT-LINE.
088900     MOVE SPACES TO WS-RPT-LINE.
089000     STRING 'IMPORTED-COUNT: ' DELIMITED BY SIZE
089100            WS-IMPORTED-ED     DELIMITED BY SIZE
089200         INTO WS-RPT-LINE
089300     END-STRING.
089400     WRITE FD-RESULTRPT-REC FROM WS-RPT-LINE.
089500     MOVE SPACES TO WS-RPT-LINE.
089600     STRING 'SKIPPED-COUNT:  ' DELIMITED BY SIZE
089700            WS-SKIPPED-ED      DELIMITED BY SIZE
089800         INTO WS-RPT-LINE
089900     END-STRING.
090000     WRITE FD-RESULTRPT-REC FROM WS-RPT-LINE.
090100     MOVE SPACES TO WS-RPT-LINE.
090200     STRING 'ACCOUNTS AFFECTED:' DELIMITED BY SIZE
090300         INTO WS-RPT-LINE
090400     END-STRING.
090500     WRITE FD-RESULTRPT-REC FROM WS-RPT-LINE.
090600     MOVE 1 TO WS-TABLE-SUB.
090700 600-005-LOOP.
090800     IF  WS-TABLE-SUB > WS-AFFECTED-COUNT
090900         GO TO 600-EXIT
091000     END-IF.
091100     MOVE SPACES TO WS-RPT-LINE.
091200     STRING '    ' DELIMITED BY SIZE
091300            WS-AFFECTED-NAME (WS-TABLE-SUB) DELIMITED BY SIZE
091400         INTO WS-RPT-LINE
091500     END-STRING.
091600     WRITE FD-RESULTRPT-REC FROM WS-RPT-LINE.
091700     ADD 1 TO WS-TABLE-SUB.
091800     GO TO 600-005-LOOP.
091900 600-EXIT.
092000     CLOSE RESULTRPT.
092100     EXIT.
092200*
092300******************************************************************
092400*  900-ABORT: VALIDATION FAILED -- NO LEDGER FILE HAS BEEN        *
092500*  OPENED FOR OUTPUT.  DISPLAY THE REASON AND FAIL THE JOB STEP.  *
092600******************************************************************
092700 900-ABORT.
092800     DISPLAY 'STKCSVLD - IMPORT REJECTED - ' WS-ABORT-MSG.
092900     MOVE 16 TO RETURN-CODE.
093000     STOP RUN.
093100*
093200******************************************************************
093300*  910-SET-ROW-ERROR: BUILD THE "ROW N: ..." MESSAGE AND TRIP     *
093400*  THE ABORT SWITCH.  CALLER HAS ALREADY MOVED THE FIELD-SPECIFIC *
093500*  TEXT INTO WS-FIELD-ERR-TEXT.                                  *
093600******************************************************************
093700 910-SET-ROW-ERROR.
093800     MOVE SPACES TO WS-ABORT-MSG.
093900     STRING 'ROW ' DELIMITED BY SIZE
094000            WS-ROW-NUM-ED DELIMITED BY SIZE
094100            ': ' DELIMITED BY SIZE
094200            WS-FIELD-ERR-TEXT DELIMITED BY SIZE
094300         INTO WS-ABORT-MSG
094400     END-STRING.
094500     SET BATCH-ABORTED TO TRUE.
094600 910-EXIT.
094700     EXIT.

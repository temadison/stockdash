000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      stktran.cpy                                             *
000140*      (C) Copyright Cascade Brokerage Services. 1987.         *
000150*                                                              *
000160* Element of the STK nightly portfolio valuation suite.       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The trade transaction ledger record.  One occurrence of this
000220* layout is written per imported or previously-stored trade.
000230* TRADE-ID is the surrogate key assigned on insert by STKCSVLD
000240* and also serves as the tie-breaker sort key equal to the
000250* order the row was inserted in -- same-day trades are walked
000260* in TRADE-ID order by STKPERF and STKFALLB.
000270*
000280* Amendment history for this copybook is logged under the
000290* program that owns the file (STKCSVLD) rather than repeated
000300* here.  TR-TRADE-ID THROUGH TR-FEE ARE THE FIELDS THE CURRENT
000310* BATCH SUITE READS AND WRITES; EVERYTHING FROM TR-ENTRY-METHOD
000320* ON DOWN IS SETTLEMENT/COMPLIANCE HOUSEKEEPING BRANCH
000330* ACCOUNTING ASKED FOR OVER THE YEARS AND THIS SUITE CARRIES
000340* FORWARD UNCHANGED -- NONE OF IT FEEDS THE VALUATION MATH.
000350*
000360     05  TR-TRADE-ID             PIC 9(9).
000370     05  TR-ACCOUNT-NAME         PIC X(40).
000380*
000390* TR-TRADE-DATE IS ALWAYS CCYYMMDD.  TR-TRADE-DATE-R BELOW IS
000400* THE SAME EIGHT BYTES VIEWED BY CENTURY/YEAR/MONTH/DAY FOR
000410* THE DAY-WALK ARITHMETIC IN STKPERF.
000420*
000430     05  TR-TRADE-DATE           PIC 9(8).
000440     05  TR-TRADE-DATE-R REDEFINES TR-TRADE-DATE.
000450         10  TR-TRADE-DATE-CC    PIC 9(2).
000460         10  TR-TRADE-DATE-YY    PIC 9(2).
000470         10  TR-TRADE-DATE-MM    PIC 9(2).
000480         10  TR-TRADE-DATE-DD    PIC 9(2).
000490     05  TR-SYMBOL               PIC X(10).
000500     05  TR-TRADE-TYPE           PIC X(4).
000510         88  TR-TYPE-BUY             VALUE 'BUY '.
000520         88  TR-TYPE-SELL            VALUE 'SELL'.
000530     05  TR-QUANTITY             PIC S9(9)V9(4) COMP-3.
000540     05  TR-PRICE                PIC S9(9)V9(4) COMP-3.
000550     05  TR-FEE                  PIC S9(7)V9(2) COMP-3.
000560*
000570* TR-ENTRY-METHOD/TR-ENTRY-DATE ADDED 08/17/1991 THE SAME
000580* RELEASE AS THE CASE-FOLD FIX (REQ 91-206) -- COMPLIANCE
000590* WANTED TO TELL A BATCH-LOADED TRADE FROM ONE THE BRANCH
000600* KEYED DIRECTLY, AND WHEN IT LANDED ON THE LEDGER VERSUS WHEN
000610* IT TRADED.
000620*
000630     05  TR-ENTRY-METHOD         PIC X(1).
000640         88  TR-ENTRY-CSV-BATCH      VALUE 'B'.
000650         88  TR-ENTRY-BRANCH-KEYED   VALUE 'K'.
000660         88  TR-ENTRY-CORRECTION     VALUE 'C'.
000670     05  TR-ENTRY-DATE           PIC 9(8).
000680*
000690* TR-SETTLEMENT-* ADDED 03/30/1994 IN THE SAME RELEASE AS THE
000700* TRAILING-BLANK TRIM FIX (REQ 94-017) SO SETTLEMENT COULD
000710* FOLLOW A TRADE FROM THIS LEDGER INSTEAD OF RE-KEYING IT ON
000720* THEIR OWN CARDS.  TR-SETTLEMENT-DATE-R IS THE SAME
000730* CENTURY/YEAR/MONTH/DAY SPLIT AS TR-TRADE-DATE-R, ADDED SO
000740* THE OVERNIGHT SETTLEMENT-AGING JOB (NOT PART OF THIS SUITE)
000750* DID NOT HAVE TO REDEFINE THE FIELD ITSELF.
000760*
000770     05  TR-SETTLEMENT-DATE      PIC 9(8).
000780     05  TR-SETTLEMENT-DATE-R REDEFINES TR-SETTLEMENT-DATE.
000790         10  TR-SETTLEMENT-DATE-CC PIC 9(2).
000800         10  TR-SETTLEMENT-DATE-YY PIC 9(2).
000810         10  TR-SETTLEMENT-DATE-MM PIC 9(2).
000820         10  TR-SETTLEMENT-DATE-DD PIC 9(2).
000830     05  TR-SETTLEMENT-STATUS    PIC X(1).
000840         88  TR-SETTLE-PENDING       VALUE 'P'.
000850         88  TR-SETTLE-COMPLETE      VALUE 'S'.
000860         88  TR-SETTLE-FAILED        VALUE 'F'.
000870*
000880* TR-COMMISSION-SCHEDULE/TR-CONFIRM-PRINTED-SW ADDED 11/05/1996
000890* (SAME RELEASE AS THE WS-ACCT-MAX RAISE IN STKACCT) SO THE
000900* CONFIRM-PRINT JOB COULD TELL WHICH FEE TABLE PRICED A TRADE
000910* AND WHETHER ITS PAPER CONFIRM HAD GONE OUT YET.  REQ 96-302.
000920*
000930     05  TR-COMMISSION-SCHEDULE  PIC X(2).
000940         88  TR-SCHED-STANDARD       VALUE 'ST'.
000950         88  TR-SCHED-DISCOUNT       VALUE 'DS'.
000960         88  TR-SCHED-WAIVED         VALUE 'WV'.
000970     05  TR-CONFIRM-PRINTED-SW   PIC X(1).
000980         88  TR-CONFIRM-PRINTED      VALUE 'Y'.
000990         88  TR-CONFIRM-NOT-PRINTED  VALUE 'N'.
001000*
001010* TR-REVIEW-FLAG ADDED 01/22/1998 DURING THE YEAR 2000 REVIEW
001020* OF THIS COPYBOOK (REQ 98-Y2K-41) -- COMPLIANCE WANTED A
001030* ONE-BYTE FLAG IT COULD SET BY HAND ON ANY TRADE THAT NEEDED
001040* A SECOND LOOK WHILE THE CENTURY-ROLL TESTING WAS UNDERWAY,
001050* AND NOBODY EVER TOOK IT BACK OUT AFTERWARD.
001060*
001070     05  TR-REVIEW-FLAG          PIC X(1).
001080         88  TR-FLAGGED-FOR-REVIEW   VALUE 'Y'.
001090         88  TR-NOT-FLAGGED          VALUE 'N'.
001100     05  TR-CORRECTED-TRADE-ID   PIC 9(9).
001110     05  FILLER                  PIC X(06).

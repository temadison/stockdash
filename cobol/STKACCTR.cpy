000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      stkacctr.cpy                                            *
000140*      (C) Copyright Cascade Brokerage Services. 1987.         *
000150*                                                              *
000160* Element of the STK nightly portfolio valuation suite.       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The account master record.  One occurrence per distinct
000220* account name ever seen by STKCSVLD.  AC-ACCOUNT-NAME is the
000230* unique key; uniqueness is case-insensitive so all lookups
000240* and inserts go through STKACCT, which folds to upper case
000250* before it searches or writes.
000260*
000270* AC-ACCOUNT-ID AND AC-ACCOUNT-NAME ARE THE ONLY FIELDS TOUCHED
000280* BY THE CURRENT STKCSVLD/STKSNAP/STKPERF BATCH FAMILY.  THE
000290* REST OF THIS LAYOUT IS THE ACCOUNT-PROFILE MATERIAL THE
000300* BRANCH-ACCOUNTING SIDE ADDED OVER THE YEARS -- IT RIDES ALONG
000310* ON EVERY RECORD BUT NOTHING IN THIS SUITE POSTS TO IT OR
000320* RELIES ON IT, SO IT IS CARRIED FORWARD UNCHANGED ON EVERY
000330* REWRITE (SEE STKACCT'S 500-FLUSH-ACCOUNTS).
000340*
000350     05  AC-ACCOUNT-ID           PIC 9(9).
000360     05  AC-ACCOUNT-NAME         PIC X(40).
000370*
000380* AC-BRANCH-CODE/AC-REP-ID ADDED 02/09/1989 WHEN THE OPTIONS
000390* DESK OPENED -- LETS BRANCH ACCOUNTING TIE AN ACCOUNT BACK TO
000400* THE REGISTERED REP WHO OPENED IT.  REQ 89-044.
000410*
000420     05  AC-BRANCH-CODE          PIC X(4).
000430     05  AC-REP-ID               PIC 9(6).
000440*
000450* AC-INDICATOR-BYTES ADDED 08/17/1991 ALONGSIDE THE CASE-FOLD
000460* FIX (REQ 91-206) SO THE NEW CSV-FED ACCOUNTS CARRY THE SAME
000470* TYPE/STATUS/APPROVAL CODES AS THE BRANCH-ENTERED ONES.
000480* AC-INDICATOR-BYTES-R IS THE FLAT FIVE-BYTE VIEW BRANCH
000490* ACCOUNTING'S OWN EXTRACT JOB COMPARES AGAINST A SAVED "LAST
000500* RUN" IMAGE TO DETECT ANY OF THE FOUR CODES CHANGING.
000510*
000520     05  AC-INDICATOR-BYTES.
000530         10  AC-ACCOUNT-TYPE     PIC X(2).
000540             88  AC-TYPE-CASH            VALUE 'CA'.
000550             88  AC-TYPE-MARGIN          VALUE 'MG'.
000560             88  AC-TYPE-IRA             VALUE 'RA'.
000570             88  AC-TYPE-CUSTODIAL       VALUE 'CU'.
000580         10  AC-ACCOUNT-STATUS   PIC X(1).
000590             88  AC-STATUS-ACTIVE        VALUE 'A'.
000600             88  AC-STATUS-CLOSED        VALUE 'C'.
000610             88  AC-STATUS-FROZEN        VALUE 'F'.
000620             88  AC-STATUS-PENDING       VALUE 'P'.
000630         10  AC-MARGIN-APPROVED-SW  PIC X(1).
000640             88  AC-MARGIN-APPROVED      VALUE 'Y'.
000650             88  AC-MARGIN-NOT-APPROVED  VALUE 'N'.
000660         10  AC-OPTIONS-APPROVED-SW PIC X(1).
000670             88  AC-OPTIONS-APPROVED     VALUE 'Y'.
000680             88  AC-OPTIONS-NOT-APPROVED VALUE 'N'.
000690     05  AC-INDICATOR-BYTES-R REDEFINES AC-INDICATOR-BYTES
000700                                 PIC X(5).
000710*
000720* AC-DATE-OPENED ADDED 03/30/1994 WITH THE TRAILING-BLANK TRIM
000730* FIX (REQ 94-017) SO THE STATEMENT-PRINT JOB COULD AGE AN
000740* ACCOUNT WITHOUT A SEPARATE LOOKUP.  AC-DATE-OPENED-R IS THE
000750* CENTURY/YEAR/MONTH/DAY SPLIT, SAME IDIOM AS THE LEDGER'S OWN
000760* TR-TRADE-DATE-R IN STKTRAN.CPY.
000770*
000780     05  AC-DATE-OPENED          PIC 9(8).
000790     05  AC-DATE-OPENED-R REDEFINES AC-DATE-OPENED.
000800         10  AC-DATE-OPENED-CC   PIC 9(2).
000810         10  AC-DATE-OPENED-YY   PIC 9(2).
000820         10  AC-DATE-OPENED-MM   PIC 9(2).
000830         10  AC-DATE-OPENED-DD   PIC 9(2).
000840     05  AC-DATE-CLOSED          PIC 9(8).
000850*
000860* AC-TAX-ID-NUMBER/AC-TAX-ID-TYPE ADDED 11/05/1996 (SAME
000870* RELEASE THAT RAISED WS-ACCT-MAX TO 500) SO THE YEAR-END 1099
000880* EXTRACT COULD RUN OFF THIS FILE INSTEAD OF A SEPARATE CARD
000890* DECK.  REQ 96-271.
000900*
000910     05  AC-TAX-ID-NUMBER        PIC 9(9).
000920     05  AC-TAX-ID-TYPE          PIC X(1).
000930         88  AC-TAXID-IS-SSN         VALUE '1'.
000940         88  AC-TAXID-IS-EIN         VALUE '2'.
000950*
000960* AC-RISK-TOLERANCE ADDED 01/22/1998 DURING THE YEAR 2000
000970* REVIEW OF THIS COPYBOOK (REQ 98-Y2K-41) -- COMPLIANCE WANTED
000980* A RISK CODE ON FILE BEFORE THE MARGIN-APPROVAL RULES CHANGED
000990* FOR 1999.  NOT A DATE FIELD, SO IT RODE ALONG WITH THE Y2K
001000* PASS RATHER THAN WAITING FOR ITS OWN RELEASE.
001010*
001020     05  AC-RISK-TOLERANCE       PIC X(1).
001030         88  AC-RISK-CONSERVATIVE    VALUE 'C'.
001040         88  AC-RISK-MODERATE        VALUE 'M'.
001050         88  AC-RISK-AGGRESSIVE      VALUE 'A'.
001060*
001070* AC-MAILING-* BLOCK ADDED 09/09/1999 IN THE SAME RELEASE THAT
001080* MOVED ACCOUNT-FILE FLUSH TO A FULL SORTED REWRITE (REQ
001090* 99-088) -- STATEMENTS WERE MOVING OFF THE OLD BRANCH CARD
001100* FILE AND ONTO THIS RECORD.  AC-MAILING-ZIP-R SPLITS THE
001110* NINE-BYTE ZIP SO THE PRESORT STEP IN THE STATEMENT JOB (NOT
001120* PART OF THIS SUITE) CAN KEY ON THE FIRST FIVE ALONE.
001130*
001140     05  AC-MAILING-ADDRESS-1    PIC X(30).
001150     05  AC-MAILING-ADDRESS-2    PIC X(30).
001160     05  AC-MAILING-CITY         PIC X(20).
001170     05  AC-MAILING-STATE        PIC X(2).
001180     05  AC-MAILING-ZIP          PIC X(9).
001190     05  AC-MAILING-ZIP-R REDEFINES AC-MAILING-ZIP.
001200         10  AC-MAILING-ZIP-5    PIC X(5).
001210         10  AC-MAILING-ZIP-4    PIC X(4).
001220     05  AC-LAST-STATEMENT-DATE  PIC 9(8).
001230     05  AC-LAST-ACTIVITY-DATE   PIC 9(8).
001240*
001250* AC-CONVERSION-* ADDED 04/12/2002 WHEN THE OLD CARD-FILE
001260* ACCOUNT SYSTEM (NACCT) WAS RETIRED AND ITS SURVIVING OPEN
001270* ACCOUNTS WERE ONE-TIME CONVERTED ONTO THIS FILE, SAME
001280* RELEASE THAT ADDED LK-ACCT-ID RETURN TO STKACCT.  CARRIES
001290* THE OLD NACCT ACCOUNT NUMBER FOR AUDIT TRAIL ONLY -- NOTHING
001300* IN THIS SUITE EVER READS IT BACK.  REQ 02-095.
001310*
001320     05  AC-CONVERSION-SOURCE    PIC X(6).
001330     05  AC-CONVERSION-DATE      PIC 9(8).
001340     05  AC-LEGACY-ACCOUNT-NO    PIC X(12).
001350     05  FILLER                  PIC X(20).

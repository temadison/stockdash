000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKSNAP  VERSION 4                             *
000400*                                                                *
000500*  PROGRAMMER: D. OYELARAN                                      *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 06/02/1988                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       PRINT A ONE-PAGE-PER-ACCOUNT SNAPSHOT OF EVERY HELD       *
001300*       POSITION'S CURRENT MARKET VALUE, AS OF A GIVEN DATE.      *
001400*                                                                *
001500*  FUNCTION OF THIS COMPILE UNIT:                                *
001600*                                                                *
001700*       NIGHTLY/ON-DEMAND JOB STEP.  LOADS THE ACCOUNT MASTER    *
001800*       AND THE WHOLE LEDGER INTO MEMORY, THEN FOR EACH ACCOUNT   *
001900*       REPLAYS THAT ACCOUNT'S TRADES UP TO THE AS-OF DATE TO     *
002000*       GET A NET-SHARE POSITION PER SYMBOL, PRICES EACH HELD     *
002100*       POSITION FROM CLOSFILE (FALLING BACK TO THE LAST TRADE    *
002200*       PRICE), AND PRINTS THE SNAPSHOT REPORT.                   *
002300******************************************************************
002400 PROGRAM-ID.             STKSNAP.
002500 AUTHOR.                 D. OYELARAN.
002600 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
002700 DATE-WRITTEN.           JUNE 1988.
002800 DATE-COMPILED.
002900 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
003000*
003100******************************************************************
003200*     AMENDMENT HISTORY
003300*
003400*      DATE         AUTHOR          DESCRIPTION
003500*      ----------   -------------   ----------------------------
003600*      06/02/1988   D OYELARAN      ORIGINAL WRITE-UP, REQ 88-061.
003700*                                   SINGLE ACCOUNT PER RUN, READ
003800*                                   FROM A CARD PARAMETER.
003900*      03/11/1990   D OYELARAN      RUN NOW COVERS EVERY ACCOUNT
004000*                                   ON FILE IN ONE PASS INSTEAD OF
004100*                                   ONE JOB STEP PER ACCOUNT.
004200*                                   REQ 90-018.
004300*      05/19/1993   J FENWICK       PRICE FALLBACK TO LAST TRADE
004400*                                   PRICE ADDED WHEN A SYMBOL HAS
004500*                                   NO CLOSE ON FILE YET.
004600*                                   REQ 93-072.
004700*      01/22/1998   M VANCE         YEAR 2000 REVIEW -- AS-OF-
004800*                                   DATE PARM CARD IS CCYYMMDD
004900*                                   AND THE DEFAULT-TO-TODAY
005000*                                   CENTURY WINDOW BELOW TREATS
005100*                                   SYSTEM YEARS 00-49 AS 20XX
005200*                                   AND 50-99 AS 19XX.  SIGNED
005300*                                   OFF Y2K CLEAN, REQ 98-Y2K-63.
005400*      08/09/2004   T IBARRA        SYMBOL LINES WITHIN AN
005500*                                   ACCOUNT NOW PRINT IN ASCENDING
005600*                                   SYMBOL ORDER TO MATCH THE
005700*                                   PERFORMANCE REPORT'S LAYOUT.
005800*                                   REQ 04-168.
005850*      11/03/2004   T IBARRA        SCRUB EMBEDDED LOW-VALUES OUT
005860*                                   OF THE ACCOUNT NAME BEFORE IT
005870*                                   GOES IN THE TABLE -- SAME FIX
005880*                                   AS STKACCT/STKSYM MADE ON
005890*                                   THEIR OWN INCOMING FIELDS.
005895*                                   REQ 04-182.
005900******************************************************************
006000*     FILES
006100*
006200*     ACCTFILE  - INPUT, ACCOUNT MASTER (SEE STKACCTR).
006300*     TRADFILE  - INPUT, TRADE LEDGER (SEE STKTRAN).
006400*     CLOSFILE  - INPUT, DAILY CLOSE PRICE HISTORY (SEE STKCLOSE).
006500*     SNAPPARM  - INPUT, ONE-CARD AS-OF-DATE OVERRIDE, OPTIONAL.
006600*     SNAPRPT   - OUTPUT, PORTFOLIO SNAPSHOT REPORT.
006700******************************************************************
006800*     COPYBOOKS
006900*
007000*     STKACCTR, STKTRAN, STKCLOSE.
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.        IBM-370.
007500 OBJECT-COMPUTER.        IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ACCTFILE  ASSIGN TO ACCTFILE
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-ACCTFILE-STATUS.
008300     SELECT TRADFILE  ASSIGN TO TRADFILE
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS IS WS-TRADFILE-STATUS.
008600     SELECT CLOSFILE  ASSIGN TO CLOSFILE
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS IS WS-CLOSFILE-STATUS.
008900     SELECT SNAPPARM  ASSIGN TO SNAPPARM
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS WS-SNAPPARM-STATUS.
009200     SELECT SNAPRPT   ASSIGN TO SNAPRPT
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS WS-SNAPRPT-STATUS.
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  ACCTFILE
009800     RECORDING MODE IS F.
009900 01  FD-ACCTFILE-REC.
010000     COPY STKACCTR.
010100 FD  TRADFILE
010200     RECORDING MODE IS F.
010300 01  FD-TRADFILE-REC.
010400     COPY STKTRAN.
010500 FD  CLOSFILE
010600     RECORDING MODE IS F.
010700 01  FD-CLOSFILE-REC.
010800     COPY STKCLOSE.
010900 FD  SNAPPARM
011000     RECORDING MODE IS F.
011100 01  FD-SNAPPARM-REC             PIC X(80).
011200 FD  SNAPRPT
011300     RECORDING MODE IS F.
011400 01  FD-SNAPRPT-REC              PIC X(132).
011500 WORKING-STORAGE SECTION.
011600*
011700 01  WS-ACCTFILE-STATUS          PIC X(2) VALUE SPACES.
011800 01  WS-TRADFILE-STATUS          PIC X(2) VALUE SPACES.
011900 01  WS-CLOSFILE-STATUS          PIC X(2) VALUE SPACES.
012000 01  WS-SNAPPARM-STATUS          PIC X(2) VALUE SPACES.
012100 01  WS-SNAPRPT-STATUS           PIC X(2) VALUE SPACES.
012200*
012300******************************************************************
012400*  ACCOUNT-MASTER TABLE -- LOADED ONCE, WALKED IN FILE ORDER      *
012500*  (ACCTFILE IS KEPT IN ASCENDING NAME SEQUENCE BY STKACCT).      *
012600******************************************************************
012700 01  WS-ACCT-MAX                 PIC 9(4) COMP VALUE 200.
012800 01  WS-ACCT-COUNT                PIC 9(4) COMP VALUE 0.
012900 01  WS-ACCT-TABLE.
013000     05  WS-ACCT-ENT OCCURS 200 TIMES PIC X(40).
013100 01  WS-EOF-ACCTFILE             PIC X    VALUE 'N'.
013200     88  ACCTFILE-AT-EOF             VALUE 'Y'.
013300 01  WS-ACCT-SUB                 PIC 9(4) COMP VALUE 0.
013400*
013410* WS-ACCT-NAME-WORK-R lets 100-LOAD-ACCOUNTS scrub embedded low-
013420* values out of the account name a half at a time before it goes
013430* into the table -- same defensive habit STKACCT and STKSYM use
013440* on their own incoming fields.  REQ 04-182.
013450*
013460 01  WS-ACCT-NAME-WORK           PIC X(40) VALUE SPACES.
013470 01  WS-ACCT-NAME-WORK-R REDEFINES WS-ACCT-NAME-WORK.
013480     05  WS-ACCT-NAME-WORK-HALF1 PIC X(20).
013490     05  WS-ACCT-NAME-WORK-HALF2 PIC X(20).
013495*
013500******************************************************************
013600*  LEDGER TABLE -- THE WHOLE TRADE HISTORY, HELD IN MEMORY FOR    *
013700*  THE LIFE OF THE RUN SO EACH ACCOUNT'S REPLAY IS A STRAIGHT     *
013800*  TABLE SCAN RATHER THAN A RE-READ OF TRADFILE PER ACCOUNT.      *
013900*  SIZED PER REQ 91-140, SAME AS THE CSV LOAD STEP.               *
014000******************************************************************
014100 01  WS-LEDGER-MAX               PIC 9(4) COMP VALUE 3000.
014200 01  WS-LEDGER-COUNT             PIC 9(4) COMP VALUE 0.
014300 01  WS-LEDGER-TABLE.
014400     05  WS-LEDGER-ENT OCCURS 3000 TIMES.
014500         10  LG-ACCOUNT-NAME     PIC X(40).
014600         10  LG-TRADE-DATE       PIC 9(8).
014700         10  LG-SYMBOL           PIC X(10).
014800         10  LG-TRADE-TYPE       PIC X(4).
014900         10  LG-QUANTITY         PIC S9(9)V9(4) COMP-3.
015000         10  LG-PRICE            PIC S9(9)V9(4) COMP-3.
015100         10  LG-FEE              PIC S9(7)V9(2) COMP-3.
015200 01  WS-EOF-TRADFILE             PIC X    VALUE 'N'.
015300     88  TRADFILE-AT-EOF             VALUE 'Y'.
015400 01  WS-LEDGER-SUB               PIC 9(4) COMP VALUE 0.
015500*
015600******************************************************************
015700*  CLOSE-PRICE TABLE -- THE WHOLE CLOSFILE, HELD IN MEMORY.       *
015800*  FILE IS SORTED SYMBOL/PRICE-DATE ASCENDING ON DISK, SO THE     *
015900*  "LATEST CLOSE <= AS-OF-DATE" SEARCH BELOW IS A PLAIN BACKWARD  *
016000*  SCAN WITHIN ONE SYMBOL'S RUN OF ENTRIES.                       *
016100******************************************************************
016200 01  WS-CLOSE-MAX                PIC 9(4) COMP VALUE 5000.
016300 01  WS-CLOSE-COUNT              PIC 9(4) COMP VALUE 0.
016400 01  WS-CLOSE-TABLE.
016500     05  WS-CLOSE-ENT OCCURS 5000 TIMES.
016600         10  CL-SYMBOL           PIC X(10).
016700         10  CL-PRICE-DATE       PIC 9(8).
016800         10  CL-CLOSE-PRICE      PIC S9(13)V9(6) COMP-3.
016900 01  WS-EOF-CLOSFILE             PIC X    VALUE 'N'.
017000     88  CLOSFILE-AT-EOF             VALUE 'Y'.
017100 01  WS-CLOSE-SUB                PIC 9(4) COMP VALUE 0.
017200*
017300******************************************************************
017400*  AS-OF-DATE: TAKEN FROM SNAPPARM IF PRESENT AND NUMERIC,        *
017500*  OTHERWISE DEFAULTED TO TODAY VIA THE SYSTEM DATE REGISTER.     *
017600*  WS-SYS-DATE-R SPLITS THE TWO-DIGIT YEAR OUT FOR THE CENTURY    *
017700*  WINDOW TEST -- SEE AMENDMENT HISTORY 01/22/1998.               *
017800******************************************************************
017900 01  WS-AS-OF-DATE               PIC 9(8) VALUE 0.
018000 01  WS-SYS-DATE                 PIC 9(6) VALUE 0.
018100 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
018200     05  WS-SYS-YY               PIC 9(2).
018300     05  WS-SYS-MMDD             PIC 9(4).
018400 01  WS-CENTURY                  PIC 9(2) VALUE 0.
018500*
018600******************************************************************
018700*  PER-ACCOUNT SYMBOL ACCUMULATOR -- REBUILT FRESH FOR EACH        *
018800*  ACCOUNT.  KEPT IN ASCENDING SYMBOL ORDER AS ENTRIES ARE         *
018900*  INSERTED SO THE PRINT LOOP NEEDS NO SEPARATE SORT STEP.         *
019000******************************************************************
019100 01  WS-SYM-MAX                  PIC 9(4) COMP VALUE 100.
019200 01  WS-SYM-COUNT                PIC 9(4) COMP VALUE 0.
019300 01  WS-SYM-TABLE.
019400     05  WS-SYM-ENT OCCURS 100 TIMES.
019500         10  SA-SYMBOL           PIC X(10).
019600         10  SA-NET-QTY          PIC S9(9)V9(4) COMP-3.
019700         10  SA-TOTAL-FEES       PIC S9(9)V9(2) COMP-3.
019800         10  SA-LAST-PRICE       PIC S9(9)V9(4) COMP-3.
019900 01  WS-SYM-INS-SUB              PIC 9(4) COMP VALUE 0.
020000 01  WS-SYM-SHIFT-SUB            PIC 9(4) COMP VALUE 0.
020100 01  WS-SYM-FOUND-SW             PIC X    VALUE 'N'.
020200     88  SYM-WAS-FOUND               VALUE 'Y'.
020300*
020400 01  WS-PRICE-USE                PIC S9(13)V9(6) COMP-3 VALUE 0.
020500 01  WS-MARKET-VALUE             PIC S9(11)V9(2) COMP-3 VALUE 0.
020600 01  WS-ACCT-TOTAL               PIC S9(11)V9(2) COMP-3 VALUE 0.
020700*
020800 01  WS-SIGNED-QTY               PIC S9(9)V9(4) COMP-3 VALUE 0.
020900*
021000******************************************************************
021100*  PRINT LINE WORK AREAS.  WS-LINE-R IS A SECOND VIEW OF THE      *
021200*  EDITED MARKET-VALUE LINE SPLIT INTO ITS LABEL HALF AND ITS     *
021300*  AMOUNT HALF, USED ONLY WHEN BUILDING THE TOTAL LINE SO THE     *
021400*  AMOUNT CAN BE RIGHT-ALIGNED UNDER THE DETAIL LINES.            *
021500******************************************************************
021600 01  WS-RPT-LINE                 PIC X(132) VALUE SPACES.
021700 01  WS-RPT-LINE-R REDEFINES WS-RPT-LINE.
021800     05  WS-RPT-LABEL            PIC X(16).
021900     05  WS-RPT-AMOUNT-AREA      PIC X(116).
022000 01  WS-AMOUNT-ED                PIC -ZZZZZZZZZ9.99.
022100*
022200 01  WS-AS-OF-ED                 PIC 9(8).
022300*
022400 PROCEDURE DIVISION.
022500*
022600 000-MAIN-LOGIC.
022700     PERFORM 100-LOAD-ACCOUNTS    THRU 100-EXIT.
022800     PERFORM 150-SET-AS-OF-DATE   THRU 150-EXIT.
022900     PERFORM 200-LOAD-LEDGER      THRU 200-EXIT.
023000     PERFORM 250-LOAD-CLOSE-PRICES THRU 250-EXIT.
023100     OPEN OUTPUT SNAPRPT.
023200     MOVE 1 TO WS-ACCT-SUB.
023300 000-005-ACCOUNT-LOOP.
023400     IF  WS-ACCT-SUB > WS-ACCT-COUNT
023500         GO TO 000-010-DONE
023600     END-IF.
023700     PERFORM 300-BUILD-POSITIONS  THRU 300-EXIT.
023800     PERFORM 400-PRINT-ACCOUNT    THRU 400-EXIT.
023900     ADD 1 TO WS-ACCT-SUB.
024000     GO TO 000-005-ACCOUNT-LOOP.
024100 000-010-DONE.
024200     CLOSE SNAPRPT.
024300     STOP RUN.
024400*
024500******************************************************************
024600*  100-LOAD-ACCOUNTS: FULL READ OF THE ACCOUNT MASTER.            *
024700******************************************************************
024800 100-LOAD-ACCOUNTS.
024900     MOVE 0   TO WS-ACCT-COUNT.
025000     MOVE 'N' TO WS-EOF-ACCTFILE.
025100     OPEN INPUT ACCTFILE.
025200     IF  WS-ACCTFILE-STATUS = '35' OR '05'
025300         MOVE 'Y' TO WS-EOF-ACCTFILE
025400     ELSE
025500         PERFORM 100-010-READ-ACCTFILE
025600     END-IF.
025700 100-005-LOOP.
025800     IF  ACCTFILE-AT-EOF
025900         GO TO 100-EXIT
026000     END-IF.
026100     IF  WS-ACCT-COUNT < WS-ACCT-MAX
026200         ADD 1 TO WS-ACCT-COUNT
026210         MOVE AC-ACCOUNT-NAME TO WS-ACCT-NAME-WORK
026220         INSPECT WS-ACCT-NAME-WORK-HALF1 REPLACING ALL LOW-VALUE BY SPACE
026230         INSPECT WS-ACCT-NAME-WORK-HALF2 REPLACING ALL LOW-VALUE BY SPACE
026240         MOVE WS-ACCT-NAME-WORK TO WS-ACCT-ENT (WS-ACCT-COUNT)
026400     END-IF.
026500     PERFORM 100-010-READ-ACCTFILE.
026600     GO TO 100-005-LOOP.
026700 100-010-READ-ACCTFILE.
026800     READ ACCTFILE
026900         AT END MOVE 'Y' TO WS-EOF-ACCTFILE
027000     END-READ.
027100 100-EXIT.
027200     IF  WS-ACCTFILE-STATUS NOT = '10'
027300         CLOSE ACCTFILE
027400     END-IF.
027500     EXIT.
027600*
027700******************************************************************
027800*  150-SET-AS-OF-DATE: SNAPPARM CARRIES ONE OPTIONAL CARD, THE    *
027900*  FIRST EIGHT BYTES OF WHICH ARE AN AS-OF-DATE OVERRIDE.  A      *
028000*  MISSING FILE, AN EMPTY FILE, OR A NON-NUMERIC CARD ALL FALL    *
028100*  BACK TO TODAY'S DATE.                                          *
028200******************************************************************
028300 150-SET-AS-OF-DATE.
028400     MOVE 0 TO WS-AS-OF-DATE.
028500     OPEN INPUT SNAPPARM.
028600     IF  WS-SNAPPARM-STATUS = '35' OR '05'
028700         CONTINUE
028800     ELSE
028900         READ SNAPPARM
029000             AT END CONTINUE
029100         END-READ
029200         IF  WS-SNAPPARM-STATUS = '00'
029300          AND FD-SNAPPARM-REC (1:8) NUMERIC
029400             MOVE FD-SNAPPARM-REC (1:8) TO WS-AS-OF-DATE
029500         END-IF
029600         CLOSE SNAPPARM
029700     END-IF.
029800     IF  WS-AS-OF-DATE = 0
029900         ACCEPT WS-SYS-DATE FROM DATE
030000         IF  WS-SYS-YY < 50
030100             MOVE 20 TO WS-CENTURY
030200         ELSE
030300             MOVE 19 TO WS-CENTURY
030400         END-IF
030500         COMPUTE WS-AS-OF-DATE =
030600             (WS-CENTURY * 1000000) + (WS-SYS-YY * 10000) + WS-SYS-MMDD
030700     END-IF.
030800     MOVE WS-AS-OF-DATE TO WS-AS-OF-ED.
030900 150-EXIT.
031000     EXIT.
031100*
031200******************************************************************
031300*  200-LOAD-LEDGER: FULL READ OF THE TRADE LEDGER.                *
031400******************************************************************
031500 200-LOAD-LEDGER.
031600     MOVE 0   TO WS-LEDGER-COUNT.
031700     MOVE 'N' TO WS-EOF-TRADFILE.
031800     OPEN INPUT TRADFILE.
031900     IF  WS-TRADFILE-STATUS = '35' OR '05'
032000         MOVE 'Y' TO WS-EOF-TRADFILE
032100     ELSE
032200         PERFORM 200-010-READ-TRADFILE
032300     END-IF.
032400 200-005-LOOP.
032500     IF  TRADFILE-AT-EOF
032600         GO TO 200-EXIT
032700     END-IF.
032800     IF  WS-LEDGER-COUNT < WS-LEDGER-MAX
032900         ADD 1 TO WS-LEDGER-COUNT
033000         MOVE TR-ACCOUNT-NAME TO LG-ACCOUNT-NAME (WS-LEDGER-COUNT)
033100         MOVE TR-TRADE-DATE   TO LG-TRADE-DATE   (WS-LEDGER-COUNT)
033200         MOVE TR-SYMBOL       TO LG-SYMBOL       (WS-LEDGER-COUNT)
033300         MOVE TR-TRADE-TYPE   TO LG-TRADE-TYPE   (WS-LEDGER-COUNT)
033400         MOVE TR-QUANTITY     TO LG-QUANTITY     (WS-LEDGER-COUNT)
033500         MOVE TR-PRICE        TO LG-PRICE        (WS-LEDGER-COUNT)
033600         MOVE TR-FEE          TO LG-FEE          (WS-LEDGER-COUNT)
033700     END-IF.
033800     PERFORM 200-010-READ-TRADFILE.
033900     GO TO 200-005-LOOP.
034000 200-010-READ-TRADFILE.
034100     READ TRADFILE
034200         AT END MOVE 'Y' TO WS-EOF-TRADFILE
034300     END-READ.
034400 200-EXIT.
034500     IF  WS-TRADFILE-STATUS NOT = '10'
034600         CLOSE TRADFILE
034700     END-IF.
034800     EXIT.
034900*
035000******************************************************************
035100*  250-LOAD-CLOSE-PRICES: FULL READ OF THE CLOSE-PRICE HISTORY.   *
035200******************************************************************
035300 250-LOAD-CLOSE-PRICES.
035400     MOVE 0   TO WS-CLOSE-COUNT.
035500     MOVE 'N' TO WS-EOF-CLOSFILE.
035600     OPEN INPUT CLOSFILE.
035700     IF  WS-CLOSFILE-STATUS = '35' OR '05'
035800         MOVE 'Y' TO WS-EOF-CLOSFILE
035900     ELSE
036000         PERFORM 250-010-READ-CLOSFILE
036100     END-IF.
036200 250-005-LOOP.
036300     IF  CLOSFILE-AT-EOF
036400         GO TO 250-EXIT
036500     END-IF.
036600     IF  WS-CLOSE-COUNT < WS-CLOSE-MAX
036700         ADD 1 TO WS-CLOSE-COUNT
036800         MOVE CP-SYMBOL      TO CL-SYMBOL      (WS-CLOSE-COUNT)
036900         MOVE CP-PRICE-DATE  TO CL-PRICE-DATE   (WS-CLOSE-COUNT)
037000         MOVE CP-CLOSE-PRICE TO CL-CLOSE-PRICE  (WS-CLOSE-COUNT)
037100     END-IF.
037200     PERFORM 250-010-READ-CLOSFILE.
037300     GO TO 250-005-LOOP.
037400 250-010-READ-CLOSFILE.
037500     READ CLOSFILE
037600         AT END MOVE 'Y' TO WS-EOF-CLOSFILE
037700     END-READ.
037800 250-EXIT.
037900     IF  WS-CLOSFILE-STATUS NOT = '10'
038000         CLOSE CLOSFILE
038100     END-IF.
038200     EXIT.
038300*
038400******************************************************************
038500*  300-BUILD-POSITIONS: REPLAY THIS ACCOUNT'S TRADES UP TO THE    *
038600*  AS-OF DATE INTO A FRESH SYMBOL-ACCUMULATOR TABLE.               *
038700******************************************************************
038800 300-BUILD-POSITIONS.
038900     MOVE 0 TO WS-SYM-COUNT.
039000     MOVE 1 TO WS-LEDGER-SUB.
039100 300-005-LOOP.
039200     IF  WS-LEDGER-SUB > WS-LEDGER-COUNT
039300         GO TO 300-EXIT
039400     END-IF.
039500     IF  LG-ACCOUNT-NAME (WS-LEDGER-SUB) = WS-ACCT-ENT (WS-ACCT-SUB)
039600      AND LG-TRADE-DATE  (WS-LEDGER-SUB) NOT > WS-AS-OF-DATE
039700         PERFORM 310-APPLY-TRADE THRU 310-EXIT
039800     END-IF.
039900     ADD 1 TO WS-LEDGER-SUB.
040000     GO TO 300-005-LOOP.
040100 300-EXIT.
040200     EXIT.
040300*
040400******************************************************************
040500*  310-APPLY-TRADE: POST ONE LEDGER ROW TO ITS SYMBOL'S            *
040600*  ACCUMULATOR, INSERTING A NEW ENTRY IN ASCENDING-SYMBOL ORDER    *
040700*  IF THIS IS THE FIRST ROW SEEN FOR THAT SYMBOL.                  *
040800******************************************************************
040900 310-APPLY-TRADE.
041000     SET WS-SYM-FOUND-SW TO 'N'.
041100     MOVE 1 TO WS-SYM-INS-SUB.
041200 310-005-SCAN.
041300     IF  WS-SYM-INS-SUB > WS-SYM-COUNT
041400         GO TO 310-010-TEST
041500     END-IF.
041600     IF  SA-SYMBOL (WS-SYM-INS-SUB) = LG-SYMBOL (WS-LEDGER-SUB)
041700         SET SYM-WAS-FOUND TO TRUE
041800         GO TO 310-010-TEST
041900     END-IF.
042000     IF  SA-SYMBOL (WS-SYM-INS-SUB) > LG-SYMBOL (WS-LEDGER-SUB)
042100         GO TO 310-010-TEST
042200     END-IF.
042300     ADD 1 TO WS-SYM-INS-SUB.
042400     GO TO 310-005-SCAN.
042500 310-010-TEST.
042600     IF  NOT SYM-WAS-FOUND
042700         PERFORM 320-INSERT-SYMBOL THRU 320-EXIT
042800     END-IF.
042900     IF  LG-TRADE-TYPE (WS-LEDGER-SUB) = 'BUY '
043000         MOVE LG-QUANTITY (WS-LEDGER-SUB) TO WS-SIGNED-QTY
043100     ELSE
043200         COMPUTE WS-SIGNED-QTY = LG-QUANTITY (WS-LEDGER-SUB) * -1
043300     END-IF.
043400     ADD WS-SIGNED-QTY            TO SA-NET-QTY    (WS-SYM-INS-SUB).
043500     ADD LG-FEE (WS-LEDGER-SUB)   TO SA-TOTAL-FEES (WS-SYM-INS-SUB).
043600     MOVE LG-PRICE (WS-LEDGER-SUB) TO SA-LAST-PRICE (WS-SYM-INS-SUB).
043700 310-EXIT.
043800     EXIT.
043900*
044000******************************************************************
044100*  320-INSERT-SYMBOL: SHIFT THE TAIL OF THE ACCUMULATOR TABLE     *
044200*  DOWN ONE SLOT AND DROP IN A ZERO-BALANCE ENTRY FOR A SYMBOL     *
044300*  NOT YET SEEN THIS ACCOUNT.                                     *
044400******************************************************************
044500 320-INSERT-SYMBOL.
044600     IF  WS-SYM-COUNT >= WS-SYM-MAX
044700         GO TO 320-EXIT
044800     END-IF.
044900     MOVE WS-SYM-COUNT TO WS-SYM-SHIFT-SUB.
045000 320-005-SHIFT.
045100     IF  WS-SYM-SHIFT-SUB < WS-SYM-INS-SUB
045200         GO TO 320-010-DROP
045300     END-IF.
045400     MOVE WS-SYM-ENT (WS-SYM-SHIFT-SUB)
045410         TO WS-SYM-ENT (WS-SYM-SHIFT-SUB + 1).
045500     SUBTRACT 1 FROM WS-SYM-SHIFT-SUB.
045600     GO TO 320-005-SHIFT.
045700 320-010-DROP.
045800     MOVE LG-SYMBOL (WS-LEDGER-SUB) TO SA-SYMBOL     (WS-SYM-INS-SUB).
045900     MOVE 0                         TO SA-NET-QTY    (WS-SYM-INS-SUB).
046000     MOVE 0                         TO SA-TOTAL-FEES (WS-SYM-INS-SUB).
046100     MOVE 0                         TO SA-LAST-PRICE (WS-SYM-INS-SUB).
046200     ADD 1 TO WS-SYM-COUNT.
046300 320-EXIT.
046400     EXIT.
046500*
046600******************************************************************
046700*  400-PRINT-ACCOUNT: EMIT THE CONTROL-BREAK GROUP FOR THIS        *
046800*  ACCOUNT -- HEADER, ONE LINE PER SYMBOL STILL HELD, TOTAL.       *
046900******************************************************************
047000 400-PRINT-ACCOUNT.
047100     MOVE 0 TO WS-ACCT-TOTAL.
047200     MOVE SPACES TO WS-RPT-LINE.
047300     STRING 'ACCOUNT: ' DELIMITED BY SIZE
047400            WS-ACCT-ENT (WS-ACCT-SUB) DELIMITED BY SIZE
047500            '   AS OF: ' DELIMITED BY SIZE
047600            WS-AS-OF-ED DELIMITED BY SIZE
047700         INTO WS-RPT-LINE
047800     END-STRING.
047900     WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE.
048000     MOVE '    SYMBOL      MARKET VALUE' TO WS-RPT-LINE.
048100     WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE.
048200     MOVE '    ----------  --------------' TO WS-RPT-LINE.
048300     WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE.
048400     MOVE 1 TO WS-SYM-INS-SUB.
048500 400-005-LOOP.
048600     IF  WS-SYM-INS-SUB > WS-SYM-COUNT
048700         GO TO 400-010-TOTAL
048800     END-IF.
048900     IF  SA-NET-QTY (WS-SYM-INS-SUB) > 0
049000         PERFORM 410-PRICE-SYMBOL  THRU 410-EXIT
049100         COMPUTE WS-MARKET-VALUE ROUNDED =
049200             (SA-NET-QTY (WS-SYM-INS-SUB) * WS-PRICE-USE)
049300              - SA-TOTAL-FEES (WS-SYM-INS-SUB)
049400         ADD WS-MARKET-VALUE TO WS-ACCT-TOTAL
049500         MOVE WS-MARKET-VALUE TO WS-AMOUNT-ED
049600         MOVE SPACES TO WS-RPT-LINE
049700         STRING '    ' DELIMITED BY SIZE
049800                SA-SYMBOL (WS-SYM-INS-SUB) DELIMITED BY SIZE
049900                '  ' DELIMITED BY SIZE
050000                WS-AMOUNT-ED DELIMITED BY SIZE
050100             INTO WS-RPT-LINE
050200         END-STRING
050300         WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE
050400     END-IF.
050500     ADD 1 TO WS-SYM-INS-SUB.
050600     GO TO 400-005-LOOP.
050700 400-010-TOTAL.
050800     MOVE '                --------------' TO WS-RPT-LINE.
050900     WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE.
051000     MOVE WS-ACCT-TOTAL TO WS-AMOUNT-ED.
051100     MOVE SPACES TO WS-RPT-LINE.
051200     STRING '    TOTAL       ' DELIMITED BY SIZE
051300            WS-AMOUNT-ED DELIMITED BY SIZE
051400         INTO WS-RPT-LINE
051500     END-STRING.
051600     WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE.
051700     MOVE SPACES TO WS-RPT-LINE.
051800     WRITE FD-SNAPRPT-REC FROM WS-RPT-LINE.
051900 400-EXIT.
052000     EXIT.
052100*
052200******************************************************************
052300*  410-PRICE-SYMBOL: LATEST CLOSE <= AS-OF-DATE FOR THIS SYMBOL,   *
052400*  FALLING BACK TO THE SYMBOL'S LAST TRADE PRICE IF NO CLOSE HAS   *
052500*  EVER BEEN RECORDED FOR IT.                                      *
052600******************************************************************
052700 410-PRICE-SYMBOL.
052800     MOVE SA-LAST-PRICE (WS-SYM-INS-SUB) TO WS-PRICE-USE.
052900     MOVE 1 TO WS-CLOSE-SUB.
053000 410-005-SCAN.
053100     IF  WS-CLOSE-SUB > WS-CLOSE-COUNT
053200         GO TO 410-EXIT
053300     END-IF.
053400     IF  CL-SYMBOL (WS-CLOSE-SUB) = SA-SYMBOL (WS-SYM-INS-SUB)
053500      AND CL-PRICE-DATE (WS-CLOSE-SUB) NOT > WS-AS-OF-DATE
053600         MOVE CL-CLOSE-PRICE (WS-CLOSE-SUB) TO WS-PRICE-USE
053700     END-IF.
053800     ADD 1 TO WS-CLOSE-SUB.
053900     GO TO 410-005-SCAN.
054000 410-EXIT.
054100     EXIT.

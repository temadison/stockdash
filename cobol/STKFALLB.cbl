000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKFALLB  VERSION 2                            *
000400*                                                                *
000500*  PROGRAMMER: T. IBARRA                                        *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 09/17/2001                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       SYNTHESIZE A CLOSE-PRICE SERIES FOR A SYMBOL THAT HAS     *
001300*       NO REAL CLOSFILE HISTORY YET, BY CARRYING ITS OWN TRADE   *
001400*       PRICES FORWARD DAY BY DAY.                                *
001500*                                                                *
001600*  FUNCTION OF THIS COMPILE UNIT:                                *
001700*                                                                *
001800*       ONE-SHOT BATCH RUN, PARAMETER-CARD DRIVEN.  READS ONE     *
001900*       SYMBOL'S WHOLE TRADE HISTORY, WORKS OUT A START/END       *
002000*       WINDOW BOUNDED BY THE FIRST TRADE AND A LOOKBACK FLOOR,    *
002100*       THEN WALKS THAT WINDOW DAY BY DAY CARRYING THE LAST        *
002200*       KNOWN TRADE PRICE FORWARD UNTIL A NEWER TRADE REPLACES    *
002300*       IT.  USED WHEN STKPRICE HAS NOTHING REAL TO OFFER.        *
002400******************************************************************
002500 PROGRAM-ID.             STKFALLB.
002600 AUTHOR.                 T. IBARRA.
002700 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
002800 DATE-WRITTEN.           SEPTEMBER 2001.
002900 DATE-COMPILED.
003000 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
003100*
003200******************************************************************
003300*     AMENDMENT HISTORY
003400*
003500*      DATE         AUTHOR          DESCRIPTION
003600*      ----------   -------------   ----------------------------
003700*      09/17/2001   T IBARRA        ORIGINAL WRITE-UP, REQ 01-141.
003800*                                   OPTIONS DESK NEEDED SOMETHING
003900*                                   TO CHART AGAINST FOR SYMBOLS
004000*                                   STILL WAITING ON A REAL FEED.
004100*      08/09/2004   T IBARRA        LOOKBACK-DAYS PARAMETER ADDED
004200*                                   SO THE SYNTHESIZED SERIES CAN
004300*                                   BE CLAMPED TO A WINDOW SHORTER
004400*                                   THAN "EVERY DAY SINCE THE
004500*                                   FIRST TRADE" WHEN THE FIRST
004600*                                   TRADE IS VERY OLD.  REQ 04-168.
004620*      02/14/2005   T IBARRA        DROPPED THE RESET OF WS-TXN-
004630*                                   SUB TO 1 AFTER 350-SEED-PRICE.
004640*                                   THE SEED SCAN ALREADY LEAVES
004650*                                   THE CURSOR SITTING ON THE
004660*                                   FIRST TRADE PAST SERIES-START;
004670*                                   RESETTING IT MADE DAY ONE
004680*                                   RE-SCAN AND RE-APPLY THE SAME
004690*                                   TRADES 350 HAD ALREADY PRICED
004700*                                   IN.  NO OUTPUT CHANGE, JUST
004710*                                   WASTED WORK.  REQ 05-024.
004720******************************************************************
004800*     FILES
004900*
005000*     TRADFILE  - INPUT, TRADE LEDGER (SEE STKTRAN).
005100*     FALLPARM  - INPUT, ONE-CARD SYMBOL/LOOKBACK-DAYS SELECTION.
005200*     FALLRPT   - OUTPUT, SYNTHESIZED CLOSE PRICE SERIES REPORT.
005300******************************************************************
005400*     COPYBOOKS
005500*
005600*     STKTRAN.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.        IBM-370.
006100 OBJECT-COMPUTER.        IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TRADFILE  ASSIGN TO TRADFILE
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-TRADFILE-STATUS.
006900     SELECT FALLPARM  ASSIGN TO FALLPARM
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS WS-FALLPARM-STATUS.
007200     SELECT FALLRPT   ASSIGN TO FALLRPT
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS WS-FALLRPT-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  TRADFILE
007800     RECORDING MODE IS F.
007900 01  FD-TRADFILE-REC.
008000     COPY STKTRAN.
008100 FD  FALLPARM
008200     RECORDING MODE IS F.
008300 01  FD-FALLPARM-REC             PIC X(80).
008400 FD  FALLRPT
008500     RECORDING MODE IS F.
008600 01  FD-FALLRPT-REC              PIC X(132).
008700 WORKING-STORAGE SECTION.
008800*
008900 01  WS-TRADFILE-STATUS          PIC X(2) VALUE SPACES.
009000 01  WS-FALLPARM-STATUS          PIC X(2) VALUE SPACES.
009100 01  WS-FALLRPT-STATUS           PIC X(2) VALUE SPACES.
009200*
009300******************************************************************
009400*  PARAMETER CARD -- SYMBOL (REQUIRED) AND OPTIONAL LOOKBACK-      *
009500*  DAYS OVERRIDE.  A ZERO OR BLANK LOOKBACK DEFAULTS TO ONE DAY,   *
009600*  THE FLOOR SET OUT IN THE BUSINESS RULES.                       *
009700******************************************************************
009800 01  WS-PARM-SYMBOL              PIC X(10) VALUE SPACES.
009900 01  WS-PARM-LOOKBACK            PIC 9(5)  VALUE 0.
010000 01  WS-LOOKBACK-DAYS            PIC 9(5)  VALUE 1.
010100*
010200 01  WS-SYMBOL                   PIC X(10) VALUE SPACES.
010300*
010400******************************************************************
010500*  THIS SYMBOL'S TRADE HISTORY, IN TRADE-DATE/TRADE-ID ORDER AS    *
010600*  TRADFILE ALREADY KEEPS IT.  SIZED LIKE THE OTHER LEDGER SCANS. *
010700******************************************************************
010800 01  WS-TXN-MAX                  PIC 9(4) COMP VALUE 3000.
010900 01  WS-TXN-COUNT                PIC 9(4) COMP VALUE 0.
011000 01  WS-TXN-TABLE.
011100     05  WS-TXN-ENT OCCURS 3000 TIMES.
011200         10  TX-TRADE-DATE        PIC 9(8).
011300         10  TX-PRICE             PIC S9(9)V9(4) COMP-3.
011400 01  WS-EOF-TRADFILE             PIC X    VALUE 'N'.
011500     88  TRADFILE-AT-EOF             VALUE 'Y'.
011600 01  WS-TXN-SUB                  PIC 9(4) COMP VALUE 0.
011700*
011800 01  WS-SYS-DATE                 PIC 9(6) VALUE 0.
011900 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
012000     05  WS-SYS-YY                PIC 9(2).
012100     05  WS-SYS-MMDD              PIC 9(4).
012200 01  WS-CENTURY                  PIC 9(2) VALUE 0.
012300 01  WS-TODAY                    PIC 9(8) VALUE 0.
012400*
012500 01  WS-SERIES-START             PIC 9(8) VALUE 0.
012600 01  WS-SERIES-END                PIC 9(8) VALUE 0.
012700 01  WS-FLOOR-DATE                PIC 9(8) VALUE 0.
012800 01  WS-CURR-DATE                 PIC 9(8) VALUE 0.
012900*
013000 01  WS-CURRENT-PRICE             PIC S9(9)V9(4) COMP-3 VALUE 0.
013100 01  WS-PRICE-SET-SW              PIC X    VALUE 'N'.
013200     88  PRICE-IS-SET                 VALUE 'Y'.
013300*
013400 01  WS-EMPTY-SERIES-SW           PIC X    VALUE 'N'.
013500     88  SERIES-IS-EMPTY              VALUE 'Y'.
013600*
013700******************************************************************
013800*  CALENDAR ARITHMETIC -- SAME DAY-INCREMENT AND LEAP-YEAR LOGIC  *
013900*  AS STKPERF; ALSO USED HERE TO SUBTRACT A DAY WHEN COMPUTING    *
014000*  SERIES-END AND THE LOOKBACK FLOOR.                             *
014100******************************************************************
014200 01  WS-CAL-DATE                  PIC 9(8).
014300 01  WS-CAL-DATE-R REDEFINES WS-CAL-DATE.
014400     05  WS-CAL-CC                PIC 9(2).
014500     05  WS-CAL-YY                PIC 9(2).
014600     05  WS-CAL-MM                PIC 9(2).
014700     05  WS-CAL-DD                PIC 9(2).
014800 01  WS-CAL-CCYY                  PIC 9(4).
014900 01  WS-DIM-TABLE.
015000     05  WS-DIM OCCURS 12 TIMES   PIC 9(2) VALUE ZERO.
015100 01  WS-DIM-VALUES REDEFINES WS-DIM-TABLE.
015200     05  FILLER                   PIC X(24) VALUE
015300         '312831303130313130313031'.
015400 01  WS-DAYS-THIS-MONTH           PIC 9(2) VALUE 0.
015500 01  WS-DAYS-PREV-MONTH           PIC 9(2) VALUE 0.
015600 01  WS-LEAP-SW                   PIC X    VALUE 'N'.
015700     88  YEAR-IS-LEAP                 VALUE 'Y'.
015800 01  WS-LEAP-R1                   PIC 9(4) VALUE 0.
015900 01  WS-LEAP-R2                   PIC 9(4) VALUE 0.
016000 01  WS-LEAP-R3                   PIC 9(4) VALUE 0.
016100 01  WS-LEAP-Q                    PIC 9(4) VALUE 0.
016200 01  WS-LOOKBACK-CTR              PIC 9(5) COMP VALUE 0.
016300*
016400 01  WS-ABORT-MSG                 PIC X(90) VALUE SPACES.
016500*
016600 01  WS-RPT-LINE                  PIC X(132) VALUE SPACES.
016700 01  WS-DATE-ED                   PIC 9(8).
016800 01  WS-PRICE-ED                  PIC -ZZZZZZZZZZZ9.9999.
016900*
017000 PROCEDURE DIVISION.
017100*
017200 000-MAIN-LOGIC.
017300     PERFORM 100-READ-PARAMETERS THRU 100-EXIT.
017400     PERFORM 150-SET-TODAY       THRU 150-EXIT.
017500     PERFORM 200-LOAD-HISTORY    THRU 200-EXIT.
017600     OPEN OUTPUT FALLRPT.
017700     IF  WS-TXN-COUNT = 0
017800         GO TO 000-010-DONE
017900     END-IF.
018000     PERFORM 300-SET-WINDOW      THRU 300-EXIT.
018100     IF  SERIES-IS-EMPTY
018200         GO TO 000-010-DONE
018300     END-IF.
018400     PERFORM 350-SEED-PRICE      THRU 350-EXIT.
018500     PERFORM 400-PRINT-HEADER    THRU 400-EXIT.
018600     MOVE WS-SERIES-START TO WS-CURR-DATE.
018700*
018710* WS-TXN-SUB IS LEFT EXACTLY WHERE 350-SEED-PRICE STOPPED ITS
018720* SCAN -- THE FIRST TRADE DATED AFTER SERIES-START, IF ANY.
018730* NO RESET TO 1 HERE; SEE THE 02/14/2005 AMENDMENT ABOVE.
018740*
018800 000-005-DAY-LOOP.
018900     IF  WS-CURR-DATE > WS-SERIES-END
019000         GO TO 000-010-DONE
019100     END-IF.
019200     PERFORM 450-APPLY-TODAYS-TRADES THRU 450-EXIT.
019300     IF  PRICE-IS-SET
019400         PERFORM 460-PRINT-ONE-DAY THRU 460-EXIT
019500     END-IF.
019600     PERFORM 900-ADD-ONE-DAY     THRU 900-EXIT.
019700     GO TO 000-005-DAY-LOOP.
019800 000-010-DONE.
019900     CLOSE FALLRPT.
020000     STOP RUN.
020100*
020200******************************************************************
020300*  100-READ-PARAMETERS: SYMBOL IS BYTES 1-10, LOOKBACK-DAYS IS      *
020400*  BYTES 11-15.  A BLANK SYMBOL ABORTS.                            *
020500******************************************************************
020600 100-READ-PARAMETERS.
020700     OPEN INPUT FALLPARM.
020800     IF  WS-FALLPARM-STATUS = '35' OR '05'
020900         CONTINUE
021000     ELSE
021100         READ FALLPARM
021200             AT END CONTINUE
021300         END-READ
021400         IF  WS-FALLPARM-STATUS = '00'
021500             MOVE FD-FALLPARM-REC (1:10) TO WS-PARM-SYMBOL
021600             IF  FD-FALLPARM-REC (11:5) NUMERIC
021700                 MOVE FD-FALLPARM-REC (11:5) TO WS-PARM-LOOKBACK
021800             END-IF
021900         END-IF
022000         CLOSE FALLPARM
022100     END-IF.
022200     IF  WS-PARM-SYMBOL = SPACES
022300         MOVE 'SYMBOL IS REQUIRED.' TO WS-ABORT-MSG
022400         DISPLAY WS-ABORT-MSG
022500         MOVE 16 TO RETURN-CODE
022600         STOP RUN
022700     END-IF.
022800     MOVE WS-PARM-SYMBOL TO WS-SYMBOL.
022900     IF  WS-PARM-LOOKBACK > 1
023000         MOVE WS-PARM-LOOKBACK TO WS-LOOKBACK-DAYS
023100     ELSE
023200         MOVE 1 TO WS-LOOKBACK-DAYS
023300     END-IF.
023400 100-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800*  150-SET-TODAY: TODAY'S DATE VIA THE SYSTEM DATE REGISTER AND    *
024000*  THE SAME CENTURY WINDOW USED ELSEWHERE IN THIS SUITE.           *
024100******************************************************************
024200 150-SET-TODAY.
024300     ACCEPT WS-SYS-DATE FROM DATE.
024400     IF  WS-SYS-YY < 50
024500         MOVE 20 TO WS-CENTURY
024600     ELSE
024700         MOVE 19 TO WS-CENTURY
024800     END-IF.
024900     COMPUTE WS-TODAY =
025000         (WS-CENTURY * 1000000) + (WS-SYS-YY * 10000) + WS-SYS-MMDD.
025100 150-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500*  200-LOAD-HISTORY: READ TRADFILE, KEEPING ONLY THIS SYMBOL'S     *
025600*  ROWS (ALREADY IN TRADE-DATE/TRADE-ID ORDER).                    *
025700******************************************************************
025800 200-LOAD-HISTORY.
025900     MOVE 0   TO WS-TXN-COUNT.
026000     MOVE 'N' TO WS-EOF-TRADFILE.
026100     OPEN INPUT TRADFILE.
026200     IF  WS-TRADFILE-STATUS = '35' OR '05'
026300         MOVE 'Y' TO WS-EOF-TRADFILE
026400     ELSE
026500         PERFORM 200-010-READ-TRADFILE
026600     END-IF.
026700 200-005-LOOP.
026800     IF  TRADFILE-AT-EOF
026900         GO TO 200-EXIT
027000     END-IF.
027100     IF  TR-SYMBOL = WS-SYMBOL
027200      AND WS-TXN-COUNT < WS-TXN-MAX
027300         ADD 1 TO WS-TXN-COUNT
027400         MOVE TR-TRADE-DATE TO TX-TRADE-DATE (WS-TXN-COUNT)
027500         MOVE TR-PRICE      TO TX-PRICE      (WS-TXN-COUNT)
027600     END-IF.
027700     PERFORM 200-010-READ-TRADFILE.
027800     GO TO 200-005-LOOP.
027900 200-010-READ-TRADFILE.
028000     READ TRADFILE
028100         AT END MOVE 'Y' TO WS-EOF-TRADFILE
028200     END-READ.
028300 200-EXIT.
028400     IF  WS-TRADFILE-STATUS NOT = '10'
028500         CLOSE TRADFILE
028600     END-IF.
028700     EXIT.
028800*
028900******************************************************************
029000*  300-SET-WINDOW: SERIES-START IS ONE DAY AFTER THE FIRST TRADE; *
029100*  SERIES-END IS YESTERDAY.  SERIES-START IS THEN CLAMPED FORWARD *
029200*  TO THE LOOKBACK FLOOR (TODAY MINUS THE LOOKBACK-DAYS WINDOW)    *
029300*  IF IT WOULD OTHERWISE REACH FURTHER BACK THAN THAT.  IF THE     *
029400*  RESULT LEAVES START AFTER END EITHER TIME, THE SERIES IS        *
029500*  EMPTY.                                                          *
029600******************************************************************
029700 300-SET-WINDOW.
029800     SET SERIES-IS-EMPTY TO FALSE.
029900     MOVE TX-TRADE-DATE (1) TO WS-CURR-DATE.
030000     PERFORM 900-ADD-ONE-DAY THRU 900-EXIT.
030100     MOVE WS-CURR-DATE TO WS-SERIES-START.
030200     MOVE WS-TODAY     TO WS-CURR-DATE.
030300     PERFORM 910-SUBTRACT-ONE-DAY THRU 910-EXIT.
030400     MOVE WS-CURR-DATE TO WS-SERIES-END.
030500     IF  WS-SERIES-START > WS-SERIES-END
030600         SET SERIES-IS-EMPTY TO TRUE
030700         GO TO 300-EXIT
030800     END-IF.
030900     MOVE WS-TODAY TO WS-CURR-DATE.
031000     MOVE 1 TO WS-LOOKBACK-CTR.
031100 300-005-FLOOR-LOOP.
031200     IF  WS-LOOKBACK-CTR > WS-LOOKBACK-DAYS
031300         GO TO 300-010-FLOOR-DONE
031400     END-IF.
031500     PERFORM 910-SUBTRACT-ONE-DAY THRU 910-EXIT.
031600     ADD 1 TO WS-LOOKBACK-CTR.
031700     GO TO 300-005-FLOOR-LOOP.
031800 300-010-FLOOR-DONE.
031900     MOVE WS-CURR-DATE TO WS-FLOOR-DATE.
032000     IF  WS-SERIES-START < WS-FLOOR-DATE
032100         MOVE WS-FLOOR-DATE TO WS-SERIES-START
032200     END-IF.
032300     IF  WS-SERIES-START > WS-SERIES-END
032400         SET SERIES-IS-EMPTY TO TRUE
032500     END-IF.
032600 300-EXIT.
032700     EXIT.
032800*
032900******************************************************************
033000*  350-SEED-PRICE: CURRENT-PRICE STARTS FROM THE LAST TRADE DATED  *
033100*  ON OR BEFORE SERIES-START, IF ANY.                              *
033200******************************************************************
033300 350-SEED-PRICE.
033400     SET PRICE-IS-SET TO FALSE.
033500     MOVE 1 TO WS-TXN-SUB.
033600 350-005-SCAN.
033700     IF  WS-TXN-SUB > WS-TXN-COUNT
033800         GO TO 350-EXIT
033900     END-IF.
034000     IF  TX-TRADE-DATE (WS-TXN-SUB) > WS-SERIES-START
034100         GO TO 350-EXIT
034200     END-IF.
034300     MOVE TX-PRICE (WS-TXN-SUB) TO WS-CURRENT-PRICE.
034400     SET PRICE-IS-SET TO TRUE.
034500     ADD 1 TO WS-TXN-SUB.
034600     GO TO 350-005-SCAN.
034700 350-EXIT.
034800     EXIT.
034900*
035000******************************************************************
035100*  450-APPLY-TODAYS-TRADES: IF ONE OR MORE TRADES FALL EXACTLY ON  *
035200*  TODAY'S WALK DATE, TAKE THE LAST ONE (THE TABLE IS IN TRADE-ID  *
035300*  ORDER WITHIN A DATE) AS THE NEW CURRENT PRICE.                  *
035400******************************************************************
035500 450-APPLY-TODAYS-TRADES.
035600     IF  WS-TXN-SUB > WS-TXN-COUNT
035700         GO TO 450-EXIT
035800     END-IF.
035900     IF  TX-TRADE-DATE (WS-TXN-SUB) > WS-CURR-DATE
036000         GO TO 450-EXIT
036100     END-IF.
036200     MOVE TX-PRICE (WS-TXN-SUB) TO WS-CURRENT-PRICE.
036300     SET PRICE-IS-SET TO TRUE.
036400     ADD 1 TO WS-TXN-SUB.
036500     GO TO 450-APPLY-TODAYS-TRADES.
036600 450-EXIT.
036700     EXIT.
036800*
036900******************************************************************
037000*  400-PRINT-HEADER / 460-PRINT-ONE-DAY: THE SYNTHESIZED SERIES    *
037100*  REPORT, ONE LINE PER DAY A PRICE IS AVAILABLE.                  *
037200******************************************************************
037300 400-PRINT-HEADER.
037400     MOVE SPACES TO WS-RPT-LINE.
037500     STRING 'SYNTHESIZED CLOSE SERIES FOR: ' DELIMITED BY SIZE
037600            WS-SYMBOL DELIMITED BY SIZE
037700         INTO WS-RPT-LINE
037800     END-STRING.
037900     WRITE FD-FALLRPT-REC FROM WS-RPT-LINE.
038000     MOVE '    PRICE DATE     CLOSE PRICE' TO WS-RPT-LINE.
038100     WRITE FD-FALLRPT-REC FROM WS-RPT-LINE.
038200     MOVE '    ----------     --------------' TO WS-RPT-LINE.
038300     WRITE FD-FALLRPT-REC FROM WS-RPT-LINE.
038400 400-EXIT.
038500     EXIT.
038600*
038700 460-PRINT-ONE-DAY.
038800     MOVE WS-CURR-DATE      TO WS-DATE-ED.
038900     MOVE WS-CURRENT-PRICE  TO WS-PRICE-ED.
039000     MOVE SPACES TO WS-RPT-LINE.
039100     STRING '    ' DELIMITED BY SIZE
039200            WS-DATE-ED DELIMITED BY SIZE
039300            '     ' DELIMITED BY SIZE
039400            WS-PRICE-ED DELIMITED BY SIZE
039500         INTO WS-RPT-LINE
039600     END-STRING.
039700     WRITE FD-FALLRPT-REC FROM WS-RPT-LINE.
039800 460-EXIT.
039900     EXIT.
040000*
040100******************************************************************
040200*  900-ADD-ONE-DAY / 910-SUBTRACT-ONE-DAY: CALENDAR ARITHMETIC ON  *
040300*  WS-CURR-DATE.  SEE STKPERF FOR THE SAME TECHNIQUE APPLIED TO    *
040400*  ITS OWN DAY WALK.                                               *
040500******************************************************************
040600 900-ADD-ONE-DAY.
040700     MOVE WS-CURR-DATE TO WS-CAL-DATE.
040800     COMPUTE WS-CAL-CCYY = (WS-CAL-CC * 100) + WS-CAL-YY.
040900     PERFORM 920-CHECK-LEAP THRU 920-EXIT.
041000     MOVE WS-DIM (WS-CAL-MM) TO WS-DAYS-THIS-MONTH.
041100     IF  WS-CAL-MM = 2 AND YEAR-IS-LEAP
041200         MOVE 29 TO WS-DAYS-THIS-MONTH
041300     END-IF.
041400     ADD 1 TO WS-CAL-DD.
041500     IF  WS-CAL-DD > WS-DAYS-THIS-MONTH
041600         MOVE 1 TO WS-CAL-DD
041700         ADD 1 TO WS-CAL-MM
041800         IF  WS-CAL-MM > 12
041900             MOVE 1 TO WS-CAL-MM
042000             ADD 1 TO WS-CAL-YY
042100             IF  WS-CAL-YY > 99
042200                 MOVE 0 TO WS-CAL-YY
042300                 ADD 1 TO WS-CAL-CC
042400             END-IF
042500         END-IF
042600     END-IF.
042700     MOVE WS-CAL-DATE TO WS-CURR-DATE.
042800 900-EXIT.
042900     EXIT.
043000*
043100 910-SUBTRACT-ONE-DAY.
043200     MOVE WS-CURR-DATE TO WS-CAL-DATE.
043300     COMPUTE WS-CAL-CCYY = (WS-CAL-CC * 100) + WS-CAL-YY.
043400     SUBTRACT 1 FROM WS-CAL-DD.
043500     IF  WS-CAL-DD = 0
043600         SUBTRACT 1 FROM WS-CAL-MM
043700         IF  WS-CAL-MM = 0
043800             MOVE 12 TO WS-CAL-MM
043900             SUBTRACT 1 FROM WS-CAL-YY
044000             IF  WS-CAL-YY = 99 AND WS-CAL-MM = 12
044100                 SUBTRACT 1 FROM WS-CAL-CC
044200             END-IF
044300         END-IF
044400         COMPUTE WS-CAL-CCYY = (WS-CAL-CC * 100) + WS-CAL-YY
044500         PERFORM 920-CHECK-LEAP THRU 920-EXIT
044600         MOVE WS-DIM (WS-CAL-MM) TO WS-DAYS-PREV-MONTH
044700         IF  WS-CAL-MM = 2 AND YEAR-IS-LEAP
044800             MOVE 29 TO WS-DAYS-PREV-MONTH
044900         END-IF
045000         MOVE WS-DAYS-PREV-MONTH TO WS-CAL-DD
045100     END-IF.
045200     MOVE WS-CAL-DATE TO WS-CURR-DATE.
045300 910-EXIT.
045400     EXIT.
045500*
045600******************************************************************
045700*  920-CHECK-LEAP: FULL 4/100/400 LEAP-YEAR TEST ON WS-CAL-CCYY.   *
045800******************************************************************
045900 920-CHECK-LEAP.
046000     SET YEAR-IS-LEAP TO FALSE.
046100     DIVIDE WS-CAL-CCYY BY 4   GIVING WS-LEAP-Q REMAINDER WS-LEAP-R1.
046200     DIVIDE WS-CAL-CCYY BY 100 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R2.
046300     DIVIDE WS-CAL-CCYY BY 400 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R3.
046400     IF  WS-LEAP-R1 = 0 AND WS-LEAP-R2 NOT = 0
046500         SET YEAR-IS-LEAP TO TRUE
046600     END-IF.
046700     IF  WS-LEAP-R3 = 0
046800         SET YEAR-IS-LEAP TO TRUE
046900     END-IF.
047000 920-EXIT.
047100     EXIT.

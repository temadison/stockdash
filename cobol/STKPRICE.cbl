000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKPRICE  VERSION 3                            *
000400*                                                                *
000500*  PROGRAMMER: D. OYELARAN                                      *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 11/14/1990                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       ANSWER AN AD-HOC "WHAT DID THIS SYMBOL CLOSE AT" REQUEST *
001300*       FOR A GIVEN SYMBOL AND OPTIONAL DATE WINDOW.              *
001400*                                                                *
001500*  FUNCTION OF THIS COMPILE UNIT:                                *
001600*                                                                *
001700*       ONE-SHOT BATCH RUN, PARAMETER-CARD DRIVEN.  NORMALIZES    *
001800*       THE REQUESTED SYMBOL THROUGH STKSYM, FILTERS CLOSFILE BY  *
001900*       SYMBOL AND OPTIONAL START/END DATE, AND PRINTS THE        *
002000*       MATCHING CLOSES NEWEST FIRST.                             *
002100******************************************************************
002200 PROGRAM-ID.             STKPRICE.
002300 AUTHOR.                 D. OYELARAN.
002400 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
002500 DATE-WRITTEN.           NOVEMBER 1990.
002600 DATE-COMPILED.
002700 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
002800*
002900******************************************************************
003000*     AMENDMENT HISTORY
003100*
003200*      DATE         AUTHOR          DESCRIPTION
003300*      ----------   -------------   ----------------------------
003400*      11/14/1990   D OYELARAN      ORIGINAL WRITE-UP, REQ 90-101.
003500*      07/08/1993   J FENWICK       ADDED OPTIONAL START/END DATE
003600*                                   TO THE PARAMETER CARD -- WAS
003700*                                   WHOLE HISTORY OR NOTHING.
003800*                                   REQ 93-098.
003900*      01/29/1998   M VANCE         YEAR 2000 REVIEW -- DATES ARE
004000*                                   CCYYMMDD THROUGHOUT, NO TWO-
004100*                                   DIGIT YEAR COMPARISONS ANY-
004200*                                   WHERE IN THIS MODULE.  SIGNED
004300*                                   OFF Y2K CLEAN, REQ 98-Y2K-65.
004400*      08/09/2004   T IBARRA        SYMBOL IS NOW RUN THROUGH
004500*                                   STKSYM BEFORE THE CLOSFILE
004600*                                   SCAN SO AN ALIAS SPELLING ON
004700*                                   THE PARAMETER CARD STILL
004800*                                   FINDS THE CANONICAL HISTORY.
004900*                                   REQ 04-168.
004910*      11/03/2004   T IBARRA        STRIP EMBEDDED LOW-VALUES OUT
004920*                                   OF THE PARAMETER-CARD SYMBOL,
004930*                                   TRAP A BLANK CANON BACK FROM
004940*                                   STKSYM INSTEAD OF SILENTLY
004950*                                   RUNNING THE CLOSFILE SCAN ON
004960*                                   SPACES, AND BUILD THE DETAIL
004970*                                   LINE BY FIELD INSTEAD OF BY
004980*                                   STRING.  REQ 04-182.
005000******************************************************************
005100*     FILES
005200*
005300*     CLOSFILE  - INPUT, DAILY CLOSE PRICE HISTORY (SEE STKCLOSE).
005400*     PRICPARM  - INPUT, ONE-CARD SYMBOL/START/END SELECTION.
005500*     PRICRPT   - OUTPUT, CLOSE PRICE HISTORY REPORT.
005600******************************************************************
005700*     COPYBOOKS
005800*
005900*     STKCLOSE.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.        IBM-370.
006400 OBJECT-COMPUTER.        IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CLOSFILE  ASSIGN TO CLOSFILE
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-CLOSFILE-STATUS.
007200     SELECT PRICPARM  ASSIGN TO PRICPARM
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS WS-PRICPARM-STATUS.
007500     SELECT PRICRPT   ASSIGN TO PRICRPT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS WS-PRICRPT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  CLOSFILE
008100     RECORDING MODE IS F.
008200 01  FD-CLOSFILE-REC.
008300     COPY STKCLOSE.
008400 FD  PRICPARM
008500     RECORDING MODE IS F.
008600 01  FD-PRICPARM-REC             PIC X(80).
008700 FD  PRICRPT
008800     RECORDING MODE IS F.
008900 01  FD-PRICRPT-REC              PIC X(132).
009000 WORKING-STORAGE SECTION.
009100*
009200 01  WS-CLOSFILE-STATUS          PIC X(2) VALUE SPACES.
009300 01  WS-PRICPARM-STATUS          PIC X(2) VALUE SPACES.
009400 01  WS-PRICRPT-STATUS           PIC X(2) VALUE SPACES.
009500*
009600******************************************************************
009700*  LINKAGE MIRROR FOR THE SYMBOL-NORMALIZE CALL.  SAME SHAPE AS    *
009800*  STKSYM'S OWN LINKAGE SECTION -- SEE STKSYM.CBL.                 *
009900******************************************************************
010000 01  WS-SYM-PARMS.
010100     05  WS-SYM-FUNCTION         PIC X(1).
010200     05  WS-SYM-RAW              PIC X(10).
010300     05  WS-SYM-CANON            PIC X(10).
010400     05  WS-SYM-ALIAS-CT         PIC 9(2) COMP.
010500     05  WS-SYM-ALIAS-LIST OCCURS 6 TIMES PIC X(10).
010510*
010520* WS-SYM-PARMS-R is a flat byte view of the whole mirror area,
010530* used only by 150-NORMALIZE-SYMBOL's blank-canon trap so the
010540* console message shows exactly what went into and came back
010550* from STKSYM.
010560*
010570 01  WS-SYM-PARMS-R REDEFINES WS-SYM-PARMS.
010580     05  FILLER                  PIC X(83).
010600*
010700******************************************************************
010800*  PARAMETER CARD -- SYMBOL (REQUIRED) AND OPTIONAL START/END      *
010900*  DATE WINDOW.                                                   *
011000******************************************************************
011100 01  WS-PARM-SYMBOL              PIC X(10) VALUE SPACES.
011110*
011120* WS-PARM-SYMBOL-R lets 100-READ-PARAMETERS scrub embedded low-
011130* values out of the parameter-card symbol a half at a time, same
011140* habit as STKSYM's own A-010-STRIP-TRAIL.
011150*
011160 01  WS-PARM-SYMBOL-R REDEFINES WS-PARM-SYMBOL.
011170     05  WS-PARM-SYMBOL-HALF1    PIC X(5).
011180     05  WS-PARM-SYMBOL-HALF2    PIC X(5).
011190*
011200 01  WS-PARM-START-DATE          PIC 9(8)  VALUE 0.
011300 01  WS-PARM-END-DATE            PIC 9(8)  VALUE 0.
011400*
011700 01  WS-SYMBOL                   PIC X(10) VALUE SPACES.
011800 01  WS-START-DATE                PIC 9(8) VALUE 0.
011900 01  WS-END-DATE                  PIC 9(8) VALUE 99999999.
012000*
012100 01  WS-ABORT-MSG                 PIC X(90) VALUE SPACES.
012200 01  WS-ABORT-SW                  PIC X    VALUE 'N'.
012300     88  BATCH-ABORTED                VALUE 'Y'.
012400*
012500******************************************************************
012600*  MATCHING-ROW TABLE -- LOADED IN ASCENDING PRICE-DATE ORDER     *
012700*  SINCE THAT IS HOW CLOSFILE SITS ON DISK, THEN PRINTED BACK TO   *
012800*  FRONT SO THE REPORT COMES OUT NEWEST FIRST.                     *
012900******************************************************************
013000 01  WS-ROW-MAX                   PIC 9(4) COMP VALUE 5000.
013100 01  WS-ROW-COUNT                 PIC 9(4) COMP VALUE 0.
013200 01  WS-ROW-TABLE.
013300     05  WS-ROW-ENT OCCURS 5000 TIMES.
013400         10  RW-PRICE-DATE        PIC 9(8).
013500         10  RW-CLOSE-PRICE       PIC S9(13)V9(6) COMP-3.
013600 01  WS-EOF-CLOSFILE              PIC X    VALUE 'N'.
013700     88  CLOSFILE-AT-EOF              VALUE 'Y'.
013800 01  WS-ROW-SUB                   PIC 9(4) COMP VALUE 0.
013900*
014000 01  WS-DATE-ED                   PIC 9(8).
014100 01  WS-PRICE-ED                  PIC -ZZZZZZZZZZZZ9.999999.
014200 01  WS-RPT-LINE                  PIC X(132) VALUE SPACES.
014210*
014220* WS-RPT-LINE-R lets 300-PRINT-RESULTS drop the date and price
014230* straight into their columns instead of STRING-ing them, same
014240* label/amount-area split STKSNAP uses for its detail line.
014250*
014260 01  WS-RPT-LINE-R REDEFINES WS-RPT-LINE.
014270     05  WS-RPT-DATE-AREA         PIC X(14).
014280     05  WS-RPT-PRICE-AREA        PIC X(118).
014300*
014400 PROCEDURE DIVISION.
014500*
014600 000-MAIN-LOGIC.
014700     PERFORM 100-READ-PARAMETERS THRU 100-EXIT.
014800     IF  NOT BATCH-ABORTED
014900         PERFORM 150-NORMALIZE-SYMBOL THRU 150-EXIT
015000     END-IF.
015100     IF  NOT BATCH-ABORTED
015200      AND WS-START-DATE > WS-END-DATE
015300         MOVE 'STARTDATE MUST BE ON OR BEFORE ENDDATE.' TO WS-ABORT-MSG
015400         SET BATCH-ABORTED TO TRUE
015500     END-IF.
015600     IF  BATCH-ABORTED
015700         DISPLAY WS-ABORT-MSG
015800         MOVE 16 TO RETURN-CODE
015900         STOP RUN
016000     END-IF.
016100     PERFORM 200-LOAD-MATCHES    THRU 200-EXIT.
016200     OPEN OUTPUT PRICRPT.
016300     PERFORM 300-PRINT-RESULTS  THRU 300-EXIT.
016400     CLOSE PRICRPT.
016500     STOP RUN.
016600*
016700******************************************************************
016800*  100-READ-PARAMETERS: SYMBOL IS BYTES 1-10, START DATE BYTES     *
016900*  11-18, END DATE BYTES 19-26, ALL OPTIONAL EXCEPT THE SYMBOL.    *
017000*  A BLANK SYMBOL ABORTS -- "SYMBOL IS REQUIRED."                  *
017100******************************************************************
017200 100-READ-PARAMETERS.
017300     OPEN INPUT PRICPARM.
017400     IF  WS-PRICPARM-STATUS = '35' OR '05'
017500         CONTINUE
017600     ELSE
017700         READ PRICPARM
017800             AT END CONTINUE
017900         END-READ
018000         IF  WS-PRICPARM-STATUS = '00'
018100             MOVE FD-PRICPARM-REC (1:10)  TO WS-PARM-SYMBOL
018110             INSPECT WS-PARM-SYMBOL-HALF1 REPLACING
018120                 ALL LOW-VALUE BY SPACE
018130             INSPECT WS-PARM-SYMBOL-HALF2 REPLACING
018140                 ALL LOW-VALUE BY SPACE
018200             IF  FD-PRICPARM-REC (11:8) NUMERIC
018300                 MOVE FD-PRICPARM-REC (11:8) TO WS-PARM-START-DATE
018400             END-IF
018500             IF  FD-PRICPARM-REC (19:8) NUMERIC
018600                 MOVE FD-PRICPARM-REC (19:8) TO WS-PARM-END-DATE
018700             END-IF
018800         END-IF
018900         CLOSE PRICPARM
019000     END-IF.
019100     IF  WS-PARM-SYMBOL = SPACES
019200         MOVE 'SYMBOL IS REQUIRED.' TO WS-ABORT-MSG
019300         SET BATCH-ABORTED TO TRUE
019400     END-IF.
019500     IF  WS-PARM-START-DATE NOT = 0
019600         MOVE WS-PARM-START-DATE TO WS-START-DATE
019700     END-IF.
019800     IF  WS-PARM-END-DATE NOT = 0
019900         MOVE WS-PARM-END-DATE TO WS-END-DATE
020000     END-IF.
020100 100-EXIT.
020200     EXIT.
020300*
020400******************************************************************
020500*  150-NORMALIZE-SYMBOL: RUN THE PARAMETER SYMBOL THROUGH STKSYM   *
020600*  SO AN ALIAS SPELLING STILL FINDS THE CANONICAL HISTORY.         *
020700******************************************************************
020800 150-NORMALIZE-SYMBOL.
020900     MOVE 'N'             TO WS-SYM-FUNCTION.
021000     MOVE WS-PARM-SYMBOL  TO WS-SYM-RAW.
021100     CALL 'STKSYM' USING WS-SYM-PARMS.
021150     IF  WS-SYM-CANON = SPACES
021160         DISPLAY 'STKPRICE - STKSYM RETURNED A BLANK CANON, PARMS: '
021170             WS-SYM-PARMS-R
021180         MOVE 'SYMBOL COULD NOT BE NORMALIZED.' TO WS-ABORT-MSG
021190         SET BATCH-ABORTED TO TRUE
021195     END-IF.
021200     MOVE WS-SYM-CANON    TO WS-SYMBOL.
021300 150-EXIT.
021400     EXIT.
021500*
021600******************************************************************
021700*  200-LOAD-MATCHES: READ CLOSFILE, KEEPING ROWS FOR THIS SYMBOL   *
021800*  WITHIN THE DATE WINDOW.  THE FILE IS SORTED SYMBOL/PRICE-DATE   *
021900*  ASCENDING SO THIS SYMBOL'S ROWS ARE ALREADY IN DATE ORDER AS    *
022000*  THEY ARE APPENDED TO THE TABLE.                                 *
022100******************************************************************
022200 200-LOAD-MATCHES.
022300     MOVE 0   TO WS-ROW-COUNT.
022400     MOVE 'N' TO WS-EOF-CLOSFILE.
022500     OPEN INPUT CLOSFILE.
022600     IF  WS-CLOSFILE-STATUS = '35' OR '05'
022700         MOVE 'Y' TO WS-EOF-CLOSFILE
022800     ELSE
022900         PERFORM 200-010-READ-CLOSFILE
023000     END-IF.
023100 200-005-LOOP.
023200     IF  CLOSFILE-AT-EOF
023300         GO TO 200-EXIT
023400     END-IF.
023500     IF  CP-SYMBOL = WS-SYMBOL
023600      AND CP-PRICE-DATE NOT < WS-START-DATE
023700      AND CP-PRICE-DATE NOT > WS-END-DATE
023800      AND WS-ROW-COUNT < WS-ROW-MAX
023900         ADD 1 TO WS-ROW-COUNT
024000         MOVE CP-PRICE-DATE  TO RW-PRICE-DATE  (WS-ROW-COUNT)
024100         MOVE CP-CLOSE-PRICE TO RW-CLOSE-PRICE (WS-ROW-COUNT)
024200     END-IF.
024300     PERFORM 200-010-READ-CLOSFILE.
024400     GO TO 200-005-LOOP.
024500 200-010-READ-CLOSFILE.
024600     READ CLOSFILE
024700         AT END MOVE 'Y' TO WS-EOF-CLOSFILE
024800     END-READ.
024900 200-EXIT.
025000     IF  WS-CLOSFILE-STATUS NOT = '10'
025100         CLOSE CLOSFILE
025200     END-IF.
025300     EXIT.
025400*
025500******************************************************************
025600*  300-PRINT-RESULTS: WALK THE TABLE BACK TO FRONT SO THE REPORT   *
025700*  READS NEWEST DATE FIRST, PER THE QUERY'S ORDERING RULE.         *
025800******************************************************************
025900 300-PRINT-RESULTS.
026000     MOVE SPACES TO WS-RPT-LINE.
026100     STRING 'CLOSE PRICE HISTORY FOR: ' DELIMITED BY SIZE
026200            WS-SYMBOL DELIMITED BY SIZE
026300         INTO WS-RPT-LINE
026400     END-STRING.
026500     WRITE FD-PRICRPT-REC FROM WS-RPT-LINE.
026600     MOVE '    PRICE DATE     CLOSE PRICE' TO WS-RPT-LINE.
026700     WRITE FD-PRICRPT-REC FROM WS-RPT-LINE.
026800     MOVE '    ----------     --------------' TO WS-RPT-LINE.
026900     WRITE FD-PRICRPT-REC FROM WS-RPT-LINE.
027000     MOVE WS-ROW-COUNT TO WS-ROW-SUB.
027100 300-005-LOOP.
027200     IF  WS-ROW-SUB < 1
027300         GO TO 300-EXIT
027400     END-IF.
027500     MOVE RW-PRICE-DATE  (WS-ROW-SUB) TO WS-DATE-ED.
027600     MOVE RW-CLOSE-PRICE (WS-ROW-SUB) TO WS-PRICE-ED.
027700     MOVE SPACES TO WS-RPT-LINE.
027750     MOVE WS-DATE-ED  TO WS-RPT-DATE-AREA  (5:8).
027760     MOVE WS-PRICE-ED TO WS-RPT-PRICE-AREA (6:21).
028400     WRITE FD-PRICRPT-REC FROM WS-RPT-LINE.
028500     SUBTRACT 1 FROM WS-ROW-SUB.
028600     GO TO 300-005-LOOP.
028700 300-EXIT.
028800     EXIT.

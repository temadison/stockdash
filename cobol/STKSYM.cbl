000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKSYM                                         *
000400*                                                                *
000500*  PROGRAMMER: R. MAZOWSKI                                      *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 04/09/1987                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       CANONICALIZE A RAW TICKER SYMBOL SO THAT THE SAME        *
001300*       UNDERLYING INSTRUMENT IS ALWAYS STORED AND MATCHED       *
001400*       UNDER ONE SPELLING, AND PROVIDE THE REVERSE LOOKUP OF    *
001500*       A CANONICAL SYMBOL'S KNOWN ALIASES FOR MATCHING AGAINST  *
001600*       OLDER FEED DATA STILL ON FILE UNDER THE ALIAS SPELLING.  *
001700*                                                                *
001800*  FUNCTION OF THIS COMPILE UNIT:                                *
001900*                                                                *
002000*       LINKED TO BY STKCSVLD, STKPRICE, STKFALLB AND STKSNAP.   *
002100*       NO FILES ARE OPENED HERE -- THE ALIAS TABLE IS CARRIED   *
002200*       AS A VALUE TABLE IN WORKING-STORAGE (COPY STKSYMTB).     *
002300******************************************************************
002400 PROGRAM-ID.             STKSYM.
002500 AUTHOR.                 R. MAZOWSKI.
002600 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
002700 DATE-WRITTEN.           APRIL 1987.
002800 DATE-COMPILED.
002900 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
003000*
003100******************************************************************
003200*     AMENDMENT HISTORY
003300*
003400*      DATE         AUTHOR          DESCRIPTION
003500*      ----------   -------------   ----------------------------
003600*      04/09/1987   R MAZOWSKI      ORIGINAL WRITE-UP, REQ 87-114.
003700*      11/02/1988   R MAZOWSKI      ADDED REVERSE ALIAS LOOKUP FOR
003800*                                   THE OLD TICKER FEED CONVERSION.
003900*      06/14/1990   J FENWICK       RECOMPILED UNDER COBOL/370,
004000*                                   NO LOGIC CHANGE.
004100*      09/21/1992   J FENWICK       SYMBOL FIELD WIDENED TO X(10)
004200*                                   PER REQ 92-041 (OPTIONS DESK).
004300*      02/18/1994   D OYELARAN      CLEANED UP TRIM LOGIC, RAW
004400*                                   SYMBOL WAS NOT BEING RE-
004500*                                   TESTED AFTER TRAILING BLANK
004600*                                   STRIP.  REQ 94-009.
004700*      10/30/1996   D OYELARAN      ADDED KLA/KLAC ALIAS ENTRY
004800*                                   PER OPTIONS DESK REQ 96-233.
004900*      12/11/1998   M VANCE         YEAR 2000 REVIEW -- NO DATE
005000*                                   FIELDS IN THIS MODULE, SIGNED
005100*                                   OFF Y2K CLEAN, REQ 98-Y2K-77.
005200*      07/02/1999   M VANCE         MINOR COMMENT CLEANUP ONLY.
005300*      03/15/2001   T IBARRA        ADDED LK-SYM-FUNCTION SWITCH
005400*                                   SO ONE LINKAGE AREA COVERS
005500*                                   BOTH NORMALIZE AND REVERSE-
005600*                                   LOOKUP CALLERS.  REQ 01-058.
005650*      06/04/2003   T IBARRA        REPLACED THE UPPER-CASE
005660*                                   INTRINSIC WITH AN INSPECT
005670*                                   CONVERTING TABLE SO THIS
005680*                                   MODULE STILL BUILDS ON THE
005690*                                   OLD 370 COMPILER.  REQ 03-101.
005692*      11/03/2004   T IBARRA        WIRED THE HALF-FIELD TRICK
005693*                                   INTO THE ACTUAL TRIM/FOLD
005694*                                   LOGIC INSTEAD OF JUST SITTING
005695*                                   THERE UNUSED, STRIPPED LOW-
005696*                                   VALUES OUT OF THE CANON
005697*                                   RESULT TOO, AND TRAPPED AN
005698*                                   UNRECOGNIZED LK-SYM-FUNCTION.
005699*                                   REQ 04-182.
005700******************************************************************
005800*     FILES
005900*
006000*     NONE.  ALIAS TABLE IS AN IN-LINE VALUE TABLE.
006100******************************************************************
006200*     COPYBOOKS
006300*
006400*     STKSYMTB - THE FIXED SYMBOL ALIAS TABLE.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.        IBM-370.
006900 OBJECT-COMPUTER.        IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400*
007500 01  FILLER.
007600     05  FILLER                  PIC X(36) VALUE
007700         '********  STKSYMTB COPYBOOK  *******'.
007800     COPY STKSYMTB.
007900*
007910* WS-LOWER-ALPHA/WS-UPPER-ALPHA drive the INSPECT CONVERTING
007920* case-fold below -- replaces the compiler's UPPER-CASE
007930* intrinsic so this module still builds on the older 370
007940* compiler.  SEE AMENDMENT HISTORY 06/04/2003.
007950*
007960 01  WS-LOWER-ALPHA              PIC X(26) VALUE
007970     'abcdefghijklmnopqrstuvwxyz'.
007980 01  WS-UPPER-ALPHA              PIC X(26) VALUE
007990     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007995*
008000 01  WS-WORK-RAW                 PIC X(10).
008100 01  WS-WORK-RAW-LEN              PIC 9(2) COMP VALUE 0.
008200 01  WS-TRAIL-PTR                PIC 9(2) COMP VALUE 0.
008300*
008400* WS-WORK-RAW-R is the same ten bytes viewed as a pair of
008500* five-byte halves, walked by A-010-STRIP-TRAIL so the low-value
008600* scrub and the upper-case fold below never touch more of the
008700* field at once than they have to.
008800*
008900 01  WS-WORK-RAW-R REDEFINES WS-WORK-RAW.
009000     05  WS-WORK-RAW-HALF1       PIC X(5).
009100     05  WS-WORK-RAW-HALF2       PIC X(5).
009150*
009160 01  WS-WORK-CANON                PIC X(10).
009170*
009180* WS-WORK-CANON-R is the same half-split, used on the way out so
009190* a canon value pulled from the alias table never carries a
009195* stray low-value back to the caller either.
009196*
009197 01  WS-WORK-CANON-R REDEFINES WS-WORK-CANON.
009198     05  WS-WORK-CANON-HALF1     PIC X(5).
009199     05  WS-WORK-CANON-HALF2     PIC X(5).
009200*
009300 01  WS-ALIAS-FOUND               PIC X    VALUE 'N'.
009400     88  ALIAS-WAS-FOUND             VALUE 'Y'.
009500     88  ALIAS-NOT-FOUND             VALUE 'N'.
009600*
009700 01  WS-SUB                       PIC 9(4) COMP VALUE 0.
009800 01  WS-ALIAS-OUT-CT              PIC 9(2) COMP VALUE 0.
010000 LINKAGE SECTION.
010100 01  LK-SYM-PARMS.
010200     05  LK-SYM-FUNCTION         PIC X(1).
010300         88  LK-SYM-NORMALIZE        VALUE 'N'.
010400         88  LK-SYM-REVERSE          VALUE 'R'.
010500     05  LK-SYM-RAW              PIC X(10).
010600     05  LK-SYM-CANON            PIC X(10).
010700     05  LK-SYM-ALIAS-CT         PIC 9(2) COMP.
010800     05  LK-SYM-ALIAS-LIST OCCURS 6 TIMES PIC X(10).
010810*
010820* LK-SYM-PARMS-R is a flat byte view of the whole linkage area,
010830* used only by the unrecognized-function trap below so the
010840* console message shows exactly what the caller sent in.
010850*
010860 01  LK-SYM-PARMS-R REDEFINES LK-SYM-PARMS.
010870     05  FILLER                  PIC X(83).
010900*
011000 PROCEDURE DIVISION USING LK-SYM-PARMS.
011100*
011200 STKSYM-MAIN.
011300     EVALUATE TRUE
011400         WHEN LK-SYM-NORMALIZE
011500             PERFORM A-NORMALIZE THRU A-NORMALIZE-EXIT
011600         WHEN LK-SYM-REVERSE
011700             PERFORM B-REVERSE-LOOKUP THRU B-REVERSE-LOOKUP-EXIT
011800         WHEN OTHER
011810             DISPLAY 'STKSYM - UNKNOWN FUNCTION CODE, PARMS: '
011820                 LK-SYM-PARMS-R
011830             MOVE SPACES TO LK-SYM-CANON
011840             MOVE 16 TO RETURN-CODE
012000     END-EVALUATE.
012100     GOBACK.
012200*
012300******************************************************************
012400*  A-NORMALIZE: TRIM AND UPPER-CASE LK-SYM-RAW, THEN SUBSTITUTE   *
012500*  THE CANONICAL SPELLING IF THE UPPER-CASED SYMBOL IS A KNOWN   *
012600*  ALIAS.                                                        *
012700******************************************************************
012800 A-NORMALIZE.
012810     MOVE LK-SYM-RAW TO WS-WORK-RAW.
012815     PERFORM A-010-STRIP-TRAIL THRU A-010-EXIT.
012820     INSPECT WS-WORK-RAW-HALF1 CONVERTING WS-LOWER-ALPHA
012822         TO WS-UPPER-ALPHA.
012823     INSPECT WS-WORK-RAW-HALF2 CONVERTING WS-LOWER-ALPHA
012824         TO WS-UPPER-ALPHA.
013000     MOVE WS-WORK-RAW         TO WS-WORK-CANON.
013050     SET ALIAS-NOT-FOUND      TO TRUE.
013300     SET WS-SYM-ALIAS-NDX     TO 1.
013400     SEARCH ALL WS-SYM-ALIAS-ENT
013500         WHEN WS-SYM-ALIAS-RAW (WS-SYM-ALIAS-NDX) = WS-WORK-RAW
013600             SET ALIAS-WAS-FOUND TO TRUE
013700             MOVE WS-SYM-ALIAS-CANON (WS-SYM-ALIAS-NDX)
013800                 TO WS-WORK-CANON
013900     END-SEARCH.
013950     INSPECT WS-WORK-CANON-HALF1 REPLACING ALL LOW-VALUE BY SPACE.
013960     INSPECT WS-WORK-CANON-HALF2 REPLACING ALL LOW-VALUE BY SPACE.
013970     MOVE WS-WORK-CANON       TO LK-SYM-CANON.
014000 A-NORMALIZE-EXIT.
014100     EXIT.
014200*
014300******************************************************************
014400*  A-010-STRIP-TRAIL: BLANK OUT LOW-VALUES THAT SNEAK IN FROM THE *
014500*  CSV READER SO A STRAY NULL DOES NOT DEFEAT THE SEARCH ALL.     *
014600******************************************************************
014700 A-010-STRIP-TRAIL.
014800     INSPECT WS-WORK-RAW-HALF1 REPLACING ALL LOW-VALUE BY SPACE.
014810     INSPECT WS-WORK-RAW-HALF2 REPLACING ALL LOW-VALUE BY SPACE.
014900 A-010-EXIT.
015000     EXIT.
015100*
015200******************************************************************
015300*  B-REVERSE-LOOKUP: GIVEN A CANONICAL SYMBOL IN LK-SYM-RAW,      *
015400*  RETURN THAT SYMBOL ITSELF PLUS EVERY ALIAS THAT MAPS TO IT,    *
015500*  FOR MATCHING AGAINST OLDER ROWS STILL FILED UNDER THE ALIAS.  *
015600******************************************************************
015700 B-REVERSE-LOOKUP.
015710     MOVE LK-SYM-RAW TO WS-WORK-RAW.
015715     PERFORM A-010-STRIP-TRAIL THRU A-010-EXIT.
015720     INSPECT WS-WORK-RAW-HALF1 CONVERTING WS-LOWER-ALPHA
015722         TO WS-UPPER-ALPHA.
015723     INSPECT WS-WORK-RAW-HALF2 CONVERTING WS-LOWER-ALPHA
015724         TO WS-UPPER-ALPHA.
015900     MOVE 1                TO WS-ALIAS-OUT-CT.
016000     MOVE WS-WORK-RAW      TO LK-SYM-ALIAS-LIST (1).
016100     MOVE WS-WORK-RAW      TO LK-SYM-CANON.
016200     MOVE 1                TO WS-SUB.
016300 B-010-SCAN.
016400     IF  WS-SUB > WS-SYM-ALIAS-N
016500         GO TO B-REVERSE-LOOKUP-EXIT
016600     END-IF.
016700     IF  WS-SYM-ALIAS-CANON (WS-SUB) = WS-WORK-RAW
016800         ADD 1 TO WS-ALIAS-OUT-CT
016900         MOVE WS-SYM-ALIAS-RAW (WS-SUB)
017000             TO LK-SYM-ALIAS-LIST (WS-ALIAS-OUT-CT)
017100     END-IF.
017200     ADD 1 TO WS-SUB.
017300     GO TO B-010-SCAN.
017400 B-REVERSE-LOOKUP-EXIT.
017500     MOVE WS-ALIAS-OUT-CT TO LK-SYM-ALIAS-CT.
017600     EXIT.

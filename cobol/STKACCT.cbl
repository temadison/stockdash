000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKACCT  VERSION 3                             *
000400*                                                                *
000500*  PROGRAMMER: T. IBARRA                                        *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 05/21/1987                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       RESOLVE AN ACCOUNT DISPLAY NAME TO ITS SURROGATE         *
001300*       ACCOUNT-ID, CREATING A NEW ACCOUNT MASTER ENTRY THE      *
001400*       FIRST TIME A NAME IS SEEN.  LOOKUPS ARE CASE-            *
001500*       INSENSITIVE AND ARE CACHED FOR THE LIFE OF THE RUN SO    *
001600*       THE SAME NAME IS ONLY EVER RESOLVED ONCE.                *
001700*                                                                *
001800*  FUNCTION OF THIS COMPILE UNIT:                                *
001900*                                                                *
002000*       LINKED TO BY STKCSVLD, STKSNAP AND STKPERF.  THE CALLER  *
002100*       MUST CALL WITH LK-ACCT-FUNCTION = 'I' EXACTLY ONCE AT    *
002200*       THE START OF A RUN AND 'F' EXACTLY ONCE AT THE END IF    *
002300*       ANY NEW ACCOUNTS MAY HAVE BEEN CREATED.  ACCOUNTS ARE    *
002400*       LOW-CARDINALITY (A HANDFUL PER SHOP) SO THE WHOLE FILE   *
002500*       IS HELD IN THE WS-ACCT-TABLE FOR THE RUN.                *
002600******************************************************************
002700 PROGRAM-ID.             STKACCT.
002800 AUTHOR.                 T. IBARRA.
002900 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
003000 DATE-WRITTEN.           MAY 1987.
003100 DATE-COMPILED.
003200 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
003300*
003400******************************************************************
003500*     AMENDMENT HISTORY
003600*
003700*      DATE         AUTHOR          DESCRIPTION
003800*      ----------   -------------   ----------------------------
003900*      05/21/1987   T IBARRA        ORIGINAL WRITE-UP, REQ 87-130.
004000*      02/09/1989   T IBARRA        RAISED WS-ACCT-MAX FROM 100
004100*                                   TO 300, OPTIONS DESK OPENED
004200*                                   A SECOND SHELF OF ACCOUNTS.
004300*      08/17/1991   J FENWICK       CASE-FOLD THE NAME BEFORE THE
004400*                                   SEARCH ALL, LOOKUP WAS
004500*                                   MISSING MIXED-CASE NAMES
004600*                                   COMING FROM THE NEW CSV LOAD.
004700*                                   REQ 91-206.
004800*      03/30/1994   D OYELARAN      TRIM TRAILING BLANKS BEFORE
004900*                                   COMPARE, REQ 94-017.
005000*      11/05/1996   D OYELARAN      WS-ACCT-MAX RAISED TO 500.
005100*      01/22/1998   M VANCE         YEAR 2000 REVIEW -- NO DATE
005200*                                   FIELDS IN THIS MODULE, SIGNED
005300*                                   OFF Y2K CLEAN, REQ 98-Y2K-41.
005400*      09/09/1999   M VANCE         FLUSH NOW REWRITES THE WHOLE
005500*                                   ACCOUNT FILE IN SORTED ORDER
005600*                                   INSTEAD OF APPENDING, SO THE
005700*                                   NEXT RUN'S SEARCH ALL NEVER
005800*                                   SEES AN OUT-OF-SEQUENCE ROW.
005900*                                   REQ 99-088.
006000*      04/12/2002   T IBARRA        ADDED LK-ACCT-ID RETURN FOR
006100*                                   THE 'I' FUNCTION SO CALLERS
006200*                                   CAN REPORT HOW MANY ACCOUNTS
006300*                                   WERE ON FILE AT STARTUP.
006400*                                   REQ 02-014.
006450*      07/19/2004   T IBARRA        TABLE NOW CARRIES THE ORIGINAL
006460*                                   DISPLAY CASING ALONGSIDE THE
006470*                                   UPPER-CASE SEARCH KEY -- THE
006480*                                   OLD CODE WAS FOLDING THE NAME
006490*                                   TO UPPER CASE BEFORE IT EVER
006495*                                   HIT THE MASTER FILE, SO A
006496*                                   NAME TYPED "Ira" CAME BACK OUT
006497*                                   ON REPORTS AS "IRA".  ALSO
006498*                                   DROPPED THE UPPER-CASE
006499*                                   INTRINSIC FOR AN INSPECT
006500*                                   CONVERTING TABLE.  REQ 04-133.
006502*      11/03/2004   T IBARRA        STRIP EMBEDDED LOW-VALUES OUT
006503*                                   OF THE NAME BEFORE IT EVER
006504*                                   GOES IN THE TABLE -- A STRAY
006505*                                   NULL FROM THE CSV LOADER WAS
006506*                                   DEFEATING THE SEARCH ALL ON
006507*                                   ONE SHOP'S UPLOAD.  ALSO TRAP
006508*                                   AN UNRECOGNIZED LK-ACCT-
006509*                                   FUNCTION INSTEAD OF FALLING
006510*                                   THROUGH THE EVALUATE WITH NO
006511*                                   ACTION TAKEN.  REQ 04-182.
006512******************************************************************
006600*     FILES
006700*
006800*     ACCTFILE - WS-ACCT-TABLE
006900*         OPEN INPUT  (FUNCTION 'I')
007000*         OPEN OUTPUT (FUNCTION 'F')
007100******************************************************************
007200*     COPYBOOKS
007300*
007400*     STKACCTR - ACCOUNT MASTER RECORD LAYOUT.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.        IBM-370.
007900 OBJECT-COMPUTER.        IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT ACCTFILE ASSIGN TO ACCTFILE
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-ACCT-FILE-STATUS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  ACCTFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  FD-ACCTFILE-REC.
009300     COPY STKACCTR.
009400 WORKING-STORAGE SECTION.
009500*
009600 01  WS-ACCT-FILE-STATUS         PIC X(2) VALUE SPACES.
009700 01  WS-ACCT-MAX                 PIC 9(4) COMP VALUE 500.
009800 01  WS-ACCT-COUNT                PIC 9(4) COMP VALUE 0.
009900 01  WS-ACCT-NEXT-ID              PIC 9(9) COMP VALUE 0.
010000 01  WS-EOF-ACCTFILE              PIC X    VALUE 'N'.
010100     88  ACCTFILE-AT-EOF             VALUE 'Y'.
010150*
010160* WS-LOWER-ALPHA/WS-UPPER-ALPHA drive the INSPECT CONVERTING
010170* case-fold below, same table as STKSYM uses.
010180*
010190 01  WS-LOWER-ALPHA              PIC X(26) VALUE
010195     'abcdefghijklmnopqrstuvwxyz'.
010196 01  WS-UPPER-ALPHA              PIC X(26) VALUE
010197     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010198*
010200* WS-WORK-KEY is the upper-cased search key; WS-WORK-NAME keeps
010210* the caller's own casing so the account master still shows the
010220* name the way it was first typed in.
010230*
010300 01  WS-WORK-NAME                 PIC X(40).
010310 01  WS-WORK-KEY                  PIC X(40).
010400*
010500* WS-WORK-NAME-R lets B-005-STRIP-TRAIL scrub embedded low-
010600* values out of the name a half at a time -- mirrors the half-
010700* field trick used in STKSYM's A-010-STRIP-TRAIL.
010800*
010900 01  WS-WORK-NAME-R REDEFINES WS-WORK-NAME.
011000     05  WS-WORK-NAME-HALF1      PIC X(20).
011100     05  WS-WORK-NAME-HALF2      PIC X(20).
011150*
011160* WS-WORK-KEY-R lets the upper-case fold run a half at a time,
011170* same split-INSPECT habit as the name field above.
011180*
011190 01  WS-WORK-KEY-R REDEFINES WS-WORK-KEY.
011195     05  WS-WORK-KEY-HALF1       PIC X(20).
011196     05  WS-WORK-KEY-HALF2       PIC X(20).
011200*
011300 01  WS-FOUND-SW                  PIC X    VALUE 'N'.
011400     88  ACCT-WAS-FOUND              VALUE 'Y'.
011500     88  ACCT-NOT-FOUND               VALUE 'N'.
011600*
011700 01  WS-INS-SUB                   PIC 9(4) COMP VALUE 0.
011800 01  WS-SHIFT-SUB                 PIC 9(4) COMP VALUE 0.
011900*
012000 01  WS-ACCT-TABLE.
012100     05  WS-ACCT-ENT OCCURS 500 TIMES
012200         ASCENDING KEY IS WS-ACCT-KEY
012300         INDEXED BY WS-ACCT-NDX.
012400         10  WS-ACCT-KEY          PIC X(40).
012410         10  WS-ACCT-DISPLAY      PIC X(40).
012500         10  WS-ACCT-ID           PIC 9(9).
012600*
012700 LINKAGE SECTION.
012800 01  LK-ACCT-PARMS.
012900     05  LK-ACCT-FUNCTION        PIC X(1).
013000         88  LK-ACCT-INIT            VALUE 'I'.
013100         88  LK-ACCT-LOOKUP          VALUE 'L'.
013200         88  LK-ACCT-FLUSH           VALUE 'F'.
013300     05  LK-ACCT-NAME            PIC X(40).
013310     05  LK-ACCT-DISPLAY         PIC X(40).
013400     05  LK-ACCT-ID              PIC 9(9).
013410*
013420* LK-ACCT-PARMS-R is a flat byte view of the whole linkage area,
013430* used only by the unrecognized-function trap below so the
013440* console message shows exactly what the caller sent in.
013450*
013460 01  LK-ACCT-PARMS-R REDEFINES LK-ACCT-PARMS.
013470     05  FILLER                  PIC X(90).
013500*
013600 PROCEDURE DIVISION USING LK-ACCT-PARMS.
013700*
013800 STKACCT-MAIN.
013900     EVALUATE TRUE
014000         WHEN LK-ACCT-INIT
014100             PERFORM A-LOAD-TABLE THRU A-LOAD-TABLE-EXIT
014200         WHEN LK-ACCT-LOOKUP
014300             PERFORM B-LOOKUP-OR-CREATE THRU B-LOOKUP-EXIT
014400         WHEN LK-ACCT-FLUSH
014500             PERFORM C-FLUSH-TABLE THRU C-FLUSH-TABLE-EXIT
014510         WHEN OTHER
014520             DISPLAY 'STKACCT - UNKNOWN FUNCTION CODE, PARMS: '
014530                 LK-ACCT-PARMS-R
014540             MOVE 16 TO RETURN-CODE
014600     END-EVALUATE.
014700     GOBACK.
014800*
014900******************************************************************
015000*  A-LOAD-TABLE: READ THE CURRENT ACCOUNT MASTER INTO THE TABLE   *
015100*  ONCE AT THE START OF A RUN.  THE FILE IS KEPT IN ASCENDING     *
015200*  NAME SEQUENCE BY C-FLUSH-TABLE SO NO SORT IS NEEDED HERE.      *
015300******************************************************************
015400 A-LOAD-TABLE.
015500     MOVE 0   TO WS-ACCT-COUNT.
015600     MOVE 0   TO WS-ACCT-NEXT-ID.
015700     MOVE 'N' TO WS-EOF-ACCTFILE.
015800     OPEN INPUT ACCTFILE.
015900     IF  WS-ACCT-FILE-STATUS = '35' OR '05'
016000         MOVE 'Y' TO WS-EOF-ACCTFILE
016100     ELSE
016200         PERFORM A-010-READ-ACCTFILE
016300     END-IF.
016400 A-005-LOOP.
016500     IF  ACCTFILE-AT-EOF
016600         GO TO A-LOAD-TABLE-EXIT
016700     END-IF.
016800     ADD 1 TO WS-ACCT-COUNT.
016805     MOVE AC-ACCOUNT-NAME TO WS-WORK-NAME.
016806     PERFORM B-005-STRIP-TRAIL THRU B-005-EXIT.
016810     MOVE WS-WORK-NAME    TO WS-WORK-KEY.
016815     INSPECT WS-WORK-KEY-HALF1 CONVERTING WS-LOWER-ALPHA
016817         TO WS-UPPER-ALPHA.
016818     INSPECT WS-WORK-KEY-HALF2 CONVERTING WS-LOWER-ALPHA
016819         TO WS-UPPER-ALPHA.
016830     MOVE WS-WORK-KEY     TO WS-ACCT-KEY     (WS-ACCT-COUNT).
016840     MOVE WS-WORK-NAME    TO WS-ACCT-DISPLAY (WS-ACCT-COUNT).
017000     MOVE AC-ACCOUNT-ID   TO WS-ACCT-ID  (WS-ACCT-COUNT).
017100     IF  AC-ACCOUNT-ID > WS-ACCT-NEXT-ID
017200         MOVE AC-ACCOUNT-ID TO WS-ACCT-NEXT-ID
017300     END-IF.
017400     PERFORM A-010-READ-ACCTFILE.
017500     GO TO A-005-LOOP.
017600 A-010-READ-ACCTFILE.
017700     READ ACCTFILE
017800         AT END MOVE 'Y' TO WS-EOF-ACCTFILE
017900     END-READ.
018000 A-LOAD-TABLE-EXIT.
018100     IF  WS-ACCT-FILE-STATUS NOT = '10'
018200         CLOSE ACCTFILE
018300     END-IF.
018400     MOVE WS-ACCT-COUNT TO LK-ACCT-ID.
018500     EXIT.
018600*
018610******************************************************************
018620*  B-005-STRIP-TRAIL: BLANK OUT LOW-VALUES THAT SNEAK IN FROM THE *
018630*  CSV LOADER SO A STRAY NULL NEVER DEFEATS THE SEARCH ALL.       *
018640*  WORKS A HALF AT A TIME OVER WS-WORK-NAME-R.  REQ 04-182.       *
018650******************************************************************
018660 B-005-STRIP-TRAIL.
018670     INSPECT WS-WORK-NAME-HALF1 REPLACING ALL LOW-VALUE BY SPACE.
018680     INSPECT WS-WORK-NAME-HALF2 REPLACING ALL LOW-VALUE BY SPACE.
018690 B-005-EXIT.
018695     EXIT.
018696*
018700******************************************************************
018800*  B-LOOKUP-OR-CREATE: FOLD THE CALLER'S NAME TO UPPER CASE,      *
018900*  TRIM TRAILING BLANKS IMPLICITLY VIA THE FIXED-WIDTH COMPARE,   *
019000*  AND EITHER RETURN THE EXISTING ID OR INSERT A NEW ENTRY IN     *
019100*  ASCENDING-KEY POSITION SO THE TABLE STAYS SEARCH-ALL CLEAN.    *
019200******************************************************************
019300 B-LOOKUP-OR-CREATE.
019400     MOVE LK-ACCT-NAME TO WS-WORK-NAME.
019405     PERFORM B-005-STRIP-TRAIL THRU B-005-EXIT.
019407     MOVE WS-WORK-NAME TO WS-WORK-KEY.
019410     INSPECT WS-WORK-KEY-HALF1 CONVERTING WS-LOWER-ALPHA
019412         TO WS-UPPER-ALPHA.
019413     INSPECT WS-WORK-KEY-HALF2 CONVERTING WS-LOWER-ALPHA
019414         TO WS-UPPER-ALPHA.
019500     SET ACCT-NOT-FOUND TO TRUE.
019600     IF  WS-ACCT-COUNT > 0
019700         SET WS-ACCT-NDX TO 1
019800         SEARCH ALL WS-ACCT-ENT
019900             WHEN WS-ACCT-KEY (WS-ACCT-NDX) = WS-WORK-KEY
020000                 SET ACCT-WAS-FOUND TO TRUE
020100         END-SEARCH
020200     END-IF.
020300     IF  ACCT-WAS-FOUND
020400         MOVE WS-ACCT-ID      (WS-ACCT-NDX) TO LK-ACCT-ID
020410         MOVE WS-ACCT-DISPLAY (WS-ACCT-NDX) TO LK-ACCT-DISPLAY
020500     ELSE
020600         PERFORM B-010-INSERT-NEW THRU B-010-EXIT
020610         MOVE WS-WORK-NAME TO LK-ACCT-DISPLAY
020700     END-IF.
020800 B-LOOKUP-EXIT.
020900     EXIT.
021000*
021100******************************************************************
021200*  B-010-INSERT-NEW: FIND THE ASCENDING-KEY INSERTION POINT BY A   *
021300*  SIMPLE FORWARD SCAN (THE TABLE IS SMALL -- A HANDFUL OF         *
021400*  ACCOUNTS PER SHOP), SHIFT THE TAIL DOWN ONE SLOT, AND DROP THE  *
021500*  NEW ENTRY IN.                                                   *
021600******************************************************************
021700 B-010-INSERT-NEW.
021800     ADD 1 TO WS-ACCT-NEXT-ID.
021900     MOVE 1 TO WS-INS-SUB.
022000 B-015-FIND-POINT.
022100     IF  WS-INS-SUB > WS-ACCT-COUNT
022200         GO TO B-020-SHIFT
022300     END-IF.
022400     IF  WS-ACCT-KEY (WS-INS-SUB) > WS-WORK-KEY
022500         GO TO B-020-SHIFT
022600     END-IF.
022700     ADD 1 TO WS-INS-SUB.
022800     GO TO B-015-FIND-POINT.
022900 B-020-SHIFT.
023000     MOVE WS-ACCT-COUNT TO WS-SHIFT-SUB.
023100 B-025-SHIFT-LOOP.
023200     IF  WS-SHIFT-SUB < WS-INS-SUB
023300         GO TO B-030-PLACE
023400     END-IF.
023500     MOVE WS-ACCT-ENT (WS-SHIFT-SUB) TO WS-ACCT-ENT (WS-SHIFT-SUB + 1).
023600     SUBTRACT 1 FROM WS-SHIFT-SUB.
023700     GO TO B-025-SHIFT-LOOP.
023800 B-030-PLACE.
023900     MOVE WS-WORK-KEY      TO WS-ACCT-KEY     (WS-INS-SUB).
023910     MOVE WS-WORK-NAME     TO WS-ACCT-DISPLAY (WS-INS-SUB).
024000     MOVE WS-ACCT-NEXT-ID  TO WS-ACCT-ID  (WS-INS-SUB).
024100     ADD 1 TO WS-ACCT-COUNT.
024200     MOVE WS-ACCT-NEXT-ID  TO LK-ACCT-ID.
024300 B-010-EXIT.
024400     EXIT.
024500*
024600******************************************************************
024700*  C-FLUSH-TABLE: REWRITE THE WHOLE ACCOUNT MASTER FROM THE        *
024800*  IN-MEMORY TABLE.  THE TABLE IS ALREADY IN ASCENDING KEY         *
024900*  SEQUENCE SO THE FILE COMES OUT SORTED FOR NEXT RUN'S LOAD.      *
025000******************************************************************
025100 C-FLUSH-TABLE.
025200     OPEN OUTPUT ACCTFILE.
025300     MOVE 1 TO WS-SHIFT-SUB.
025400 C-010-WRITE-LOOP.
025500     IF  WS-SHIFT-SUB > WS-ACCT-COUNT
025600         GO TO C-FLUSH-TABLE-EXIT
025700     END-IF.
025800     MOVE WS-ACCT-DISPLAY (WS-SHIFT-SUB) TO AC-ACCOUNT-NAME.
025900     MOVE WS-ACCT-ID      (WS-SHIFT-SUB) TO AC-ACCOUNT-ID.
026000     WRITE FD-ACCTFILE-REC.
026100     ADD 1 TO WS-SHIFT-SUB.
026200     GO TO C-010-WRITE-LOOP.
026300 C-FLUSH-TABLE-EXIT.
026400     CLOSE ACCTFILE.
026500     EXIT.

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STKPERF  VERSION 5                             *
000400*                                                                *
000500*  PROGRAMMER: J. FENWICK                                       *
000600*              DENVER, COLORADO                                 *
000700*                                                                *
000800*  DATE: 02/14/1989                                              *
000900*                                                                *
001000*  OBJECTIVE:                                                   *
001100*                                                                *
001200*       WALK A PORTFOLIO'S HISTORY ONE CALENDAR DAY AT A TIME    *
001300*       AND PRINT WHAT EVERY HELD POSITION WAS WORTH ON EACH     *
001400*       OF THOSE DAYS.                                          *
001500*                                                                *
001600*  FUNCTION OF THIS COMPILE UNIT:                                *
001700*                                                                *
001800*       ONE-SHOT BATCH RUN, PARAMETER-CARD DRIVEN.  FILTERS THE  *
001900*       LEDGER TO ONE ACCOUNT (OR TO "TOTAL" FOR EVERY ACCOUNT   *
002000*       COMBINED), PRELOADS EACH SYMBOL'S CLOSE-PRICE HISTORY AS *
002100*       A FORWARD CURSOR, THEN WALKS DAY BY DAY FROM THE FIRST   *
002200*       FILTERED TRADE (OR A CALLER-SUPPLIED START) THROUGH THE  *
002300*       END DATE, POSTING EACH DUE TRADE AS IT IS REACHED AND     *
002400*       PRICING EVERY OPEN POSITION FOR THAT DAY.                 *
002500******************************************************************
002600 PROGRAM-ID.             STKPERF.
002700 AUTHOR.                 J. FENWICK.
002800 INSTALLATION.           CASCADE BROKERAGE SERVICES - DENVER.
002900 DATE-WRITTEN.           FEBRUARY 1989.
003000 DATE-COMPILED.
003100 SECURITY.               CASCADE BROKERAGE SERVICES - INTERNAL USE ONLY.
003200*
003300******************************************************************
003400*     AMENDMENT HISTORY
003500*
003600*      DATE         AUTHOR          DESCRIPTION
003700*      ----------   -------------   ----------------------------
003800*      02/14/1989   J FENWICK       ORIGINAL WRITE-UP, REQ 89-027.
003900*                                   SINGLE ACCOUNT, FIXED 30-DAY
004000*                                   WINDOW ONLY.
004100*      08/30/1991   J FENWICK       PARAMETER CARD NOW CARRIES
004200*                                   ITS OWN START/END DATE SO THE
004300*                                   WINDOW IS NO LONGER FIXED AT
004400*                                   30 DAYS.  REQ 91-140.
004500*      04/04/1994   D OYELARAN      ADDED THE "TOTAL" KEYWORD ON
004600*                                   THE ACCOUNT CARD TO COMBINE
004700*                                   EVERY ACCOUNT INTO ONE SERIES.
004800*                                   REQ 94-051.
004900*      02/03/1998   M VANCE         YEAR 2000 REVIEW -- DATES ARE
005000*                                   CCYYMMDD THROUGHOUT AND THE
005100*                                   DAY-WALK'S LEAP-YEAR TEST AT
005200*                                   910-CHECK-LEAP USES THE FULL
005300*                                   4/100/400 RULE, NOT A BARE
005400*                                   MOD-4 TEST.  SIGNED OFF Y2K
005500*                                   CLEAN, REQ 98-Y2K-64.
005600*      08/09/2004   T IBARRA        CLOSE-PRICE CURSOR PER SYMBOL
005700*                                   NO LONGER RE-SCANS CLOSFILE'S
005800*                                   IN-MEMORY TABLE FROM THE TOP
005900*                                   EACH DAY -- IT NOW PICKS UP
006000*                                   WHERE IT LEFT OFF, MATCHING
006100*                                   THE FORWARD-CURSOR DESIGN THE
006200*                                   LEDGER ITSELF ALREADY USES.
006300*                                   REQ 04-168.
006400******************************************************************
006500*     FILES
006600*
006700*     TRADFILE  - INPUT, TRADE LEDGER (SEE STKTRAN).
006800*     CLOSFILE  - INPUT, DAILY CLOSE PRICE HISTORY (SEE STKCLOSE).
006900*     PERFPARM  - INPUT, ONE-CARD ACCOUNT/START/END SELECTION.
007000*     PERFRPT   - OUTPUT, PORTFOLIO PERFORMANCE REPORT.
007100******************************************************************
007200*     COPYBOOKS
007300*
007400*     STKTRAN, STKCLOSE.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.        IBM-370.
007900 OBJECT-COMPUTER.        IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT TRADFILE  ASSIGN TO TRADFILE
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-TRADFILE-STATUS.
008700     SELECT CLOSFILE  ASSIGN TO CLOSFILE
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS WS-CLOSFILE-STATUS.
009000     SELECT PERFPARM  ASSIGN TO PERFPARM
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS WS-PERFPARM-STATUS.
009300     SELECT PERFRPT   ASSIGN TO PERFRPT
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS WS-PERFRPT-STATUS.
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  TRADFILE
009900     RECORDING MODE IS F.
010000 01  FD-TRADFILE-REC.
010100     COPY STKTRAN.
010200 FD  CLOSFILE
010300     RECORDING MODE IS F.
010400 01  FD-CLOSFILE-REC.
010500     COPY STKCLOSE.
010600 FD  PERFPARM
010700     RECORDING MODE IS F.
010800 01  FD-PERFPARM-REC             PIC X(80).
010900 FD  PERFRPT
011000     RECORDING MODE IS F.
011100 01  FD-PERFRPT-REC              PIC X(132).
011200 WORKING-STORAGE SECTION.
011300*
011400 01  WS-TRADFILE-STATUS          PIC X(2) VALUE SPACES.
011500 01  WS-CLOSFILE-STATUS          PIC X(2) VALUE SPACES.
011600 01  WS-PERFPARM-STATUS          PIC X(2) VALUE SPACES.
011700 01  WS-PERFRPT-STATUS           PIC X(2) VALUE SPACES.
011800*
011900******************************************************************
012000*  PARAMETER CARD -- ACCOUNT SELECTION AND OPTIONAL DATE WINDOW.  *
012100*  WS-PARM-ACCT-UPPER IS THE SAME 40 BYTES CASE-FOLDED FOR THE    *
012200*  COMPARE BELOW -- THE LEDGER ITSELF IS ALREADY IN CANONICAL     *
012300*  DISPLAY CASING, BUT THE CARD MAY HAVE BEEN PUNCHED IN ANY      *
012400*  CASE.                                                          *
012500******************************************************************
012600 01  WS-LOWER-ALPHA               PIC X(26) VALUE
012700     'abcdefghijklmnopqrstuvwxyz'.
012800 01  WS-UPPER-ALPHA               PIC X(26) VALUE
012900     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013000*
013100 01  WS-PARM-ACCOUNT              PIC X(40) VALUE SPACES.
013200 01  WS-PARM-START-DATE           PIC 9(8)  VALUE 0.
013300 01  WS-PARM-END-DATE             PIC 9(8)  VALUE 0.
013310*
013320* WS-PARM-LINE-R LETS 100-SET-PARAMETERS SCRUB EMBEDDED LOW-
013330* VALUES OUT OF THE RAW PARAMETER-CARD ACCOUNT FILTER A HALF
013340* AT A TIME BEFORE IT IS USED TO MATCH AGAINST ACCOUNT NAMES --
013350* SAME DEFENSIVE HABIT STKACCT/STKSYM/STKSNAP USE ON THEIR OWN
013360* INCOMING FIELDS.  REQ 04-182.
013370*
013400 01  WS-PARM-LINE-R REDEFINES WS-PARM-ACCOUNT.
013410     05  WS-PARM-ACCOUNT-HALF1   PIC X(20).
013420     05  WS-PARM-ACCOUNT-HALF2   PIC X(20).
013600*
013700 01  WS-ACCT-FILTER               PIC X(40) VALUE SPACES.
013800 01  WS-MATCH-ALL-SW              PIC X     VALUE 'N'.
013900     88  MATCH-ALL-ACCOUNTS           VALUE 'Y'.
014000*
014100 01  WS-END-DATE                  PIC 9(8) VALUE 0.
014200 01  WS-START-DATE                PIC 9(8) VALUE 0.
014300 01  WS-CURR-DATE                 PIC 9(8) VALUE 0.
014400*
014500 01  WS-SYS-DATE                  PIC 9(6) VALUE 0.
014600 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
014700     05  WS-SYS-YY                PIC 9(2).
014800     05  WS-SYS-MMDD              PIC 9(4).
014900 01  WS-CENTURY                   PIC 9(2) VALUE 0.
015000*
015100******************************************************************
015200*  FILTERED TRANSACTION TABLE -- ONLY ROWS MATCHING THE ACCOUNT   *
015300*  SELECTION AND DATED ON OR BEFORE THE END DATE ARE KEPT.        *
015400*  SIZED PER REQ 91-140, SAME AS THE CSV LOAD STEP'S OLD-LEDGER   *
015500*  TABLE.  ALREADY IN TRADE-DATE/TRADE-ID ORDER SINCE TRADFILE    *
015600*  ITSELF IS KEPT THAT WAY.                                      *
015700******************************************************************
015800 01  WS-TXN-MAX                   PIC 9(4) COMP VALUE 3000.
015900 01  WS-TXN-COUNT                 PIC 9(4) COMP VALUE 0.
016000 01  WS-TXN-TABLE.
016100     05  WS-TXN-ENT OCCURS 3000 TIMES.
016200         10  TX-SYMBOL            PIC X(10).
016300         10  TX-TRADE-DATE        PIC 9(8).
016400         10  TX-TRADE-TYPE        PIC X(4).
016500         10  TX-QUANTITY          PIC S9(9)V9(4) COMP-3.
016600         10  TX-PRICE             PIC S9(9)V9(4) COMP-3.
016700         10  TX-FEE               PIC S9(7)V9(2) COMP-3.
016800 01  WS-EOF-TRADFILE              PIC X    VALUE 'N'.
016900     88  TRADFILE-AT-EOF              VALUE 'Y'.
017000 01  WS-ACCT-NAME-UPPER           PIC X(40).
017100 01  WS-TXN-CURSOR                PIC 9(4) COMP VALUE 0.
017200*
017300******************************************************************
017400*  CLOSE-PRICE TABLE -- THE WHOLE CLOSFILE, DATED ON OR BEFORE    *
017500*  THE END DATE, HELD IN MEMORY.  STAYS IN SYMBOL/PRICE-DATE      *
017600*  SEQUENCE AS READ, SINCE THAT IS HOW CLOSFILE IS KEPT ON DISK.  *
017700******************************************************************
017800 01  WS-CLOSE-MAX                 PIC 9(4) COMP VALUE 5000.
017900 01  WS-CLOSE-COUNT               PIC 9(4) COMP VALUE 0.
018000 01  WS-CLOSE-TABLE.
018100     05  WS-CLOSE-ENT OCCURS 5000 TIMES.
018200         10  CL-SYMBOL            PIC X(10).
018300         10  CL-PRICE-DATE        PIC 9(8).
018400         10  CL-CLOSE-PRICE       PIC S9(13)V9(6) COMP-3.
018500 01  WS-EOF-CLOSFILE              PIC X    VALUE 'N'.
018600     88  CLOSFILE-AT-EOF              VALUE 'Y'.
018700*
018800******************************************************************
018900*  PER-SYMBOL ACCUMULATOR -- ONE ENTRY PER SYMBOL EVER TRADED IN   *
019000*  THE FILTERED SET, KEPT IN ASCENDING SYMBOL ORDER.  SA-CLOSE-    *
019100*  SUB IS THAT SYMBOL'S OWN FORWARD-ONLY CURSOR INTO WS-CLOSE-     *
019200*  TABLE; SA-CLOSE-PRICE IS THE LATEST CLOSE FOUND SO FAR AND IS   *
019300*  CARRIED FORWARD UNCHANGED ON DAYS WITH NO NEW CLOSE.            *
019400******************************************************************
019500 01  WS-SYM-MAX                   PIC 9(4) COMP VALUE 100.
019600 01  WS-SYM-COUNT                 PIC 9(4) COMP VALUE 0.
019700 01  WS-SYM-TABLE.
019800     05  WS-SYM-ENT OCCURS 100 TIMES.
019900         10  SA-SYMBOL            PIC X(10).
020000         10  SA-NET-QTY           PIC S9(9)V9(4) COMP-3.
020100         10  SA-TOTAL-FEES        PIC S9(9)V9(2) COMP-3.
020200         10  SA-LAST-TRADE-PRICE  PIC S9(9)V9(4) COMP-3.
020300         10  SA-CLOSE-SUB         PIC 9(4) COMP.
020400         10  SA-CLOSE-PRICE       PIC S9(13)V9(6) COMP-3.
020500 01  WS-SYM-INS-SUB               PIC 9(4) COMP VALUE 0.
020600 01  WS-SYM-SHIFT-SUB             PIC 9(4) COMP VALUE 0.
020700 01  WS-SYM-FOUND-SW              PIC X    VALUE 'N'.
020800     88  SYM-WAS-FOUND                VALUE 'Y'.
020900*
021000 01  WS-SIGNED-QTY                PIC S9(9)V9(4) COMP-3 VALUE 0.
021100 01  WS-PRICE-USE                 PIC S9(13)V9(6) COMP-3 VALUE 0.
021200 01  WS-MARKET-VALUE              PIC S9(11)V9(2) COMP-3 VALUE 0.
021300 01  WS-DAY-TOTAL                 PIC S9(11)V9(2) COMP-3 VALUE 0.
021400*
021500******************************************************************
021600*  CALENDAR ARITHMETIC FOR THE DAY WALK.  WS-CAL-DATE-R SPLITS    *
021700*  THE WORKING DATE INTO CENTURY/YEAR/MONTH/DAY SO 900-ADD-ONE-    *
021800*  DAY CAN ROLL MONTH AND YEAR BOUNDARIES BY HAND.                *
021900******************************************************************
022000 01  WS-CAL-DATE                  PIC 9(8).
022100 01  WS-CAL-DATE-R REDEFINES WS-CAL-DATE.
022200     05  WS-CAL-CC                PIC 9(2).
022300     05  WS-CAL-YY                PIC 9(2).
022400     05  WS-CAL-MM                PIC 9(2).
022500     05  WS-CAL-DD                PIC 9(2).
022600 01  WS-CAL-CCYY                  PIC 9(4).
022700 01  WS-DIM-TABLE.
022800     05  WS-DIM OCCURS 12 TIMES   PIC 9(2) VALUE ZERO.
022900 01  WS-DIM-VALUES REDEFINES WS-DIM-TABLE.
023000     05  FILLER                   PIC X(24) VALUE
023100         '312831303130313130313031'.
023200 01  WS-DAYS-THIS-MONTH           PIC 9(2) VALUE 0.
023300 01  WS-LEAP-SW                   PIC X    VALUE 'N'.
023400     88  YEAR-IS-LEAP                 VALUE 'Y'.
023500 01  WS-LEAP-R1                   PIC 9(4) VALUE 0.
023600 01  WS-LEAP-R2                   PIC 9(4) VALUE 0.
023700 01  WS-LEAP-R3                   PIC 9(4) VALUE 0.
023800 01  WS-LEAP-Q                    PIC 9(4) VALUE 0.
023900*
024000******************************************************************
024100*  PRINT LINE WORK AREAS.                                         *
024200******************************************************************
024300 01  WS-RPT-LINE                  PIC X(132) VALUE SPACES.
024400 01  WS-AMOUNT-ED                 PIC -ZZZZZZZZZ9.99.
024500 01  WS-DATE-ED                   PIC 9(8).
024600*
024700 01  WS-ABORT-MSG                 PIC X(90) VALUE SPACES.
024800*
024900 PROCEDURE DIVISION.
025000*
025100 000-MAIN-LOGIC.
025200     PERFORM 100-SET-PARAMETERS  THRU 100-EXIT.
025300     PERFORM 200-LOAD-LEDGER     THRU 200-EXIT.
025400     OPEN OUTPUT PERFRPT.
025500     IF  WS-TXN-COUNT = 0
025600         GO TO 000-010-DONE
025700     END-IF.
025800     PERFORM 270-RESOLVE-START-DATE THRU 270-EXIT.
025900     IF  WS-START-DATE > WS-END-DATE
026000         PERFORM 950-ABORT THRU 950-EXIT
026100     END-IF.
026200     PERFORM 300-LOAD-CLOSE-PRICES THRU 300-EXIT.
026300     MOVE WS-START-DATE TO WS-CURR-DATE.
026400     MOVE 1 TO WS-TXN-CURSOR.
026500     MOVE 0 TO WS-SYM-COUNT.
026600 000-005-DAY-LOOP.
026700     IF  WS-CURR-DATE > WS-END-DATE
026800         GO TO 000-010-DONE
026900     END-IF.
027000     PERFORM 410-APPLY-DUE-TRANSACTIONS THRU 410-EXIT.
027100     PERFORM 420-PRINT-DAY              THRU 420-EXIT.
027200     PERFORM 900-ADD-ONE-DAY            THRU 900-EXIT.
027300     GO TO 000-005-DAY-LOOP.
027400 000-010-DONE.
027500     CLOSE PERFRPT.
027600     STOP RUN.
027700*
027800******************************************************************
027900*  100-SET-PARAMETERS: READ THE ONE-CARD PARAMETER FILE.  A       *
028000*  BLANK OR 'TOTAL' ACCOUNT MEANS COMBINE EVERY ACCOUNT; A ZERO    *
028100*  END DATE DEFAULTS TO TODAY.                                    *
028200******************************************************************
028300 100-SET-PARAMETERS.
028400     OPEN INPUT PERFPARM.
028500     IF  WS-PERFPARM-STATUS = '35' OR '05'
028600         CONTINUE
028700     ELSE
028800         READ PERFPARM
028900             AT END CONTINUE
029000         END-READ
029100         IF  WS-PERFPARM-STATUS = '00'
029200             MOVE FD-PERFPARM-REC (1:40)  TO WS-PARM-ACCOUNT
029210             INSPECT WS-PARM-ACCOUNT-HALF1
029220                 REPLACING ALL LOW-VALUE BY SPACE
029230             INSPECT WS-PARM-ACCOUNT-HALF2
029240                 REPLACING ALL LOW-VALUE BY SPACE
029300             IF  FD-PERFPARM-REC (41:8) NUMERIC
029400                 MOVE FD-PERFPARM-REC (41:8) TO WS-PARM-START-DATE
029500             END-IF
029600             IF  FD-PERFPARM-REC (49:8) NUMERIC
029700                 MOVE FD-PERFPARM-REC (49:8) TO WS-PARM-END-DATE
029800             END-IF
029900         END-IF
030000         CLOSE PERFPARM
030100     END-IF.
030200     MOVE WS-PARM-ACCOUNT TO WS-ACCT-FILTER.
030300     INSPECT WS-ACCT-FILTER CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
030400     SET MATCH-ALL-ACCOUNTS TO FALSE.
030500     IF  WS-ACCT-FILTER = SPACES OR WS-ACCT-FILTER = 'TOTAL'
030600         SET MATCH-ALL-ACCOUNTS TO TRUE
030700     END-IF.
030800     IF  WS-PARM-END-DATE NOT = 0
030900         MOVE WS-PARM-END-DATE TO WS-END-DATE
031000     ELSE
031100         ACCEPT WS-SYS-DATE FROM DATE
031200         IF  WS-SYS-YY < 50
031300             MOVE 20 TO WS-CENTURY
031400         ELSE
031500             MOVE 19 TO WS-CENTURY
031600         END-IF
031700         COMPUTE WS-END-DATE =
031800             (WS-CENTURY * 1000000) + (WS-SYS-YY * 10000) + WS-SYS-MMDD
031900     END-IF.
032000     MOVE WS-PARM-START-DATE TO WS-START-DATE.
032100 100-EXIT.
032200     EXIT.
032300*
032400******************************************************************
032500*  200-LOAD-LEDGER: READ TRADFILE, KEEPING ONLY ROWS FOR THE      *
032600*  SELECTED ACCOUNT (OR ALL, IF "TOTAL") DATED ON OR BEFORE THE    *
032700*  END DATE.                                                      *
032800******************************************************************
032900 200-LOAD-LEDGER.
033000     MOVE 0   TO WS-TXN-COUNT.
033100     MOVE 'N' TO WS-EOF-TRADFILE.
033200     OPEN INPUT TRADFILE.
033300     IF  WS-TRADFILE-STATUS = '35' OR '05'
033400         MOVE 'Y' TO WS-EOF-TRADFILE
033500     ELSE
033600         PERFORM 200-010-READ-TRADFILE
033700     END-IF.
033800 200-005-LOOP.
033900     IF  TRADFILE-AT-EOF
034000         GO TO 200-EXIT
034100     END-IF.
034200     MOVE TR-ACCOUNT-NAME TO WS-ACCT-NAME-UPPER.
034300     INSPECT WS-ACCT-NAME-UPPER CONVERTING WS-LOWER-ALPHA
034310         TO WS-UPPER-ALPHA.
034400     IF  TR-TRADE-DATE NOT > WS-END-DATE
034450      AND (MATCH-ALL-ACCOUNTS OR WS-ACCT-NAME-UPPER = WS-ACCT-FILTER)
034500      AND WS-TXN-COUNT < WS-TXN-MAX
034600         ADD 1 TO WS-TXN-COUNT
034700         MOVE TR-SYMBOL      TO TX-SYMBOL      (WS-TXN-COUNT)
034800         MOVE TR-TRADE-DATE  TO TX-TRADE-DATE  (WS-TXN-COUNT)
034900         MOVE TR-TRADE-TYPE  TO TX-TRADE-TYPE  (WS-TXN-COUNT)
035000         MOVE TR-QUANTITY    TO TX-QUANTITY    (WS-TXN-COUNT)
035100         MOVE TR-PRICE       TO TX-PRICE       (WS-TXN-COUNT)
035200         MOVE TR-FEE         TO TX-FEE         (WS-TXN-COUNT)
035300     END-IF.
035400     PERFORM 200-010-READ-TRADFILE.
035500     GO TO 200-005-LOOP.
035600 200-010-READ-TRADFILE.
035700     READ TRADFILE
035800         AT END MOVE 'Y' TO WS-EOF-TRADFILE
035900     END-READ.
036000 200-EXIT.
036100     IF  WS-TRADFILE-STATUS NOT = '10'
036200         CLOSE TRADFILE
036300     END-IF.
036400     EXIT.
036500*
036600******************************************************************
036700*  270-RESOLVE-START-DATE: A ZERO PARM START DATE DEFAULTS TO      *
036800*  THE EARLIEST DATE LEFT IN THE FILTERED TABLE, WHICH IS ALSO     *
036900*  THE FIRST ENTRY SINCE THE TABLE IS STILL IN TRADE-DATE ORDER.   *
037000******************************************************************
037100 270-RESOLVE-START-DATE.
037200     IF  WS-START-DATE = 0
037300         MOVE TX-TRADE-DATE (1) TO WS-START-DATE
037400     END-IF.
037500 270-EXIT.
037600     EXIT.
037700*
037800******************************************************************
037900*  300-LOAD-CLOSE-PRICES: READ CLOSFILE, KEEPING ONLY ROWS DATED   *
038000*  ON OR BEFORE THE END DATE.                                     *
038100******************************************************************
038200 300-LOAD-CLOSE-PRICES.
038300     MOVE 0   TO WS-CLOSE-COUNT.
038400     MOVE 'N' TO WS-EOF-CLOSFILE.
038500     OPEN INPUT CLOSFILE.
038600     IF  WS-CLOSFILE-STATUS = '35' OR '05'
038700         MOVE 'Y' TO WS-EOF-CLOSFILE
038800     ELSE
038900         PERFORM 300-010-READ-CLOSFILE
039000     END-IF.
039100 300-005-LOOP.
039200     IF  CLOSFILE-AT-EOF
039300         GO TO 300-EXIT
039400     END-IF.
039500     IF  CP-PRICE-DATE NOT > WS-END-DATE
039600      AND WS-CLOSE-COUNT < WS-CLOSE-MAX
039700         ADD 1 TO WS-CLOSE-COUNT
039800         MOVE CP-SYMBOL      TO CL-SYMBOL      (WS-CLOSE-COUNT)
039900         MOVE CP-PRICE-DATE  TO CL-PRICE-DATE   (WS-CLOSE-COUNT)
040000         MOVE CP-CLOSE-PRICE TO CL-CLOSE-PRICE  (WS-CLOSE-COUNT)
040100     END-IF.
040200     PERFORM 300-010-READ-CLOSFILE.
040300     GO TO 300-005-LOOP.
040400 300-010-READ-CLOSFILE.
040500     READ CLOSFILE
040600         AT END MOVE 'Y' TO WS-EOF-CLOSFILE
040700     END-READ.
040800 300-EXIT.
040900     IF  WS-CLOSFILE-STATUS NOT = '10'
041000         CLOSE CLOSFILE
041100     END-IF.
041200     EXIT.
041300*
041400******************************************************************
041500*  410-APPLY-DUE-TRANSACTIONS: POST EVERY NOT-YET-APPLIED ROW     *
041600*  DATED ON OR BEFORE TODAY'S WALK DATE.  WS-TXN-CURSOR NEVER      *
041700*  MOVES BACKWARD AND IS NEVER RESET, SINCE THE TABLE IS IN        *
041800*  ASCENDING TRADE-DATE ORDER.                                    *
041900******************************************************************
042000 410-APPLY-DUE-TRANSACTIONS.
042100     IF  WS-TXN-CURSOR > WS-TXN-COUNT
042200         GO TO 410-EXIT
042300     END-IF.
042400     IF  TX-TRADE-DATE (WS-TXN-CURSOR) > WS-CURR-DATE
042500         GO TO 410-EXIT
042600     END-IF.
042700     PERFORM 430-POST-ONE-TRADE THRU 430-EXIT.
042800     ADD 1 TO WS-TXN-CURSOR.
042900     GO TO 410-APPLY-DUE-TRANSACTIONS.
043000 410-EXIT.
043100     EXIT.
043200*
043300******************************************************************
043400*  430-POST-ONE-TRADE: APPLY WS-TXN-CURSOR'S ROW TO ITS SYMBOL'S   *
043500*  ACCUMULATOR, INSERTING A NEW ENTRY IN ASCENDING-SYMBOL ORDER    *
043600*  THE FIRST TIME THE SYMBOL IS SEEN.                              *
043700******************************************************************
043800 430-POST-ONE-TRADE.
043900     SET WS-SYM-FOUND-SW TO 'N'.
044000     MOVE 1 TO WS-SYM-INS-SUB.
044100 430-005-SCAN.
044200     IF  WS-SYM-INS-SUB > WS-SYM-COUNT
044300         GO TO 430-010-TEST
044400     END-IF.
044500     IF  SA-SYMBOL (WS-SYM-INS-SUB) = TX-SYMBOL (WS-TXN-CURSOR)
044600         SET SYM-WAS-FOUND TO TRUE
044700         GO TO 430-010-TEST
044800     END-IF.
044900     IF  SA-SYMBOL (WS-SYM-INS-SUB) > TX-SYMBOL (WS-TXN-CURSOR)
045000         GO TO 430-010-TEST
045100     END-IF.
045200     ADD 1 TO WS-SYM-INS-SUB.
045300     GO TO 430-005-SCAN.
045400 430-010-TEST.
045500     IF  NOT SYM-WAS-FOUND
045600         PERFORM 440-INSERT-SYMBOL THRU 440-EXIT
045700     END-IF.
045800     IF  TX-TRADE-TYPE (WS-TXN-CURSOR) = 'BUY '
045900         MOVE TX-QUANTITY (WS-TXN-CURSOR) TO WS-SIGNED-QTY
046000     ELSE
046100         COMPUTE WS-SIGNED-QTY = TX-QUANTITY (WS-TXN-CURSOR) * -1
046200     END-IF.
046300     ADD WS-SIGNED-QTY
046310         TO SA-NET-QTY          (WS-SYM-INS-SUB).
046400     ADD TX-FEE (WS-TXN-CURSOR)
046410         TO SA-TOTAL-FEES       (WS-SYM-INS-SUB).
046500     MOVE TX-PRICE (WS-TXN-CURSOR)
046510         TO SA-LAST-TRADE-PRICE (WS-SYM-INS-SUB).
046600 430-EXIT.
046700     EXIT.
046800*
046900******************************************************************
047000*  440-INSERT-SYMBOL: SHIFT THE TAIL OF THE ACCUMULATOR TABLE      *
047100*  DOWN ONE SLOT AND DROP IN A FRESH ZERO-BALANCE ENTRY, WITH ITS  *
047200*  CLOSE-PRICE CURSOR STARTING AT THAT SYMBOL'S FIRST ROW IN       *
047300*  WS-CLOSE-TABLE (THE TABLE IS IN SYMBOL/DATE SEQUENCE, SO A      *
047400*  SYMBOL'S ROWS ARE ALWAYS TOGETHER).                             *
047500******************************************************************
047600 440-INSERT-SYMBOL.
047700     IF  WS-SYM-COUNT >= WS-SYM-MAX
047800         GO TO 440-EXIT
047900     END-IF.
048000     MOVE WS-SYM-COUNT TO WS-SYM-SHIFT-SUB.
048100 440-005-SHIFT.
048200     IF  WS-SYM-SHIFT-SUB < WS-SYM-INS-SUB
048300         GO TO 440-010-DROP
048400     END-IF.
048500     MOVE WS-SYM-ENT (WS-SYM-SHIFT-SUB)
048510         TO WS-SYM-ENT (WS-SYM-SHIFT-SUB + 1).
048600     SUBTRACT 1 FROM WS-SYM-SHIFT-SUB.
048700     GO TO 440-005-SHIFT.
048800 440-010-DROP.
048900     MOVE TX-SYMBOL (WS-TXN-CURSOR)
048910         TO SA-SYMBOL           (WS-SYM-INS-SUB).
049000     MOVE 0
049010         TO SA-NET-QTY          (WS-SYM-INS-SUB).
049100     MOVE 0
049110         TO SA-TOTAL-FEES       (WS-SYM-INS-SUB).
049200     MOVE 0
049210         TO SA-LAST-TRADE-PRICE (WS-SYM-INS-SUB).
049300     MOVE 0
049310         TO SA-CLOSE-PRICE      (WS-SYM-INS-SUB).
049400     MOVE 1
049410         TO SA-CLOSE-SUB        (WS-SYM-INS-SUB).
049450     ADD 1 TO WS-SYM-COUNT.
049500 440-015-SKIP-OTHERS.
049600     IF  SA-CLOSE-SUB (WS-SYM-INS-SUB) > WS-CLOSE-COUNT
049700         GO TO 440-EXIT
049800     END-IF.
049900     IF  CL-SYMBOL (SA-CLOSE-SUB (WS-SYM-INS-SUB))
049910         = SA-SYMBOL (WS-SYM-INS-SUB)
050000         GO TO 440-EXIT
050100     END-IF.
050200     ADD 1 TO SA-CLOSE-SUB (WS-SYM-INS-SUB).
050300     GO TO 440-015-SKIP-OTHERS.
050400 440-EXIT.
050600     EXIT.
050700*
050800******************************************************************
050900*  420-PRINT-DAY: ADVANCE EACH SYMBOL'S CLOSE-PRICE CURSOR TO      *
051000*  TODAY, PRICE AND PRINT EVERY OPEN POSITION, THEN THE DAY'S      *
051100*  TOTAL LINE.                                                     *
051200******************************************************************
051300 420-PRINT-DAY.
051400     MOVE 0 TO WS-DAY-TOTAL.
051500     MOVE WS-CURR-DATE TO WS-DATE-ED.
051600     MOVE SPACES TO WS-RPT-LINE.
051700     STRING 'DATE: ' DELIMITED BY SIZE
051800            WS-DATE-ED DELIMITED BY SIZE
051900         INTO WS-RPT-LINE
052000     END-STRING.
052100     WRITE FD-PERFRPT-REC FROM WS-RPT-LINE.
052200     MOVE '    SYMBOL      MARKET VALUE' TO WS-RPT-LINE.
052300     WRITE FD-PERFRPT-REC FROM WS-RPT-LINE.
052400     MOVE '    ----------  --------------' TO WS-RPT-LINE.
052500     WRITE FD-PERFRPT-REC FROM WS-RPT-LINE.
052600     MOVE 1 TO WS-SYM-INS-SUB.
052700 420-005-LOOP.
052800     IF  WS-SYM-INS-SUB > WS-SYM-COUNT
052900         GO TO 420-010-TOTAL
053000     END-IF.
053100     IF  SA-NET-QTY (WS-SYM-INS-SUB) > 0
053200         PERFORM 450-ADVANCE-CURSOR THRU 450-EXIT
053300         IF  SA-CLOSE-PRICE (WS-SYM-INS-SUB) > 0
053400             MOVE SA-CLOSE-PRICE (WS-SYM-INS-SUB) TO WS-PRICE-USE
053500         ELSE
053600             MOVE SA-LAST-TRADE-PRICE (WS-SYM-INS-SUB) TO WS-PRICE-USE
053700         END-IF
053800         COMPUTE WS-MARKET-VALUE ROUNDED =
053900             (SA-NET-QTY (WS-SYM-INS-SUB) * WS-PRICE-USE)
054000              - SA-TOTAL-FEES (WS-SYM-INS-SUB)
054100         ADD WS-MARKET-VALUE TO WS-DAY-TOTAL
054200         MOVE WS-MARKET-VALUE TO WS-AMOUNT-ED
054300         MOVE SPACES TO WS-RPT-LINE
054400         STRING '    ' DELIMITED BY SIZE
054500                SA-SYMBOL (WS-SYM-INS-SUB) DELIMITED BY SIZE
054600                '  ' DELIMITED BY SIZE
054700                WS-AMOUNT-ED DELIMITED BY SIZE
054800             INTO WS-RPT-LINE
054900         END-STRING
055000         WRITE FD-PERFRPT-REC FROM WS-RPT-LINE
055100     END-IF.
055200     ADD 1 TO WS-SYM-INS-SUB.
055300     GO TO 420-005-LOOP.
055400 420-010-TOTAL.
055500     MOVE '                --------------' TO WS-RPT-LINE.
055600     WRITE FD-PERFRPT-REC FROM WS-RPT-LINE.
055700     MOVE WS-DAY-TOTAL TO WS-AMOUNT-ED.
055800     MOVE SPACES TO WS-RPT-LINE.
055900     STRING '    TOTAL       ' DELIMITED BY SIZE
056000            WS-AMOUNT-ED DELIMITED BY SIZE
056100         INTO WS-RPT-LINE
056200     END-STRING.
056300     WRITE FD-PERFRPT-REC FROM WS-RPT-LINE.
056400     MOVE SPACES TO WS-RPT-LINE.
056500     WRITE FD-PERFRPT-REC FROM WS-RPT-LINE.
056600 420-EXIT.
056700     EXIT.
056800*
056900******************************************************************
057000*  450-ADVANCE-CURSOR: MOVE THIS SYMBOL'S CLOSE-PRICE CURSOR       *
057100*  FORWARD WHILE THE NEXT ROW IS STILL THIS SYMBOL AND DATED ON    *
057200*  OR BEFORE TODAY, REMEMBERING THE LATEST CLOSE SEEN.             *
057300******************************************************************
057400 450-ADVANCE-CURSOR.
057500     IF  SA-CLOSE-SUB (WS-SYM-INS-SUB) > WS-CLOSE-COUNT
057600         GO TO 450-EXIT
057700     END-IF.
057800     IF  CL-SYMBOL (SA-CLOSE-SUB (WS-SYM-INS-SUB))
057810         NOT = SA-SYMBOL (WS-SYM-INS-SUB)
057900         GO TO 450-EXIT
058000     END-IF.
058100     IF  CL-PRICE-DATE (SA-CLOSE-SUB (WS-SYM-INS-SUB)) > WS-CURR-DATE
058200         GO TO 450-EXIT
058300     END-IF.
058400     MOVE CL-CLOSE-PRICE (SA-CLOSE-SUB (WS-SYM-INS-SUB))
058500         TO SA-CLOSE-PRICE (WS-SYM-INS-SUB).
058600     ADD 1 TO SA-CLOSE-SUB (WS-SYM-INS-SUB).
058700     GO TO 450-ADVANCE-CURSOR.
058800 450-EXIT.
058900     EXIT.
059000*
059100******************************************************************
059200*  900-ADD-ONE-DAY: ADVANCE WS-CURR-DATE BY ONE CALENDAR DAY,      *
059300*  ROLLING MONTH AND YEAR AS NEEDED.  SEE AMENDMENT HISTORY        *
059400*  02/03/1998 FOR THE LEAP-YEAR RULE USED BY 910-CHECK-LEAP.       *
059500******************************************************************
059600 900-ADD-ONE-DAY.
059700     MOVE WS-CURR-DATE TO WS-CAL-DATE.
059800     COMPUTE WS-CAL-CCYY = (WS-CAL-CC * 100) + WS-CAL-YY.
059900     PERFORM 910-CHECK-LEAP THRU 910-EXIT.
060000     MOVE WS-DIM (WS-CAL-MM) TO WS-DAYS-THIS-MONTH.
060100     IF  WS-CAL-MM = 2 AND YEAR-IS-LEAP
060200         MOVE 29 TO WS-DAYS-THIS-MONTH
060300     END-IF.
060400     ADD 1 TO WS-CAL-DD.
060500     IF  WS-CAL-DD > WS-DAYS-THIS-MONTH
060600         MOVE 1 TO WS-CAL-DD
060700         ADD 1 TO WS-CAL-MM
060800         IF  WS-CAL-MM > 12
060900             MOVE 1 TO WS-CAL-MM
061000             ADD 1 TO WS-CAL-YY
061100             IF  WS-CAL-YY > 99
061200                 MOVE 0 TO WS-CAL-YY
061300                 ADD 1 TO WS-CAL-CC
061400             END-IF
061500         END-IF
061600     END-IF.
061700     MOVE WS-CAL-DATE TO WS-CURR-DATE.
061800 900-EXIT.
061900     EXIT.
062000*
062100******************************************************************
062200*  910-CHECK-LEAP: FULL 4/100/400 LEAP-YEAR TEST ON WS-CAL-CCYY.   *
062300******************************************************************
062400 910-CHECK-LEAP.
062500     SET YEAR-IS-LEAP TO FALSE.
062600     DIVIDE WS-CAL-CCYY BY 4   GIVING WS-LEAP-Q REMAINDER WS-LEAP-R1.
062700     DIVIDE WS-CAL-CCYY BY 100 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R2.
062800     DIVIDE WS-CAL-CCYY BY 400 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R3.
062900     IF  WS-LEAP-R1 = 0 AND WS-LEAP-R2 NOT = 0
063000         SET YEAR-IS-LEAP TO TRUE
063100     END-IF.
063200     IF  WS-LEAP-R3 = 0
063300         SET YEAR-IS-LEAP TO TRUE
063400     END-IF.
063500 910-EXIT.
063600     EXIT.
063700*
063800******************************************************************
063900*  950-ABORT: START DATE FALLS AFTER END DATE -- STOP BEFORE       *
064000*  PERFRPT IS EVER OPENED.                                        *
064100******************************************************************
064200 950-ABORT.
064300     MOVE 'STARTDATE MUST BE ON OR BEFORE ENDDATE.' TO WS-ABORT-MSG.
064400     DISPLAY WS-ABORT-MSG.
064500     CLOSE PERFRPT.
064600     MOVE 16 TO RETURN-CODE.
064700     STOP RUN.
064800 950-EXIT.
064900     EXIT.

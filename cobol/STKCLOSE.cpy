000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      stkclose.cpy                                            *
000140*      (C) Copyright Cascade Brokerage Services. 1987.         *
000150*                                                              *
000160* Element of the STK nightly portfolio valuation suite.       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The daily close price record.  Unique key is CP-SYMBOL plus
000220* CP-PRICE-DATE.  The file behind this layout is kept sorted
000230* ascending by that key so STKPERF and STKPRICE can walk it
000240* with a forward-only cursor instead of re-reading.
000250*
000260* CP-SYMBOL, CP-PRICE-DATE AND CP-CLOSE-PRICE ARE THE ONLY
000270* FIELDS THE CURRENT BATCH SUITE TOUCHES.  THE REST OF THIS
000280* LAYOUT IS PRICING-FEED HOUSEKEEPING ACCUMULATED SINCE THE
000290* MARKET-DATA VENDOR FEED REPLACED THE OLD TELETYPE TICKER
000300* TAPE -- IT CARRIES FORWARD ON EVERY REWRITE THE SAME WAY THE
000310* ACCOUNT MASTER'S PROFILE FIELDS DO.
000320*
000330     05  CP-SYMBOL               PIC X(10).
000340     05  CP-PRICE-DATE           PIC 9(8).
000350*
000360* CP-PRICE-DATE-R ADDED 02/09/1989 ALONGSIDE THE FIRST WS-ACCT
000370* -MAX INCREASE ELSEWHERE IN THIS SUITE -- THE OVERNIGHT
000380* CALENDAR-ROLL JOB NEEDED THE CENTURY/YEAR/MONTH/DAY SPLIT TO
000390* DECIDE WHEN TO EXPIRE A STALE QUOTE.  SAME IDIOM AS
000400* TR-TRADE-DATE-R IN STKTRAN.CPY.  REQ 89-051.
000410*
000420     05  CP-PRICE-DATE-R REDEFINES CP-PRICE-DATE.
000430         10  CP-PRICE-DATE-CC    PIC 9(2).
000440         10  CP-PRICE-DATE-YY    PIC 9(2).
000450         10  CP-PRICE-DATE-MM    PIC 9(2).
000460         10  CP-PRICE-DATE-DD    PIC 9(2).
000470     05  CP-CLOSE-PRICE          PIC S9(13)V9(6) COMP-3.
000480*
000490* CP-FEED-SOURCE/CP-QUOTE-INDICATORS ADDED 08/17/1991 WHEN THE
000500* VENDOR FEED WENT LIVE -- BRANCH ACCOUNTING WANTED TO TELL A
000510* VENDOR-SUPPLIED CLOSE FROM ONE THE LOCAL FALLBACK JOB
000520* CARRIED FORWARD ON A MARKET HOLIDAY.  REQ 91-233.
000530* CP-QUOTE-INDICATORS-R IS THE FLAT TWO-BYTE VIEW THE VENDOR
000540* RECONCILIATION JOB (NOT PART OF THIS SUITE) DIFFS AGAINST
000550* YESTERDAY'S IMAGE.
000560*
000570     05  CP-FEED-SOURCE          PIC X(4).
000580         88  CP-SOURCE-VENDOR-FEED   VALUE 'VEND'.
000590         88  CP-SOURCE-LOCAL-FALLBK  VALUE 'FALB'.
000600         88  CP-SOURCE-MANUAL-ENTRY  VALUE 'MANL'.
000610     05  CP-QUOTE-INDICATORS.
000620         10  CP-HOLIDAY-CARRY-SW PIC X(1).
000630             88  CP-IS-HOLIDAY-CARRY     VALUE 'Y'.
000640             88  CP-NOT-HOLIDAY-CARRY    VALUE 'N'.
000650         10  CP-STALE-QUOTE-SW   PIC X(1).
000660             88  CP-QUOTE-IS-STALE       VALUE 'Y'.
000670             88  CP-QUOTE-IS-CURRENT     VALUE 'N'.
000680     05  CP-QUOTE-INDICATORS-R REDEFINES CP-QUOTE-INDICATORS
000690                                 PIC X(2).
000700*
000710* CP-PRIOR-CLOSE-PRICE ADDED 03/30/1994 SO THE VENDOR
000720* RECONCILIATION JOB COULD FLAG A DAY-OVER-DAY SWING WITHOUT
000730* RE-READING YESTERDAY'S ROW.  REQ 94-028.  CP-PRIOR-CLOSE-R
000740* IS THE UNSIGNED-MAGNITUDE-ONLY VIEW THAT JOB PRINTS ON ITS
000750* EXCEPTION REPORT.
000760*
000770     05  CP-PRIOR-CLOSE-PRICE    PIC S9(13)V9(6) COMP-3.
000780     05  CP-PRIOR-CLOSE-R REDEFINES CP-PRIOR-CLOSE-PRICE
000790                                 PIC 9(13)V9(6).
000800*
000810* CP-EXCHANGE-CODE/CP-CURRENCY-CODE ADDED 11/05/1996 WHEN THE
000820* VENDOR FEED STARTED CARRYING A HANDFUL OF TORONTO-LISTED
000830* SYMBOLS FOR THE OPTIONS DESK.  REQ 96-284.
000840*
000850     05  CP-EXCHANGE-CODE        PIC X(4).
000860         88  CP-EXCHANGE-NYSE        VALUE 'NYSE'.
000870         88  CP-EXCHANGE-NASDAQ      VALUE 'NASD'.
000880         88  CP-EXCHANGE-TORONTO     VALUE 'TSX '.
000890     05  CP-CURRENCY-CODE         PIC X(3).
000900         88  CP-CURRENCY-USD         VALUE 'USD'.
000910         88  CP-CURRENCY-CAD         VALUE 'CAD'.
000920*
000930* CP-LOAD-TIMESTAMP ADDED 01/22/1998 DURING THE SAME YEAR 2000
000940* REVIEW PASS THAT TOUCHED THE ACCOUNT MASTER -- LETS THE
000950* OVERNIGHT LOAD JOB PROVE HOW LATE A ROW ARRIVED WHEN THE
000960* VENDOR FEED RUNS LONG.  REQ 98-Y2K-41.
000970*
000980     05  CP-LOAD-TIMESTAMP       PIC 9(6) COMP.
000990     05  FILLER                  PIC X(18).

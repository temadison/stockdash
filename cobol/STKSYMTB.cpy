000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      stksymtb.cpy                                            *
000140*      (C) Copyright Cascade Brokerage Services. 1987.         *
000150*                                                              *
000160* Element of the STK nightly portfolio valuation suite.       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Fixed symbol-alias table used by STKSYM to canonicalize a raw
000220* ticker symbol.  Loaded as a plain VALUE-clause list of FILLER
000230* pairs so the alias pairs are compiled right into the program,
000240* then re-read through the OCCURS redefinition below so it can
000245* be SEARCH ALL'd by raw symbol.
000250* When a new broker feed alias turns up, add one more pair of
000260* FILLER VALUE entries here and bump WS-SYM-ALIAS-N -- do not
000270* re-order the existing entries, the table must stay in
000280* ascending WS-SYM-ALIAS-RAW sequence for SEARCH ALL to work.
000290*
000300     05  WS-SYM-ALIAS-N          PIC 9(4) COMP VALUE 1.
000310     05  WS-SYM-ALIAS-VALUES.
000320         10  FILLER              PIC X(10) VALUE 'KLA'.
000330         10  FILLER              PIC X(10) VALUE 'KLAC'.
000340     05  WS-SYM-ALIAS-TABLE REDEFINES WS-SYM-ALIAS-VALUES.
000350         10  WS-SYM-ALIAS-ENT OCCURS 1 TIMES
000360             ASCENDING KEY IS WS-SYM-ALIAS-RAW
000370             INDEXED BY WS-SYM-ALIAS-NDX.
000380             15  WS-SYM-ALIAS-RAW    PIC X(10).
000390             15  WS-SYM-ALIAS-CANON  PIC X(10).
